000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ATTNRPT.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 04/30/97.
000600 DATE-COMPILED. 04/30/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS JOB STEP 6 OF THE MONTHLY WELLNESS CENTRE
001300*          CLOSING RUN.  IT STAGES THE THERAPIST MASTER INTO A
001400*          WORKING-STORAGE TABLE, THEN READS THE ATTENDANCE FILE
001500*          FOR THE REPORT DATE (OPTIONALLY ONE PROPERTY), SEARCHES
001600*          THE STAGED TABLE FOR EACH ATTENDANCE RECORD TO PRINT
001700*          THE THERAPIST'S NAME AND PROPERTY, AND THEN SCANS THE
001800*          TABLE A SECOND TIME TO LIST EVERY ACTIVE THERAPIST WHO
001900*          HAS NO ATTENDANCE RECORD THAT DATE AS "NOT SIGNED IN".
002000*
002100******************************************************************
002200
002300         INPUT FILE (MASTER)     -   NW.THERMSTR
002400
002500         INPUT FILE (DAILY)      -   NW.ATTNFILE
002600
002700         REPORT FILE             -   NW.NWREPRT  (SECTION 6)
002800
002900         DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200* CHANGE LOG                                                     *
003300* 04/30/97  RSK  ORIGINAL PROGRAM                                *
003400* 03/22/01  TDN  ADDED PROPERTY FILTER FOR SINGLE-SPA RUNS CR0187*
003500* 11/17/98  RSK  Y2K READINESS REVIEW - ATT-DATE IS ALREADY A    *
003600*                10-BYTE ALPHA FIELD, NO CHANGE REQUIRED         *
003700* 11/09/06  PJM  "UNKNOWN" NAME WHEN THERAPIST NOT ON MASTER     *
003800*                (TRANSFERRED-OUT THERAPIST STILL PUNCHING IN)   *
003900* 04/18/09  PJM  RAISED THERAPIST-TABLE SIZE FROM 200 TO 500     *
004000* 02/11/13  SDN  ADDED CHECKED-IN/NOT-SIGNED-IN COUNTS AT FOOT   *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERIC-DATE IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS ATTN-RERUN-SW
005000     UPSI-0 OFF STATUS IS ATTN-NORMAL-SW.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT THERMSTR
005800     ASSIGN TO UT-S-THERMSTR
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS TFCODE.
006100
006200     SELECT ATTNFILE
006300     ASSIGN TO UT-S-ATTNFILE
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600
006700     SELECT NWREPRT
006800     ASSIGN TO UT-S-NWREPRT
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS RFCODE
007200       EXTEND.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 132 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC                  PIC X(132).
008300
008400 FD  THERMSTR
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 126 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS THERMSTR-REC.
009000 01  THERMSTR-REC.
009100     COPY NWTHER.
009200
009300 FD  ATTNFILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 56 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ATTNFILE-REC.
009900 01  ATTNFILE-REC.
010000     COPY NWATT.
010100
010200 FD  NWREPRT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS NWREPRT-REC.
010800 01  NWREPRT-REC                 PIC X(132).
010900
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  TFCODE                  PIC X(02).
011400         88  NO-MORE-THERMSTR         VALUE "10".
011500     05  IFCODE                  PIC X(02).
011600         88  NO-MORE-ATTNFILE         VALUE "10".
011700     05  RFCODE                  PIC X(02).
011800         88  CODE-WRITE-RPT           VALUE SPACES.
011900
012000 01  WS-PARM-CARD.
012100     05  PARM-ATT-DATE           PIC X(10).
012200     05  PARM-PROP-ID            PIC X(10).
012300     05  FILLER                  PIC X(60).
012400 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
012500     05  PARM-RAW                PIC X(80).
012600
012700 01  WS-THER-TABLE.
012800     05  THER-TABLE-ROW OCCURS 500 TIMES
012900                        INDEXED BY THR-IDX.
013000         10  TH-THER-ID          PIC X(10).
013100         10  TH-FULL-NAME        PIC X(30).
013200         10  TH-PROP-ID          PIC X(10).
013300         10  TH-STATUS           PIC X(01).
013400         10  TH-HIT-FLAG         PIC X(01).
013500             88  TH-CHECKED-IN       VALUE "Y".
013600 01  WS-THER-TABLE-DUMP REDEFINES WS-THER-TABLE.
013700     05  FILLER                  PIC X(52) OCCURS 500 TIMES.
013800
013900 01  COUNTERS-AND-ACCUMULATORS.
014000     05  THER-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
014100     05  ATTN-RECORDS-READ       PIC S9(7) COMP VALUE ZERO.
014200     05  WS-CHECKED-IN-COUNT     PIC S9(5) COMP VALUE ZERO.
014300     05  WS-NOT-SIGNED-COUNT     PIC S9(5) COMP VALUE ZERO.
014400     05  WS-LINES                PIC S9(3) COMP VALUE +99.
014500     05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
014600 01  WS-COUNTERS-DUMP REDEFINES COUNTERS-AND-ACCUMULATORS.
014700     05  FILLER                  PIC X(19).
014800
014900 01  WS-FOUND-NAME               PIC X(30).
015000 01  WS-FOUND-PROP               PIC X(10).
015100
015200 01  FLAGS-AND-SWITCHES.
015300     05  MORE-THER-SW            PIC X(01) VALUE "Y".
015400         88  NO-MORE-THERAPISTS       VALUE "N".
015500     05  ATTN-RERUN-SW           PIC X(01) VALUE "N".
015600     05  ATTN-NORMAL-SW          PIC X(01) VALUE "Y".
015700     05  PROP-FILTER-SW          PIC X(01) VALUE "N".
015800         88  PROP-FILTER-ACTIVE      VALUE "Y".
015900
016000 01  WS-HDR-REC.
016100     05  FILLER                  PIC X(01) VALUE SPACES.
016200     05  FILLER                  PIC X(30) VALUE
016300         "NIRVAANA WELLNESS OPERATIONS".
016400     05  FILLER                  PIC X(30) VALUE
016500         " - DAILY ATTENDANCE -".
016600     05  FILLER                  PIC X(20) VALUE SPACES.
016700     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
016800     05  HDR-PAGE-O              PIC ZZ9.
016900     05  FILLER                  PIC X(38) VALUE SPACES.
017000
017100 01  WS-SECTION-LINE.
017200     05  SEC-TEXT-O              PIC X(30).
017300     05  FILLER                  PIC X(102) VALUE SPACES.
017400
017500 01  WS-CHECKED-IN-LINE.
017600     05  CKI-THER-ID-O           PIC X(10).
017700     05  FILLER                  PIC X(01) VALUE SPACES.
017800     05  CKI-NAME-O              PIC X(30).
017900     05  FILLER                  PIC X(01) VALUE SPACES.
018000     05  CKI-PROP-ID-O           PIC X(10).
018100     05  FILLER                  PIC X(01) VALUE SPACES.
018200     05  CKI-IN-TIME-O           PIC X(08).
018300     05  FILLER                  PIC X(01) VALUE SPACES.
018400     05  CKI-OUT-TIME-O          PIC X(08).
018500     05  FILLER                  PIC X(62) VALUE SPACES.
018600
018700 01  WS-NOT-SIGNED-LINE.
018800     05  NSI-THER-ID-O           PIC X(10).
018900     05  FILLER                  PIC X(01) VALUE SPACES.
019000     05  NSI-NAME-O              PIC X(30).
019100     05  FILLER                  PIC X(01) VALUE SPACES.
019200     05  NSI-PROP-ID-O           PIC X(10).
019300     05  FILLER                  PIC X(01) VALUE SPACES.
019400     05  FILLER                  PIC X(15) VALUE
019500         "NOT SIGNED IN".
019600     05  FILLER                  PIC X(63) VALUE SPACES.
019700
019800 01  WS-COUNT-LINE.
019900     05  FILLER                  PIC X(22) VALUE
020000         "CHECKED IN COUNT:".
020100     05  CNT-CHKIN-O             PIC ZZZ,ZZ9.
020200     05  FILLER                  PIC X(20) VALUE
020300         "  NOT SIGNED IN CNT:".
020400     05  CNT-NOTSGN-O            PIC ZZZ,ZZ9.
020500     05  FILLER                  PIC X(76) VALUE SPACES.
020600
020700 01  WS-BLANK-LINE.
020800     05  FILLER                  PIC X(132) VALUE SPACES.
020900
021000 COPY NWABEND.
021100
021200 PROCEDURE DIVISION.
021300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021400     PERFORM 050-LOAD-THERAPIST-TABLE THRU 050-EXIT
021500         UNTIL NO-MORE-THERAPISTS.
021600     PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
021700     MOVE "CHECKED IN" TO SEC-TEXT-O.
021800     WRITE NWREPRT-REC FROM WS-SECTION-LINE
021900         AFTER ADVANCING 2.
022000     PERFORM 100-MAINLINE THRU 100-EXIT
022100         UNTIL NO-MORE-ATTNFILE.
022200     MOVE "NOT SIGNED IN" TO SEC-TEXT-O.
022300     WRITE NWREPRT-REC FROM WS-SECTION-LINE
022400         AFTER ADVANCING 2.
022500     PERFORM 500-NOT-SIGNED-IN-PASS THRU 500-EXIT
022600         VARYING THR-IDX FROM 1 BY 1
022700         UNTIL THR-IDX > THER-TABLE-COUNT.
022800     PERFORM 990-PRINT-COUNTS THRU 990-EXIT.
022900     PERFORM 999-CLEANUP THRU 999-EXIT.
023000     MOVE +0 TO RETURN-CODE.
023100     GOBACK.
023200
023300 000-HOUSEKEEPING.
023400     DISPLAY "******** BEGIN JOB ATTNRPT ********".
023500     ACCEPT WS-PARM-CARD FROM SYSIN.
023600     IF PARM-PROP-ID NOT = SPACES
023700        SET PROP-FILTER-ACTIVE TO TRUE.
023800     MOVE +99 TO WS-LINES.
023900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024000 000-EXIT.
024100     EXIT.
024200
024300 050-LOAD-THERAPIST-TABLE.
024400     PERFORM 900-READ-THERMSTR THRU 900-EXIT.
024500     IF NOT NO-MORE-THERAPISTS
024600        AND ACTIVE-THERAPIST OF THERMSTR-REC
024700        IF THER-TABLE-COUNT >= 500
024800           DISPLAY "*** WARNING - THER-TABLE FULL, ROW DROPPED"
024900        ELSE
025000           ADD +1 TO THER-TABLE-COUNT
025100           MOVE THER-ID OF THERMSTR-REC
025200                TO TH-THER-ID(THER-TABLE-COUNT)
025300           MOVE FULL-NAME OF THERMSTR-REC
025400                TO TH-FULL-NAME(THER-TABLE-COUNT)
025500           MOVE ASSIGNED-PROP-ID OF THERMSTR-REC
025600                TO TH-PROP-ID(THER-TABLE-COUNT)
025700           MOVE STATUS OF THERMSTR-REC
025800                TO TH-STATUS(THER-TABLE-COUNT)
025900           MOVE "N" TO TH-HIT-FLAG(THER-TABLE-COUNT).
026000 050-EXIT.
026100     EXIT.
026200
026300 100-MAINLINE.
026400     PERFORM 900-READ-ATTNFILE THRU 900-EXIT.
026500     IF NOT NO-MORE-ATTNFILE
026600        IF ATT-DATE OF ATTNFILE-REC = PARM-ATT-DATE
026700           IF NOT PROP-FILTER-ACTIVE
026800              OR PROP-ID OF ATTNFILE-REC = PARM-PROP-ID
026900              PERFORM 200-SEARCH-THERAPIST THRU 200-EXIT
027000              PERFORM 900-PRINT-CHECKED-IN-LINE THRU 900-EXIT.
027100 100-EXIT.
027200     EXIT.
027300
027400 200-SEARCH-THERAPIST.
027500     MOVE "UNKNOWN" TO WS-FOUND-NAME.
027600     MOVE SPACES TO WS-FOUND-PROP.
027700     SET THR-IDX TO 1.
027800     SEARCH THER-TABLE-ROW
027900         AT END
028000            CONTINUE
028100         WHEN TH-THER-ID(THR-IDX) = THER-ID OF ATTNFILE-REC
028200            MOVE TH-FULL-NAME(THR-IDX) TO WS-FOUND-NAME
028300            MOVE TH-PROP-ID(THR-IDX) TO WS-FOUND-PROP
028400            SET TH-CHECKED-IN(THR-IDX) TO TRUE
028500     END-SEARCH.
028600 200-EXIT.
028700     EXIT.
028800
028900 500-NOT-SIGNED-IN-PASS.
029000     IF NOT TH-CHECKED-IN(THR-IDX)
029100        IF NOT PROP-FILTER-ACTIVE
029200           OR TH-PROP-ID(THR-IDX) = PARM-PROP-ID
029300           PERFORM 950-PRINT-NOT-SIGNED-IN-LINE THRU 950-EXIT.
029400 500-EXIT.
029500     EXIT.
029600
029700 800-OPEN-FILES.
029800     OPEN INPUT THERMSTR, ATTNFILE.
029900     OPEN OUTPUT SYSOUT.
030000     OPEN EXTEND NWREPRT.
030100 800-EXIT.
030200     EXIT.
030300
030400 850-CLOSE-FILES.
030500     CLOSE THERMSTR, ATTNFILE, NWREPRT, SYSOUT.
030600 850-EXIT.
030700     EXIT.
030800
030900 900-PRINT-PAGE-HDR.
031000     WRITE NWREPRT-REC FROM WS-BLANK-LINE
031100         AFTER ADVANCING 1.
031200     ADD +1 TO WS-PAGES.
031300     MOVE WS-PAGES TO HDR-PAGE-O.
031400     WRITE NWREPRT-REC FROM WS-HDR-REC
031500         AFTER ADVANCING TOP-OF-FORM.
031600     MOVE ZERO TO WS-LINES.
031700 900-EXIT.
031800     EXIT.
031900
032000 900-PRINT-CHECKED-IN-LINE.
032100     IF WS-LINES > 50
032200        PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
032300     MOVE SPACES TO WS-CHECKED-IN-LINE.
032400     MOVE THER-ID OF ATTNFILE-REC TO CKI-THER-ID-O.
032500     MOVE WS-FOUND-NAME TO CKI-NAME-O.
032600     MOVE WS-FOUND-PROP TO CKI-PROP-ID-O.
032700     MOVE CHECK-IN-TIME OF ATTNFILE-REC TO CKI-IN-TIME-O.
032800     MOVE CHECK-OUT-TIME OF ATTNFILE-REC TO CKI-OUT-TIME-O.
032900     WRITE NWREPRT-REC FROM WS-CHECKED-IN-LINE
033000         AFTER ADVANCING 1.
033100     ADD +1 TO WS-LINES, WS-CHECKED-IN-COUNT.
033200 900-EXIT.
033300     EXIT.
033400
033500 900-READ-THERMSTR.
033600     READ THERMSTR
033700         AT END MOVE "N" TO MORE-THER-SW
033800         GO TO 900-EXIT
033900     END-READ.
034000 900-EXIT.
034100     EXIT.
034200
034300 900-READ-ATTNFILE.
034400     READ ATTNFILE
034500         AT END MOVE "10" TO IFCODE
034600         GO TO 900-EXIT
034700     END-READ.
034800     ADD +1 TO ATTN-RECORDS-READ.
034900 900-EXIT.
035000     EXIT.
035100
035200 950-PRINT-NOT-SIGNED-IN-LINE.
035300     IF WS-LINES > 50
035400        PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
035500     MOVE SPACES TO WS-NOT-SIGNED-LINE.
035600     MOVE TH-THER-ID(THR-IDX) TO NSI-THER-ID-O.
035700     MOVE TH-FULL-NAME(THR-IDX) TO NSI-NAME-O.
035800     MOVE TH-PROP-ID(THR-IDX) TO NSI-PROP-ID-O.
035900     WRITE NWREPRT-REC FROM WS-NOT-SIGNED-LINE
036000         AFTER ADVANCING 1.
036100     ADD +1 TO WS-LINES, WS-NOT-SIGNED-COUNT.
036200 950-EXIT.
036300     EXIT.
036400
036500 990-PRINT-COUNTS.
036600     MOVE WS-CHECKED-IN-COUNT TO CNT-CHKIN-O.
036700     MOVE WS-NOT-SIGNED-COUNT TO CNT-NOTSGN-O.
036800     WRITE NWREPRT-REC FROM WS-BLANK-LINE
036900         AFTER ADVANCING 1.
037000     WRITE NWREPRT-REC FROM WS-COUNT-LINE
037100         AFTER ADVANCING 1.
037200 990-EXIT.
037300     EXIT.
037400
037500 999-CLEANUP.
037600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037700     DISPLAY "** ATTENDANCE RECORDS READ **".
037800     DISPLAY ATTN-RECORDS-READ.
037900     DISPLAY "******** NORMAL END OF JOB ATTNRPT ********".
038000 999-EXIT.
038100     EXIT.
038200
038300 1000-ABEND-RTN.
038400     DISPLAY ABEND-REASON UPON CONSOLE.
038500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038600     DISPLAY "*** ABNORMAL END OF JOB-ATTNRPT ***" UPON CONSOLE.
038700     DIVIDE ZERO-VAL INTO ONE-VAL.
