000100******************************************************************
000200* COPYBOOK NWEXP                                                 *
000300* RECORD LAYOUT FOR THE EXPENSE FILE (NW.EXPENSE).  ONE RECORD   *
000400* PER EXPENSE LOGGED AGAINST A PROPERTY (OR SHARED, PROP-ID      *
000500* SPACES) FOR A GIVEN MONTH.  EXPSUMM BUCKETS THESE INTO         *
000600* RECURRING/AD-HOC TOTALS BY EXPENSE-TYPE.                       *
000700******************************************************************
000800* MAINTENANCE LOG                                                *
000900* 08/04/97  RSK  ORIGINAL LAYOUT                                 *
001000* 03/22/01  TDN  SPLIT EXPENSE-TYPE OUT OF CATEGORY       CR0187 *
001100* 02/17/04  TDN  ADDED THER-ID FOR SALARY-TYPE EXPENSES          *
001200******************************************************************
001300 01  EXPENSE-REC.
001400     05  EXP-ID                  PIC X(10).
001500     05  PROP-ID                 PIC X(10).
001600     05  EXPENSE-TYPE            PIC X(02).
001700         88  TYPE-SALARY             VALUE "SA".
001800         88  TYPE-LIVING-COST        VALUE "LC".
001900         88  TYPE-MARKETING          VALUE "MK".
002000         88  TYPE-DISPOSABLES        VALUE "DI".
002100         88  TYPE-OIL-AROMATICS      VALUE "OA".
002200         88  TYPE-ESSENTIALS         VALUE "ES".
002300         88  TYPE-BILL-BOOKS         VALUE "BB".
002400         88  TYPE-OTHER-EXP          VALUE "OT".
002500     05  CATEGORY                PIC X(01).
002600         88  CATEGORY-RECURRING      VALUE "R".
002700         88  CATEGORY-AD-HOC         VALUE "A".
002800     05  AMOUNT                  PIC S9(9)V99.
002900     05  EXP-DATE                PIC X(10).
003000     05  THER-ID                 PIC X(10).
003100     05  DESCRIPTION             PIC X(30).
003200     05  FILLER                  PIC X(01).
