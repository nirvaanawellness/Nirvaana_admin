000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  REVFCST.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 05/07/97.
000600 DATE-COMPILED. 05/07/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS JOB STEP 7, THE LAST STEP OF THE MONTHLY
001300*          WELLNESS CENTRE CLOSING RUN.  IT READS EXACTLY SIX
001400*          MONTHLY REVENUE HISTORY RECORDS, OLDEST FIRST, CALLS
001500*          FCSTMATH TO PROJECT THE COMING MONTH, AND PRINTS THE
001600*          FORECAST SECTION OF THE CLOSING REPORT.  IF ALL SIX
001700*          HISTORY REVENUES ARE ZERO THE STEP SKIPS THE CALL AND
001800*          REPORTS A ZERO FORECAST, LOW CONFIDENCE, "INSUFFICIENT
001900*          DATA".
002000*
002100******************************************************************
002200
002300        INPUT FILE (HISTORY)    -   NW.REVHIST
002400
002500        REPORT FILE             -   NW.NWREPRT  (SECTION 7)
002600
002700        DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000* CHANGE LOG                                                     *
003100* 05/07/97  RSK  ORIGINAL PROGRAM                                *
003200* 11/17/98  RSK  Y2K READINESS REVIEW - PARM-YEAR IS 4-DIGIT     *
003300* 05/14/02  TDN  ADDED ZERO-HISTORY SHORT CIRCUIT PER CR0231     *
003400* 11/09/06  PJM  ADDED SHORT-FILE ABEND CHECK                    *
003500* 02/11/13  SDN  RE-KEYED FORECAST FIGURES ONTO ONE REPORT BLOCK *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-DATE IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS FCST-RERUN-SW
004500     UPSI-0 OFF STATUS IS FCST-NORMAL-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT REVHIST
005300     ASSIGN TO UT-S-REVHIST
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS IFCODE.
005600
005700     SELECT NWREPRT
005800     ASSIGN TO UT-S-NWREPRT
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS RFCODE
006200       EXTEND.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 132 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC                  PIC X(132).
007300
007400 FD  REVHIST
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 22 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS REVHIST-REC.
008000 01  REVHIST-REC.
008100     COPY NWHIST.
008200
008300 FD  NWREPRT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS NWREPRT-REC.
008900 01  NWREPRT-REC                 PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(02).
009500         88  NO-MORE-REVHIST         VALUE "10".
009600     05  RFCODE                  PIC X(02).
009700         88  CODE-WRITE-RPT          VALUE SPACES.
009800
009900 01  WS-PARM-CARD.
010000     05  PARM-YEAR               PIC 9(04).
010100     05  PARM-MONTH              PIC 9(02).
010200     05  FILLER                  PIC X(74).
010300 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
010400     05  PARM-RAW                PIC X(80).
010500
010600 01  FORECAST-CALC-REC.
010700     COPY NWFCST.
010800 01  FORECAST-CALC-DUMP REDEFINES FORECAST-CALC-REC.
010900     05  FILLER                  PIC X(190).
011000
011100 01  COUNTERS-AND-ACCUMULATORS.
011200     05  HIST-RECORDS-READ       PIC S9(7) COMP VALUE ZERO.
011300     05  WS-HIST-COUNT           PIC S9(2) COMP VALUE ZERO.
011400     05  WS-LINES                PIC S9(3) COMP VALUE +99.
011500     05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
011600 01  COUNTERS-DUMP REDEFINES COUNTERS-AND-ACCUMULATORS.
011700     05  FILLER                  PIC X(12).
011800
011900 01  FLAGS-AND-SWITCHES.
012000     05  FCST-RERUN-SW           PIC X(01) VALUE "N".
012100     05  FCST-NORMAL-SW          PIC X(01) VALUE "Y".
012200     05  WS-ALL-ZERO-SW          PIC X(01) VALUE "Y".
012300         88  ALL-HISTORY-ZERO        VALUE "Y".
012400
012500 01  WS-FCST-MONTH-NAMES.
012600     05  FILLER PIC X(09) VALUE "JANUARY  ".
012700     05  FILLER PIC X(09) VALUE "FEBRUARY ".
012800     05  FILLER PIC X(09) VALUE "MARCH    ".
012900     05  FILLER PIC X(09) VALUE "APRIL    ".
013000     05  FILLER PIC X(09) VALUE "MAY      ".
013100     05  FILLER PIC X(09) VALUE "JUNE     ".
013200     05  FILLER PIC X(09) VALUE "JULY     ".
013300     05  FILLER PIC X(09) VALUE "AUGUST   ".
013400     05  FILLER PIC X(09) VALUE "SEPTEMBER".
013500     05  FILLER PIC X(09) VALUE "OCTOBER  ".
013600     05  FILLER PIC X(09) VALUE "NOVEMBER ".
013700     05  FILLER PIC X(09) VALUE "DECEMBER ".
013800 01  WS-FCST-MONTH-TABLE REDEFINES WS-FCST-MONTH-NAMES.
013900     05  WS-MONTH-NAME           PIC X(09) OCCURS 12 TIMES.
014000
014100 01  WS-HDR-REC.
014200     05  FILLER                  PIC X(01) VALUE SPACES.
014300     05  FILLER                  PIC X(30) VALUE
014400         "NIRVAANA WELLNESS OPERATIONS".
014500     05  FILLER                  PIC X(30) VALUE
014600         " - REVENUE FORECAST -".
014700     05  FILLER                  PIC X(20) VALUE SPACES.
014800     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
014900     05  HDR-PAGE-O              PIC ZZ9.
015000     05  FILLER                  PIC X(38) VALUE SPACES.
015100
015200 01  WS-FCST-MONTH-LINE.
015300     05  FML-LABEL-O             PIC X(30) VALUE
015400         "FORECAST FOR".
015500     05  FML-MONTH-O             PIC X(09).
015600     05  FILLER                  PIC X(01) VALUE SPACES.
015700     05  FML-YEAR-O              PIC 9(04).
015800     05  FILLER                  PIC X(88) VALUE SPACES.
015900
016000 01  WS-FCST-LINE.
016100     05  FL-LABEL-O              PIC X(30).
016200     05  FL-VALUE-O              PIC $$,$$$,$$9.99.
016300     05  FILLER                  PIC X(82) VALUE SPACES.
016400
016500 01  WS-FCST-LINE-NUM.
016600     05  FLN-LABEL-O             PIC X(30).
016700     05  FLN-VALUE-O             PIC ZZZ,ZZ9.
016800     05  FILLER                  PIC X(88) VALUE SPACES.
016900
017000 01  WS-FCST-LINE-ALPHA.
017100     05  FLA-LABEL-O             PIC X(30).
017200     05  FLA-VALUE-O             PIC X(20).
017300     05  FILLER                  PIC X(70) VALUE SPACES.
017400
017500 01  WS-FCST-LINE-PCT.
017600     05  FLP-LABEL-O             PIC X(30).
017700     05  FLP-VALUE-O             PIC ZZ9.9-.
017800     05  FILLER                  PIC X(88) VALUE SPACES.
017900
018000 01  WS-BLANK-LINE.
018100     05  FILLER                  PIC X(132) VALUE SPACES.
018200
018300 COPY NWABEND.
018400
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT.
018800     PERFORM 200-ZERO-CHECK THRU 200-EXIT.
018900     IF ALL-HISTORY-ZERO
019000         PERFORM 250-BUILD-ZERO-FORECAST THRU 250-EXIT
019100     ELSE
019200         PERFORM 300-CALL-FCST THRU 300-EXIT
019300     END-IF.
019400     PERFORM 900-PRINT-FORECAST THRU 900-EXIT.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     DISPLAY "******** BEGIN JOB REVFCST ********".
020100     ACCEPT WS-PARM-CARD FROM SYSIN.
020200     MOVE PARM-YEAR TO FCST-PROC-YEAR.
020300     MOVE PARM-MONTH TO FCST-PROC-MONTH.
020400     MOVE +99 TO WS-LINES.
020500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020600 000-EXIT.
020700     EXIT.
020800
020900 100-MAINLINE.
021000*    LOAD THE SIX HISTORY RECORDS, OLDEST FIRST, STRAIGHT INTO
021100*    THE LINKAGE TABLE THAT FCSTMATH WILL WORK FROM.
021200     PERFORM 110-READ-ONE-HISTORY THRU 110-EXIT
021300             VARYING WS-HIST-COUNT FROM 1 BY 1
021400             UNTIL WS-HIST-COUNT > 6.
021500 100-EXIT.
021600     EXIT.
021700
021800 110-READ-ONE-HISTORY.
021900     READ REVHIST
022000         AT END
022100            MOVE "REVENUE HISTORY FILE SHORT - UNDER 6 RECORDS"
022200                 TO ABEND-REASON
022300            GO TO 1000-ABEND-RTN
022400     END-READ.
022500     ADD +1 TO HIST-RECORDS-READ.
022600     MOVE HIST-REVENUE OF REVHIST-REC
022700          TO FCST-HIST-REVENUE(WS-HIST-COUNT).
022800     MOVE HIST-SERVICES OF REVHIST-REC
022900          TO FCST-HIST-SERVICES(WS-HIST-COUNT).
023000 110-EXIT.
023100     EXIT.
023200
023300 200-ZERO-CHECK.
023400*    IF ALL SIX MONTHS OF HISTORY REVENUE ARE ZERO THERE IS NO
023500*    BASIS FOR A FORECAST - SEE CR0231.
023600     MOVE "Y" TO WS-ALL-ZERO-SW.
023700     PERFORM 210-CHECK-ONE-MONTH THRU 210-EXIT
023800             VARYING WS-HIST-COUNT FROM 1 BY 1
023900             UNTIL WS-HIST-COUNT > 6.
024000 200-EXIT.
024100     EXIT.
024200
024300 210-CHECK-ONE-MONTH.
024400     IF FCST-HIST-REVENUE(WS-HIST-COUNT) NOT = ZERO
024500         MOVE "N" TO WS-ALL-ZERO-SW
024600     END-IF.
024700 210-EXIT.
024800     EXIT.
024900
025000 250-BUILD-ZERO-FORECAST.
025100     MOVE ZERO TO FCST-PREDICTED-REVENUE
025200                  FCST-PREDICTED-SERVICES
025300                  FCST-WMA-FORECAST
025400                  FCST-REGRESSION-FORECAST
025500                  FCST-GROWTH-RATE-PCT.
025600     SET TREND-STABLE TO TRUE.
025700     SET CONF-LOW TO TRUE.
025800     MOVE "INSUFFICIENT DATA" TO FCST-METHOD.
025900     IF FCST-PROC-MONTH = 12
026000         MOVE 1 TO FCST-OUT-MONTH
026100         COMPUTE FCST-OUT-YEAR = FCST-PROC-YEAR + 1
026200     ELSE
026300         COMPUTE FCST-OUT-MONTH = FCST-PROC-MONTH + 1
026400         MOVE FCST-PROC-YEAR TO FCST-OUT-YEAR
026500     END-IF.
026600 250-EXIT.
026700     EXIT.
026800
026900 300-CALL-FCST.
027000     MOVE SPACES TO FCST-METHOD.
027100     CALL "FCSTMATH" USING FORECAST-CALC-REC.
027200     MOVE "COMBINED REGRESSION / WEIGHTED AVERAGE"
027300          TO FCST-METHOD.
027400 300-EXIT.
027500     EXIT.
027600
027700 800-OPEN-FILES.
027800     OPEN INPUT REVHIST.
027900     OPEN OUTPUT SYSOUT.
028000     OPEN EXTEND NWREPRT.
028100 800-EXIT.
028200     EXIT.
028300
028400 850-CLOSE-FILES.
028500     CLOSE REVHIST, NWREPRT, SYSOUT.
028600 850-EXIT.
028700     EXIT.
028800
028900 900-PRINT-PAGE-HDR.
029000     WRITE NWREPRT-REC FROM WS-BLANK-LINE
029100         AFTER ADVANCING 1.
029200     ADD +1 TO WS-PAGES.
029300     MOVE WS-PAGES TO HDR-PAGE-O.
029400     WRITE NWREPRT-REC FROM WS-HDR-REC
029500         AFTER ADVANCING TOP-OF-FORM.
029600     MOVE ZERO TO WS-LINES.
029700 900-EXIT.
029800     EXIT.
029900
030000 900-PRINT-FORECAST.
030100     PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
030200     MOVE WS-MONTH-NAME(FCST-OUT-MONTH) TO FML-MONTH-O.
030300     MOVE FCST-OUT-YEAR TO FML-YEAR-O.
030400     WRITE NWREPRT-REC FROM WS-FCST-MONTH-LINE
030500         AFTER ADVANCING 2.
030600     MOVE "PREDICTED REVENUE" TO FL-LABEL-O.
030700     MOVE FCST-PREDICTED-REVENUE TO FL-VALUE-O.
030800     WRITE NWREPRT-REC FROM WS-FCST-LINE AFTER ADVANCING 1.
030900     MOVE "PREDICTED SERVICE COUNT" TO FLN-LABEL-O.
031000     MOVE FCST-PREDICTED-SERVICES TO FLN-VALUE-O.
031100     WRITE NWREPRT-REC FROM WS-FCST-LINE-NUM AFTER ADVANCING 1.
031200     MOVE "WEIGHTED-AVERAGE FORECAST" TO FL-LABEL-O.
031300     MOVE FCST-WMA-FORECAST TO FL-VALUE-O.
031400     WRITE NWREPRT-REC FROM WS-FCST-LINE AFTER ADVANCING 1.
031500     MOVE "REGRESSION FORECAST" TO FL-LABEL-O.
031600     MOVE FCST-REGRESSION-FORECAST TO FL-VALUE-O.
031700     WRITE NWREPRT-REC FROM WS-FCST-LINE AFTER ADVANCING 1.
031800     MOVE "TREND" TO FLA-LABEL-O.
031900     MOVE FCST-TREND TO FLA-VALUE-O.
032000     WRITE NWREPRT-REC FROM WS-FCST-LINE-ALPHA
032100         AFTER ADVANCING 1.
032200     MOVE "GROWTH RATE PERCENT" TO FLP-LABEL-O.
032300     MOVE FCST-GROWTH-RATE-PCT TO FLP-VALUE-O.
032400     WRITE NWREPRT-REC FROM WS-FCST-LINE-PCT AFTER ADVANCING 1.
032500     MOVE "CONFIDENCE" TO FLA-LABEL-O.
032600     MOVE FCST-CONFIDENCE TO FLA-VALUE-O.
032700     WRITE NWREPRT-REC FROM WS-FCST-LINE-ALPHA
032800         AFTER ADVANCING 1.
032900     MOVE "FORECAST METHOD" TO FLA-LABEL-O.
033000     MOVE FCST-METHOD TO FLA-VALUE-O.
033100     WRITE NWREPRT-REC FROM WS-FCST-LINE-ALPHA
033200         AFTER ADVANCING 1.
033300 900-EXIT.
033400     EXIT.
033500
033600 999-CLEANUP.
033700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033800     DISPLAY "** REVENUE HISTORY RECORDS READ **".
033900     DISPLAY HIST-RECORDS-READ.
034000     DISPLAY "******** NORMAL END OF JOB REVFCST ********".
034100 999-EXIT.
034200     EXIT.
034300
034400 1000-ABEND-RTN.
034500     DISPLAY ABEND-REASON UPON CONSOLE.
034600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034700     DISPLAY "*** ABNORMAL END OF JOB-REVFCST ***" UPON CONSOLE.
034800     DIVIDE ZERO-VAL INTO ONE-VAL.
