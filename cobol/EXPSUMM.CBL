000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPSUMM.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 04/23/97.
000600 DATE-COMPILED. 04/23/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS JOB STEP 5 OF THE MONTHLY WELLNESS CENTRE
001300*          CLOSING RUN.  IT READS THE EXPENSE FILE SEQUENTIALLY,
001400*          SELECTS RECORDS FOR THE PROCESSING YEAR-MONTH (AND
001500*          OPTIONALLY ONE PROPERTY), AND BUCKETS EACH RECORD INTO
001600*          THE RECURRING OR AD-HOC CATEGORY TOTAL, WITH A PER-
001700*          TYPE SUBTOTAL WHEN THE TYPE NAMES ONE.  STRLTH IS
001800*          CALLED TO SIZE THE FREE-TEXT DESCRIPTION COLUMN.
001900*
002000******************************************************************
002100
002200         INPUT FILE               -   NW.EXPFILE
002300
002400         REPORT FILE               -   NW.NWREPRT  (SECTION 5)
002500
002600         DUMP FILE                 -   SYSOUT
002700
002800******************************************************************
002900* CHANGE LOG                                                     *
003000* 04/23/97  RSK  ORIGINAL PROGRAM                                *
003100* 03/22/01  TDN  ADDED PROPERTY FILTER, SHARED EXPENSES PASS     *
003200*                THROUGH REGARDLESS OF FILTER            CR0187  *
003300* 11/17/98  RSK  Y2K READINESS REVIEW - YEAR-MONTH COMPARE IS    *
003400*                ALREADY 4-DIGIT, NO CHANGE REQUIRED             *
003500* 11/09/06  PJM  ADDED MISMATCHED TYPE/CATEGORY STILL COUNTS IN  *
003600*                CATEGORY TOTAL - AUDIT FINDING ON JULY CLOSE    *
003700* 04/18/09  PJM  CALLS STRLTH FOR DESCRIPTION COLUMN WIDTH       *
003800* 02/11/13  SDN  ADDED EXPENSE RECORD COUNT TO FOOT OF REPORT    *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-DATE IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS EXPS-RERUN-SW
004800     UPSI-0 OFF STATUS IS EXPS-NORMAL-SW.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT EXPFILE
005600     ASSIGN TO UT-S-EXPFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT NWREPRT
006100     ASSIGN TO UT-S-NWREPRT
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS RFCODE
006500       EXTEND.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 132 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC                  PIC X(132).
007600
007700 FD  EXPFILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 85 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS EXPFILE-REC.
008300 01  EXPFILE-REC.
008400     COPY NWEXP.
008500
008600 FD  NWREPRT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS NWREPRT-REC.
009200 01  NWREPRT-REC                 PIC X(132).
009300
009400 WORKING-STORAGE SECTION.
009500
009600 01  FILE-STATUS-CODES.
009700     05  IFCODE                  PIC X(02).
009800         88  NO-MORE-EXPFILE          VALUE "10".
009900     05  RFCODE                  PIC X(02).
010000         88  CODE-WRITE-RPT           VALUE SPACES.
010100
010200 01  WS-PARM-CARD.
010300     05  PARM-YEAR               PIC 9(04).
010400     05  PARM-MONTH              PIC 9(02).
010500     05  PARM-PROP-ID            PIC X(10).
010600     05  FILLER                  PIC X(64).
010700 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
010800     05  PARM-RAW                PIC X(80).
010900
011000 01  WS-EXP-DATE-WORK.
011100     05  WS-EXP-YYYY             PIC 9(04).
011200     05  FILLER                  PIC X(01).
011300     05  WS-EXP-MM               PIC 9(02).
011400     05  FILLER                  PIC X(03).
011500 01  WS-EXP-DATE-ALPHA REDEFINES WS-EXP-DATE-WORK.
011600     05  WS-EXP-DATE-CHARS       PIC X(10).
011700
011800 01  WS-STRLTH-DUMP-AREA.
011900     05  WS-STRLTH-DUMP-TEXT     PIC X(255).
012000     05  WS-STRLTH-DUMP-LEN      PIC S9(4).
012100 01  WS-STRLTH-DUMP-R REDEFINES WS-STRLTH-DUMP-AREA.
012200     05  FILLER                  PIC X(259).
012300
012400 01  WS-RECURRING-TOTALS.
012500     05  WS-SALARY-TOTAL         PIC S9(9)V99 VALUE ZERO.
012600     05  WS-LIVING-COST-TOTAL    PIC S9(9)V99 VALUE ZERO.
012700     05  WS-RECURRING-TOTAL      PIC S9(9)V99 VALUE ZERO.
012800
012900 01  WS-ADHOC-TOTALS.
013000     05  WS-MARKETING-TOTAL      PIC S9(9)V99 VALUE ZERO.
013100     05  WS-DISPOSABLES-TOTAL    PIC S9(9)V99 VALUE ZERO.
013200     05  WS-OIL-AROMA-TOTAL      PIC S9(9)V99 VALUE ZERO.
013300     05  WS-ESSENTIALS-TOTAL     PIC S9(9)V99 VALUE ZERO.
013400     05  WS-BILL-BOOKS-TOTAL     PIC S9(9)V99 VALUE ZERO.
013500     05  WS-OTHER-TOTAL          PIC S9(9)V99 VALUE ZERO.
013600     05  WS-ADHOC-TOTAL          PIC S9(9)V99 VALUE ZERO.
013700
013800 01  WS-ADHOC-TOTALS-DUMP REDEFINES WS-ADHOC-TOTALS.
013900     05  FILLER                  PIC X(77).
014000
014100 01  WS-GRAND-TOTAL              PIC S9(9)V99 VALUE ZERO.
014200
014300 01  COUNTERS-AND-ACCUMULATORS.
014400     05  EXPS-RECORDS-READ       PIC S9(7) COMP VALUE ZERO.
014500     05  EXPS-RECORDS-SELECTED   PIC S9(7) COMP VALUE ZERO.
014600     05  WS-LINES                PIC S9(3) COMP VALUE +99.
014700     05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
014800     05  WS-MAX-DESC-LEN         PIC S9(4) COMP VALUE ZERO.
014900
015000 01  FLAGS-AND-SWITCHES.
015100     05  EXPS-RERUN-SW           PIC X(01) VALUE "N".
015200     05  EXPS-NORMAL-SW          PIC X(01) VALUE "Y".
015300     05  PROP-FILTER-SW          PIC X(01) VALUE "N".
015400         88  PROP-FILTER-ACTIVE      VALUE "Y".
015500
015600 01  WS-HDR-REC.
015700     05  FILLER                  PIC X(01) VALUE SPACES.
015800     05  FILLER                  PIC X(30) VALUE
015900         "NIRVAANA WELLNESS OPERATIONS".
016000     05  FILLER                  PIC X(30) VALUE
016100         " - EXPENSE SUMMARY -".
016200     05  FILLER                  PIC X(20) VALUE SPACES.
016300     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
016400     05  HDR-PAGE-O              PIC ZZ9.
016500     05  FILLER                  PIC X(38) VALUE SPACES.
016600
016700 01  WS-SECTION-LINE.
016800     05  SEC-TEXT-O              PIC X(30).
016900     05  FILLER                  PIC X(102) VALUE SPACES.
017000
017100 01  WS-DETAIL-LINE.
017200     05  DTL-LABEL-O             PIC X(22).
017300     05  DTL-AMOUNT-O            PIC $$,$$$,$$9.99.
017400     05  FILLER                  PIC X(94) VALUE SPACES.
017500
017600 01  WS-COUNT-LINE.
017700     05  FILLER                  PIC X(30) VALUE
017800         "EXPENSE RECORD COUNT:".
017900     05  CNT-COUNT-O             PIC ZZZ,ZZ9.
018000     05  FILLER                  PIC X(20) VALUE
018100         "  LONGEST DESC LEN:".
018200     05  CNT-DESC-LEN-O          PIC ZZ9.
018300     05  FILLER                  PIC X(66) VALUE SPACES.
018400
018500 01  WS-BLANK-LINE.
018600     05  FILLER                  PIC X(132) VALUE SPACES.
018700
018800 COPY NWABEND.
018900
019000 PROCEDURE DIVISION.
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019200     PERFORM 100-MAINLINE THRU 100-EXIT
019300         UNTIL NO-MORE-EXPFILE.
019400     PERFORM 900-PRINT-SUMMARY THRU 900-EXIT.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     DISPLAY "******** BEGIN JOB EXPSUMM ********".
020100     ACCEPT WS-PARM-CARD FROM SYSIN.
020200     IF PARM-PROP-ID NOT = SPACES
020300        SET PROP-FILTER-ACTIVE TO TRUE.
020400     MOVE +99 TO WS-LINES.
020500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020600 000-EXIT.
020700     EXIT.
020800
020900 100-MAINLINE.
021000     PERFORM 900-READ-EXPFILE THRU 900-EXIT.
021100     IF NOT NO-MORE-EXPFILE
021200        MOVE EXP-DATE OF EXPFILE-REC TO WS-EXP-DATE-CHARS
021300        IF WS-EXP-YYYY = PARM-YEAR AND WS-EXP-MM = PARM-MONTH
021400           IF NOT PROP-FILTER-ACTIVE
021500              OR PROP-ID OF EXPFILE-REC = PARM-PROP-ID
021600              ADD +1 TO EXPS-RECORDS-SELECTED
021700              PERFORM 300-BUCKET-EXPENSE THRU 300-EXIT
021800              PERFORM 400-CALL-STRLTH THRU 400-EXIT.
021900 100-EXIT.
022000     EXIT.
022100
022200 300-BUCKET-EXPENSE.
022300     IF CATEGORY-RECURRING OF EXPFILE-REC
022400        ADD AMOUNT OF EXPFILE-REC TO WS-RECURRING-TOTAL
022500        IF TYPE-SALARY OF EXPFILE-REC
022600           ADD AMOUNT OF EXPFILE-REC TO WS-SALARY-TOTAL
022700        ELSE
022800           IF TYPE-LIVING-COST OF EXPFILE-REC
022900              ADD AMOUNT OF EXPFILE-REC TO WS-LIVING-COST-TOTAL
023000     ELSE
023100        ADD AMOUNT OF EXPFILE-REC TO WS-ADHOC-TOTAL
023200        EVALUATE TRUE
023300           WHEN TYPE-MARKETING OF EXPFILE-REC
023400              ADD AMOUNT OF EXPFILE-REC TO WS-MARKETING-TOTAL
023500           WHEN TYPE-DISPOSABLES OF EXPFILE-REC
023600              ADD AMOUNT OF EXPFILE-REC TO WS-DISPOSABLES-TOTAL
023700           WHEN TYPE-OIL-AROMATICS OF EXPFILE-REC
023800              ADD AMOUNT OF EXPFILE-REC TO WS-OIL-AROMA-TOTAL
023900           WHEN TYPE-ESSENTIALS OF EXPFILE-REC
024000              ADD AMOUNT OF EXPFILE-REC TO WS-ESSENTIALS-TOTAL
024100           WHEN TYPE-BILL-BOOKS OF EXPFILE-REC
024200              ADD AMOUNT OF EXPFILE-REC TO WS-BILL-BOOKS-TOTAL
024300           WHEN OTHER
024400              ADD AMOUNT OF EXPFILE-REC TO WS-OTHER-TOTAL
024500        END-EVALUATE.
024600 300-EXIT.
024700     EXIT.
024800
024900 400-CALL-STRLTH.
025000     MOVE ZERO TO WS-STRLTH-DUMP-LEN.
025100     MOVE SPACES TO WS-STRLTH-DUMP-TEXT.
025200     MOVE DESCRIPTION OF EXPFILE-REC TO WS-STRLTH-DUMP-TEXT.
025300     CALL "STRLTH" USING WS-STRLTH-DUMP-TEXT, WS-STRLTH-DUMP-LEN.
025400     IF WS-STRLTH-DUMP-LEN > WS-MAX-DESC-LEN
025500        MOVE WS-STRLTH-DUMP-LEN TO WS-MAX-DESC-LEN.
025600 400-EXIT.
025700     EXIT.
025800
025900 800-OPEN-FILES.
026000     OPEN INPUT EXPFILE.
026100     OPEN OUTPUT SYSOUT.
026200     OPEN EXTEND NWREPRT.
026300 800-EXIT.
026400     EXIT.
026500
026600 850-CLOSE-FILES.
026700     CLOSE EXPFILE, NWREPRT, SYSOUT.
026800 850-EXIT.
026900     EXIT.
027000
027100 900-PRINT-PAGE-HDR.
027200     WRITE NWREPRT-REC FROM WS-BLANK-LINE
027300         AFTER ADVANCING 1.
027400     ADD +1 TO WS-PAGES.
027500     MOVE WS-PAGES TO HDR-PAGE-O.
027600     WRITE NWREPRT-REC FROM WS-HDR-REC
027700         AFTER ADVANCING TOP-OF-FORM.
027800     MOVE ZERO TO WS-LINES.
027900 900-EXIT.
028000     EXIT.
028100
028200 900-PRINT-SUMMARY.
028300     COMPUTE WS-GRAND-TOTAL =
028400         WS-RECURRING-TOTAL + WS-ADHOC-TOTAL.
028500     PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
028600     MOVE "RECURRING EXPENSES" TO SEC-TEXT-O.
028700     WRITE NWREPRT-REC FROM WS-SECTION-LINE
028800         AFTER ADVANCING 2.
028900     MOVE "  SALARY (SA)" TO DTL-LABEL-O.
029000     MOVE WS-SALARY-TOTAL TO DTL-AMOUNT-O.
029100     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
029200         AFTER ADVANCING 1.
029300     MOVE "  LIVING COST (LC)" TO DTL-LABEL-O.
029400     MOVE WS-LIVING-COST-TOTAL TO DTL-AMOUNT-O.
029500     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
029600         AFTER ADVANCING 1.
029700     MOVE "  RECURRING TOTAL" TO DTL-LABEL-O.
029800     MOVE WS-RECURRING-TOTAL TO DTL-AMOUNT-O.
029900     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
030000         AFTER ADVANCING 1.
030100     MOVE "AD-HOC EXPENSES" TO SEC-TEXT-O.
030200     WRITE NWREPRT-REC FROM WS-SECTION-LINE
030300         AFTER ADVANCING 2.
030400     MOVE "  MARKETING (MK)" TO DTL-LABEL-O.
030500     MOVE WS-MARKETING-TOTAL TO DTL-AMOUNT-O.
030600     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
030700         AFTER ADVANCING 1.
030800     MOVE "  DISPOSABLES (DI)" TO DTL-LABEL-O.
030900     MOVE WS-DISPOSABLES-TOTAL TO DTL-AMOUNT-O.
031000     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
031100         AFTER ADVANCING 1.
031200     MOVE "  OIL/AROMATICS (OA)" TO DTL-LABEL-O.
031300     MOVE WS-OIL-AROMA-TOTAL TO DTL-AMOUNT-O.
031400     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
031500         AFTER ADVANCING 1.
031600     MOVE "  ESSENTIALS (ES)" TO DTL-LABEL-O.
031700     MOVE WS-ESSENTIALS-TOTAL TO DTL-AMOUNT-O.
031800     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
031900         AFTER ADVANCING 1.
032000     MOVE "  BILL/BOOKS (BB)" TO DTL-LABEL-O.
032100     MOVE WS-BILL-BOOKS-TOTAL TO DTL-AMOUNT-O.
032200     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
032300         AFTER ADVANCING 1.
032400     MOVE "  OTHER (OT)" TO DTL-LABEL-O.
032500     MOVE WS-OTHER-TOTAL TO DTL-AMOUNT-O.
032600     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
032700         AFTER ADVANCING 1.
032800     MOVE "  AD-HOC TOTAL" TO DTL-LABEL-O.
032900     MOVE WS-ADHOC-TOTAL TO DTL-AMOUNT-O.
033000     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
033100         AFTER ADVANCING 1.
033200     MOVE "GRAND TOTAL" TO DTL-LABEL-O.
033300     MOVE WS-GRAND-TOTAL TO DTL-AMOUNT-O.
033400     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
033500         AFTER ADVANCING 2.
033600     MOVE EXPS-RECORDS-SELECTED TO CNT-COUNT-O.
033700     MOVE WS-MAX-DESC-LEN TO CNT-DESC-LEN-O.
033800     WRITE NWREPRT-REC FROM WS-COUNT-LINE
033900         AFTER ADVANCING 1.
034000 900-EXIT.
034100     EXIT.
034200
034300 900-READ-EXPFILE.
034400     READ EXPFILE
034500         AT END MOVE "10" TO IFCODE
034600         GO TO 900-EXIT
034700     END-READ.
034800     ADD +1 TO EXPS-RECORDS-READ.
034900 900-EXIT.
035000     EXIT.
035100
035200 999-CLEANUP.
035300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035400     DISPLAY "** EXPENSE RECORDS READ **".
035500     DISPLAY EXPS-RECORDS-READ.
035600     DISPLAY "** EXPENSE RECORDS SELECTED **".
035700     DISPLAY EXPS-RECORDS-SELECTED.
035800     DISPLAY "******** NORMAL END OF JOB EXPSUMM ********".
035900 999-EXIT.
036000     EXIT.
036100
036200 1000-ABEND-RTN.
036300     DISPLAY ABEND-REASON UPON CONSOLE.
036400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036500     DISPLAY "*** ABNORMAL END OF JOB-EXPSUMM ***" UPON CONSOLE.
036600     DIVIDE ZERO-VAL INTO ONE-VAL.
