000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DASHRPT.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 04/16/97.
000600 DATE-COMPILED. 04/16/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS JOB STEP 4 OF THE MONTHLY WELLNESS CENTRE
001300*          CLOSING RUN.  IT MAKES A SINGLE PASS OVER THE PRICED
001400*          SERVICES FILE (OPTIONALLY FOR ONE PROPERTY ONLY),
001500*          ACCUMULATES THE COMPANY-WIDE DASHBOARD FIGURES, TALLIES
001600*          THERAPY TYPES IN A SMALL WORKING-STORAGE TABLE TO FIND
001700*          THE MOST POPULAR ONE, AND TALLIES CUSTOMER PHONE
001800*          NUMBERS IN A SECOND TABLE TO COUNT DISTINCT CUSTOMERS.
001900*
002000******************************************************************
002100
002200         INPUT FILE (PRICED)     -   NW.SVCPRCD
002300
002400         REPORT FILE             -   NW.NWREPRT  (SECTION 4)
002500
002600         DUMP FILE               -   SYSOUT
002700
002800******************************************************************
002900* CHANGE LOG                                                     *
003000* 04/16/97  RSK  ORIGINAL PROGRAM                                *
003100* 03/22/01  TDN  ADDED PROPERTY FILTER FOR SINGLE-SPA RUNS CR0187*
003200* 11/17/98  RSK  Y2K READINESS REVIEW - NO DATE MATH IN THIS STEP*
003300* 11/09/06  PJM  RAISED THERAPY-TABLE SIZE FROM 10 TO 25 ENTRIES *
003400* 04/18/09  PJM  ADDED CUSTOMER-PHONE TABLE FOR DISTINCT COUNT   *
003500* 02/11/13  SDN  ADDED "N/A" DEFAULT WHEN NO SERVICES IN PERIOD  *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-DATE IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS DASH-RERUN-SW
004500     UPSI-0 OFF STATUS IS DASH-NORMAL-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT SVCPRCD
005300     ASSIGN TO UT-S-SVCPRCD
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS IFCODE.
005600
005700     SELECT NWREPRT
005800     ASSIGN TO UT-S-NWREPRT
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS RFCODE
006200       EXTEND.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 132 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC                  PIC X(132).
007300
007400 FD  SVCPRCD
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 200 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SVCPRCD-REC.
008000 01  SVCPRCD-REC.
008100     COPY NWSVC.
008200
008300 FD  NWREPRT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS NWREPRT-REC.
008900 01  NWREPRT-REC                 PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(02).
009500         88  NO-MORE-SVCPRCD          VALUE "10".
009600     05  RFCODE                  PIC X(02).
009700         88  CODE-WRITE-RPT           VALUE SPACES.
009800
009900 01  WS-PARM-CARD.
010000     05  PARM-YEAR               PIC 9(04).
010100     05  PARM-MONTH              PIC 9(02).
010200     05  PARM-PROP-ID            PIC X(10).
010300     05  FILLER                  PIC X(64).
010400 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
010500     05  PARM-RAW                PIC X(80).
010600
010700 01  WS-THERAPY-TABLE.
010800     05  THERAPY-ROW OCCURS 25 TIMES
010900                     INDEXED BY THY-IDX.
011000         10  TT-THERAPY-TYPE     PIC X(25).
011100         10  TT-COUNT            PIC S9(7) COMP.
011200 01  WS-THERAPY-TABLE-DUMP REDEFINES WS-THERAPY-TABLE.
011300     05  FILLER                  PIC X(29) OCCURS 25 TIMES.
011400
011500 01  WS-PHONE-TABLE.
011600     05  PHONE-ROW OCCURS 3000 TIMES
011700                   INDEXED BY PHN-IDX.
011800         10  PH-CUSTOMER-PHONE   PIC X(15).
011900 01  WS-PHONE-TABLE-DUMP REDEFINES WS-PHONE-TABLE.
012000     05  FILLER                  PIC X(15) OCCURS 3000 TIMES.
012100
012200 01  COUNTERS-AND-ACCUMULATORS.
012300     05  THERAPY-TYPE-COUNT      PIC S9(4) COMP VALUE ZERO.
012400     05  DASH-RECORDS-READ       PIC S9(7) COMP VALUE ZERO.
012500     05  WS-LINES                PIC S9(3) COMP VALUE +99.
012600     05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
012700     05  WS-CUST-COUNT           PIC S9(7) COMP VALUE ZERO.
012800
012900 01  WS-DASHBOARD-CALC.
013000     05  WS-TOTAL-BASE-SALES     PIC S9(9)V99 VALUE ZERO.
013100     05  WS-TOTAL-GST            PIC S9(9)V99 VALUE ZERO.
013200     05  WS-TOTAL-SALES          PIC S9(9)V99 VALUE ZERO.
013300     05  WS-HOTEL-RECEIVED       PIC S9(9)V99 VALUE ZERO.
013400     05  WS-NIRVAANA-RECEIVED    PIC S9(9)V99 VALUE ZERO.
013500     05  WS-TOTAL-SERVICES       PIC S9(7)   VALUE ZERO.
013600     05  WS-MOST-POP-THERAPY     PIC X(25)   VALUE "N/A".
013700     05  WS-MOST-POP-COUNT       PIC S9(7) COMP VALUE ZERO.
013800
013900 01  FLAGS-AND-SWITCHES.
014000     05  DASH-RERUN-SW           PIC X(01) VALUE "N".
014100     05  DASH-NORMAL-SW          PIC X(01) VALUE "Y".
014200     05  PROP-FILTER-SW          PIC X(01) VALUE "N".
014300         88  PROP-FILTER-ACTIVE      VALUE "Y".
014400
014500 01  WS-HDR-REC.
014600     05  FILLER                  PIC X(01) VALUE SPACES.
014700     05  FILLER                  PIC X(30) VALUE
014800         "NIRVAANA WELLNESS OPERATIONS".
014900     05  FILLER                  PIC X(30) VALUE
015000         " - DASHBOARD SUMMARY -".
015100     05  FILLER                  PIC X(20) VALUE SPACES.
015200     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
015300     05  HDR-PAGE-O              PIC ZZ9.
015400     05  FILLER                  PIC X(38) VALUE SPACES.
015500
015600 01  WS-DASH-LINE.
015700     05  DL-LABEL-O              PIC X(30).
015800     05  DL-VALUE-O              PIC $$,$$$,$$9.99.
015900     05  FILLER                  PIC X(82) VALUE SPACES.
016000
016100 01  WS-DASH-LINE-NUM.
016200     05  DLN-LABEL-O             PIC X(30).
016300     05  DLN-VALUE-O             PIC ZZZ,ZZ9.
016400     05  FILLER                  PIC X(88) VALUE SPACES.
016500
016600 01  WS-DASH-LINE-ALPHA.
016700     05  DLA-LABEL-O             PIC X(30).
016800     05  DLA-VALUE-O             PIC X(25).
016900     05  FILLER                  PIC X(65) VALUE SPACES.
017000
017100 01  WS-BLANK-LINE.
017200     05  FILLER                  PIC X(132) VALUE SPACES.
017300
017400 COPY NWABEND.
017500
017600 PROCEDURE DIVISION.
017700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017800     PERFORM 100-MAINLINE THRU 100-EXIT
017900         UNTIL NO-MORE-SVCPRCD.
018000     PERFORM 300-FIND-MOST-POPULAR THRU 300-EXIT.
018100     PERFORM 900-PRINT-DASHBOARD THRU 900-EXIT.
018200     PERFORM 999-CLEANUP THRU 999-EXIT.
018300     MOVE +0 TO RETURN-CODE.
018400     GOBACK.
018500
018600 000-HOUSEKEEPING.
018700     DISPLAY "******** BEGIN JOB DASHRPT ********".
018800     ACCEPT WS-PARM-CARD FROM SYSIN.
018900     IF PARM-PROP-ID NOT = SPACES
019000        SET PROP-FILTER-ACTIVE TO TRUE.
019100     MOVE +99 TO WS-LINES.
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300 000-EXIT.
019400     EXIT.
019500
019600 100-MAINLINE.
019700     PERFORM 900-READ-SVCPRCD THRU 900-EXIT.
019800     IF NOT NO-MORE-SVCPRCD
019900        IF NOT PROP-FILTER-ACTIVE
020000           OR PROP-ID OF SVCPRCD-REC = PARM-PROP-ID
020100           PERFORM 200-ACCUMULATE-TOTALS THRU 200-EXIT
020200           PERFORM 250-TALLY-THERAPY-TYPE THRU 250-EXIT
020300           PERFORM 270-TALLY-CUSTOMER-PHONE THRU 270-EXIT.
020400 100-EXIT.
020500     EXIT.
020600
020700 200-ACCUMULATE-TOTALS.
020800     ADD +1 TO WS-TOTAL-SERVICES.
020900     ADD BASE-PRICE OF SVCPRCD-REC TO WS-TOTAL-BASE-SALES.
021000     ADD GST-AMOUNT OF SVCPRCD-REC TO WS-TOTAL-GST.
021100     ADD TOTAL-AMOUNT OF SVCPRCD-REC TO WS-TOTAL-SALES.
021200     IF RECEIVED-BY-HOTEL OF SVCPRCD-REC
021300        ADD TOTAL-AMOUNT OF SVCPRCD-REC TO WS-HOTEL-RECEIVED
021400     ELSE
021500        ADD TOTAL-AMOUNT OF SVCPRCD-REC TO WS-NIRVAANA-RECEIVED.
021600 200-EXIT.
021700     EXIT.
021800
021900 250-TALLY-THERAPY-TYPE.
022000     SET THY-IDX TO 1.
022100     SEARCH THERAPY-ROW
022200         AT END
022300            PERFORM 260-ADD-NEW-THERAPY THRU 260-EXIT
022400         WHEN TT-THERAPY-TYPE(THY-IDX) =
022500              THERAPY-TYPE OF SVCPRCD-REC
022600            ADD +1 TO TT-COUNT(THY-IDX)
022700     END-SEARCH.
022800 250-EXIT.
022900     EXIT.
023000
023100 260-ADD-NEW-THERAPY.
023200     IF THERAPY-TYPE-COUNT >= 25
023300        DISPLAY "*** WARNING - THERAPY-TABLE FULL, TYPE DROPPED"
023400        GO TO 260-EXIT.
023500     ADD +1 TO THERAPY-TYPE-COUNT.
023600     MOVE THERAPY-TYPE OF SVCPRCD-REC
023700          TO TT-THERAPY-TYPE(THERAPY-TYPE-COUNT).
023800     MOVE +1 TO TT-COUNT(THERAPY-TYPE-COUNT).
023900 260-EXIT.
024000     EXIT.
024100
024200 270-TALLY-CUSTOMER-PHONE.
024300     SET PHN-IDX TO 1.
024400     SEARCH PHONE-ROW
024500         AT END
024600            PERFORM 280-ADD-NEW-PHONE THRU 280-EXIT
024700         WHEN PH-CUSTOMER-PHONE(PHN-IDX) =
024800              CUSTOMER-PHONE OF SVCPRCD-REC
024900            CONTINUE
025000     END-SEARCH.
025100 270-EXIT.
025200     EXIT.
025300
025400 280-ADD-NEW-PHONE.
025500     IF WS-CUST-COUNT >= 3000
025600        DISPLAY "*** WARNING - PHONE-TABLE FULL, PHONE DROPPED"
025700        GO TO 280-EXIT.
025800     ADD +1 TO WS-CUST-COUNT.
025900     MOVE CUSTOMER-PHONE OF SVCPRCD-REC
026000          TO PH-CUSTOMER-PHONE(WS-CUST-COUNT).
026100 280-EXIT.
026200     EXIT.
026300
026400 300-FIND-MOST-POPULAR.
026500     IF THERAPY-TYPE-COUNT = ZERO
026600        GO TO 300-EXIT.
026700     PERFORM 350-SCAN-THERAPY-ROW THRU 350-EXIT
026800         VARYING THY-IDX FROM 1 BY 1
026900         UNTIL THY-IDX > THERAPY-TYPE-COUNT.
027000 300-EXIT.
027100     EXIT.
027200
027300 350-SCAN-THERAPY-ROW.
027400     IF TT-COUNT(THY-IDX) > WS-MOST-POP-COUNT
027500        MOVE TT-COUNT(THY-IDX) TO WS-MOST-POP-COUNT
027600        MOVE TT-THERAPY-TYPE(THY-IDX) TO WS-MOST-POP-THERAPY.
027700 350-EXIT.
027800     EXIT.
027900
028000 800-OPEN-FILES.
028100     OPEN INPUT SVCPRCD.
028200     OPEN OUTPUT SYSOUT.
028300     OPEN EXTEND NWREPRT.
028400 800-EXIT.
028500     EXIT.
028600
028700 850-CLOSE-FILES.
028800     CLOSE SVCPRCD, NWREPRT, SYSOUT.
028900 850-EXIT.
029000     EXIT.
029100
029200 900-PRINT-PAGE-HDR.
029300     WRITE NWREPRT-REC FROM WS-BLANK-LINE
029400         AFTER ADVANCING 1.
029500     ADD +1 TO WS-PAGES.
029600     MOVE WS-PAGES TO HDR-PAGE-O.
029700     WRITE NWREPRT-REC FROM WS-HDR-REC
029800         AFTER ADVANCING TOP-OF-FORM.
029900     MOVE ZERO TO WS-LINES.
030000 900-EXIT.
030100     EXIT.
030200
030300 900-PRINT-DASHBOARD.
030400     PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
030500     MOVE "TOTAL BASE SALES" TO DL-LABEL-O.
030600     MOVE WS-TOTAL-BASE-SALES TO DL-VALUE-O.
030700     WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 2.
030800     MOVE "TOTAL GST" TO DL-LABEL-O.
030900     MOVE WS-TOTAL-GST TO DL-VALUE-O.
031000     WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
031100     MOVE "TOTAL SALES" TO DL-LABEL-O.
031200     MOVE WS-TOTAL-SALES TO DL-VALUE-O.
031300     WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
031400     MOVE "HOTEL RECEIVED" TO DL-LABEL-O.
031500     MOVE WS-HOTEL-RECEIVED TO DL-VALUE-O.
031600     WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
031700     MOVE "NIRVAANA RECEIVED" TO DL-LABEL-O.
031800     MOVE WS-NIRVAANA-RECEIVED TO DL-VALUE-O.
031900     WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
032000     MOVE "TOTAL SERVICES" TO DLN-LABEL-O.
032100     MOVE WS-TOTAL-SERVICES TO DLN-VALUE-O.
032200     WRITE NWREPRT-REC FROM WS-DASH-LINE-NUM AFTER ADVANCING 1.
032300     MOVE "CUSTOMER COUNT" TO DLN-LABEL-O.
032400     MOVE WS-CUST-COUNT TO DLN-VALUE-O.
032500     WRITE NWREPRT-REC FROM WS-DASH-LINE-NUM AFTER ADVANCING 1.
032600     MOVE "MOST POPULAR THERAPY" TO DLA-LABEL-O.
032700     MOVE WS-MOST-POP-THERAPY TO DLA-VALUE-O.
032800     WRITE NWREPRT-REC FROM WS-DASH-LINE-ALPHA
032900         AFTER ADVANCING 1.
033000 900-EXIT.
033100     EXIT.
033200
033300 900-READ-SVCPRCD.
033400     READ SVCPRCD
033500         AT END MOVE "10" TO IFCODE
033600         GO TO 900-EXIT
033700     END-READ.
033800     ADD +1 TO DASH-RECORDS-READ.
033900 900-EXIT.
034000     EXIT.
034100
034200 999-CLEANUP.
034300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034400     DISPLAY "** PRICED SERVICE RECORDS READ **".
034500     DISPLAY DASH-RECORDS-READ.
034600     DISPLAY "******** NORMAL END OF JOB DASHRPT ********".
034700 999-EXIT.
034800     EXIT.
034900
035000 1000-ABEND-RTN.
035100     DISPLAY ABEND-REASON UPON CONSOLE.
035200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035300     DISPLAY "*** ABNORMAL END OF JOB-DASHRPT ***" UPON CONSOLE.
035400     DIVIDE ZERO-VAL INTO ONE-VAL.
