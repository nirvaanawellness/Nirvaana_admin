000100******************************************************************
000200* COPYBOOK NWCLOS                                                *
000300* RECORD LAYOUT FOR THE MONTHLY CLOSING (SETTLEMENT) OUTPUT      *
000400* FILE (NW.CLOSING).  ONE RECORD PER ACTIVE PROPERTY PER         *
000500* PROCESSING MONTH, WRITTEN BY PROPSETL.                         *
000600******************************************************************
000700* MAINTENANCE LOG                                                *
000800* 08/04/97  RSK  ORIGINAL LAYOUT FOR REVENUE-SHARE CONVERSION    *
000900* 03/22/01  TDN  ADDED SETTLEMENT-BALANCE FOR CASH-UP    CR0187  *
001000******************************************************************
001100 01  MONTHLY-CLOSING-REC.
001200     05  PROP-ID                 PIC X(10).
001300     05  CLOS-MONTH              PIC 9(02).
001400     05  CLOS-YEAR               PIC 9(04).
001500     05  TOTAL-BASE-SALES        PIC S9(9)V99.
001600     05  TOTAL-GST               PIC S9(9)V99.
001700     05  HOTEL-SHARE             PIC S9(9)V99.
001800     05  NIRVAANA-SHARE          PIC S9(9)V99.
001900     05  AMT-RECEIVED-BY-HOTEL   PIC S9(9)V99.
002000     05  AMT-RECEIVED-BY-NIRVAANA
002100                                 PIC S9(9)V99.
002200     05  SETTLEMENT-BALANCE      PIC S9(9)V99.
002300     05  FILLER                  PIC X(11).
