000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PROPSETL.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 04/09/97.
000600 DATE-COMPILED. 04/09/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS JOB STEP 3 OF THE MONTHLY WELLNESS CENTRE
001300*          CLOSING RUN.  IT STAGES THE PRICED-SERVICES FILE INTO
001400*          A WORKING-STORAGE TABLE, THEN READS THE PROPERTY
001500*          MASTER SEQUENTIALLY AND, FOR EACH ACTIVE PROPERTY,
001600*          SCANS THE TABLE FOR ENTRIES DATED IN THE PROCESSING
001700*          YEAR-MONTH TO ACCUMULATE SALES, GST, AND THE HOTEL/
001800*          NIRVAANA RECEIVED SPLITS, THEN WORKS OUT THE REVENUE
001900*          SHARE AND SETTLEMENT BALANCE FOR THAT PROPERTY.
002000*
002100******************************************************************
002200
002300         INPUT FILE (MASTER)     -   NW.PROPMSTR
002400
002500         INPUT FILE (PRICED)     -   NW.SVCPRCD
002600
002700         OUTPUT FILE PRODUCED    -   NW.CLOSING
002800
002900         REPORT FILE             -   NW.NWREPRT  (SECTION 3)
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG                                                     *
003500* 04/09/97  RSK  ORIGINAL PROGRAM                                *
003600* 03/22/01  TDN  ADDED OWNED-PROPERTY SHORT CIRCUIT (SHARE=0) -  *
003700*                FIRST OWNED PROPERTY WENT LIVE THIS QUARTER     *
003800*                                                         CR0187 *
003900* 11/17/98  RSK  Y2K READINESS REVIEW - YEAR-MONTH COMPARE IS    *
004000*                ALREADY 4-DIGIT, NO CHANGE REQUIRED             *
004100* 11/09/06  PJM  ADDED CONTROL BREAK HEADING PER PROPERTY BLOCK  *
004200* 04/18/09  PJM  ADDED HOTEL-NAME TO SETTLEMENT BLOCK HEADING    *
004300* 02/11/13  SDN  ADDED DISPLAY OF TABLE-OVERFLOW WARNING         *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-DATE IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS PROP-RERUN-SW
005300     UPSI-0 OFF STATUS IS PROP-NORMAL-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT PROPMSTR
006100     ASSIGN TO UT-S-PROPMSTR
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS TFCODE.
006400
006500     SELECT SVCPRCD
006600     ASSIGN TO UT-S-SVCPRCD
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT CLOSING
007100     ASSIGN TO UT-S-CLOSING
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT NWREPRT
007600     ASSIGN TO UT-S-NWREPRT
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE
008000       EXTEND.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 132 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC                  PIC X(132).
009100
009200 FD  PROPMSTR
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 148 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS PROPMSTR-REC.
009800 01  PROPMSTR-REC.
009900     COPY NWPROP.
010000
010100 FD  SVCPRCD
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 200 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SVCPRCD-REC.
010700 01  SVCPRCD-REC.
010800     COPY NWSVC.
010900
011000 FD  CLOSING
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 104 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS CLOSING-REC.
011600 01  CLOSING-REC.
011700     COPY NWCLOS.
011800
011900 FD  NWREPRT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS NWREPRT-REC.
012500 01  NWREPRT-REC                 PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  TFCODE                  PIC X(02).
013100         88  NO-MORE-PROPMSTR         VALUE "10".
013200     05  IFCODE                  PIC X(02).
013300         88  NO-MORE-SVCPRCD          VALUE "10".
013400     05  OFCODE                  PIC X(02).
013500         88  CODE-WRITE               VALUE SPACES.
013600     05  RFCODE                  PIC X(02).
013700         88  CODE-WRITE-RPT           VALUE SPACES.
013800
013900 01  WS-PARM-CARD.
014000     05  PARM-YEAR               PIC 9(04).
014100     05  PARM-MONTH              PIC 9(02).
014200     05  FILLER                  PIC X(74).
014300 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
014400     05  PARM-RAW                PIC X(80).
014500
014600 01  WS-SVC-DATE-WORK.
014700     05  WS-SVC-YYYY             PIC 9(04).
014800     05  FILLER                  PIC X(01).
014900     05  WS-SVC-MM               PIC 9(02).
015000     05  FILLER                  PIC X(03).
015100 01  WS-SVC-DATE-ALPHA REDEFINES WS-SVC-DATE-WORK.
015200     05  WS-SVC-DATE-CHARS       PIC X(10).
015300
015400 01  WS-SVC-TABLE.
015500     05  SVC-TABLE-ROW OCCURS 2000 TIMES
015600                       INDEXED BY SVC-IDX.
015700         10  ST-PROP-ID          PIC X(10).
015800         10  ST-BASE-PRICE       PIC S9(9)V99.
015900         10  ST-GST-AMOUNT       PIC S9(9)V99.
016000         10  ST-TOTAL-AMOUNT     PIC S9(9)V99.
016100         10  ST-PAYMENT-BY       PIC X(01).
016200         10  ST-SVC-YEAR         PIC 9(04).
016300         10  ST-SVC-MONTH        PIC 9(02).
016400 01  WS-SVC-TABLE-DUMP REDEFINES WS-SVC-TABLE.
016500     05  FILLER                  PIC X(40) OCCURS 2000 TIMES.
016600
016700 01  COUNTERS-AND-ACCUMULATORS.
016800     05  SVC-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
016900     05  PROP-RECORDS-READ       PIC S9(7) COMP.
017000     05  PROP-RECORDS-WRITTEN    PIC S9(7) COMP.
017100     05  WS-LINES                PIC S9(3) COMP VALUE +99.
017200     05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
017300     05  WS-COMPANY-NIRV-SHARE   PIC S9(9)V99 COMP-3 VALUE ZERO.
017400
017500 01  WS-SETTLEMENT-CALC.
017600     05  WS-SHARE-PCT            PIC S9(3)V99.
017700     05  WS-SHARE-FRACTION       PIC S9(1)V9999.
017800     05  WS-TOTAL-BASE-SALES     PIC S9(9)V99.
017900     05  WS-TOTAL-GST            PIC S9(9)V99.
018000     05  WS-HOTEL-SHARE          PIC S9(9)V99.
018100     05  WS-NIRVAANA-SHARE       PIC S9(9)V99.
018200     05  WS-AMT-RCVD-HOTEL       PIC S9(9)V99.
018300     05  WS-AMT-RCVD-NIRVAANA    PIC S9(9)V99.
018400     05  WS-SETTLEMENT-BALANCE   PIC S9(9)V99.
018500
018600 01  FLAGS-AND-SWITCHES.
018700     05  MORE-PROP-SW            PIC X(01) VALUE "Y".
018800         88  NO-MORE-PROPERTIES       VALUE "N".
018900     05  PROP-RERUN-SW           PIC X(01) VALUE "N".
019000     05  PROP-NORMAL-SW          PIC X(01) VALUE "Y".
019100
019200 01  WS-HDR-REC.
019300     05  FILLER                  PIC X(01) VALUE SPACES.
019400     05  FILLER                  PIC X(30) VALUE
019500         "NIRVAANA WELLNESS OPERATIONS".
019600     05  FILLER                  PIC X(30) VALUE
019700         " - PROPERTY SETTLEMENT -".
019800     05  FILLER                  PIC X(20) VALUE SPACES.
019900     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
020000     05  HDR-PAGE-O              PIC ZZ9.
020100     05  FILLER                  PIC X(38) VALUE SPACES.
020200
020300 01  WS-BLOCK-HDR-LINE.
020400     05  FILLER                  PIC X(10) VALUE "PROPERTY:".
020500     05  BLK-PROP-ID-O           PIC X(10).
020600     05  FILLER                  PIC X(02) VALUE SPACES.
020700     05  BLK-HOTEL-NAME-O        PIC X(30).
020800     05  FILLER                  PIC X(80) VALUE SPACES.
020900
021000 01  WS-SETTLEMENT-LINE-1.
021100     05  FILLER                  PIC X(24) VALUE
021200         "  TOTAL BASE SALES ....".
021300     05  SL1-BASE-SALES-O        PIC $$,$$$,$$9.99.
021400     05  FILLER                  PIC X(20) VALUE
021500         "  TOTAL GST ........".
021600     05  SL1-GST-O               PIC $$,$$$,$$9.99.
021700     05  FILLER                  PIC X(60) VALUE SPACES.
021800
021900 01  WS-SETTLEMENT-LINE-2.
022000     05  FILLER                  PIC X(24) VALUE
022100         "  HOTEL SHARE .........".
022200     05  SL2-HOTEL-SHARE-O       PIC $$,$$$,$$9.99.
022300     05  FILLER                  PIC X(20) VALUE
022400         "  NIRVAANA SHARE ....".
022500     05  SL2-NIRV-SHARE-O        PIC $$,$$$,$$9.99.
022600     05  FILLER                  PIC X(60) VALUE SPACES.
022700
022800 01  WS-SETTLEMENT-LINE-3.
022900     05  FILLER                  PIC X(24) VALUE
023000         "  RECEIVED BY HOTEL ...".
023100     05  SL3-RCVD-HOTEL-O        PIC $$,$$$,$$9.99.
023200     05  FILLER                  PIC X(20) VALUE
023300         "  RECEIVED BY NIRV..".
023400     05  SL3-RCVD-NIRV-O         PIC $$,$$$,$$9.99.
023500     05  FILLER                  PIC X(60) VALUE SPACES.
023600
023700 01  WS-SETTLEMENT-LINE-4.
023800     05  FILLER                  PIC X(24) VALUE
023900         "  SETTLEMENT BALANCE ..".
024000     05  SL4-BALANCE-O           PIC $$,$$$,$$9.99-.
024100     05  FILLER                  PIC X(96) VALUE SPACES.
024200
024300 01  WS-COMPANY-TOTAL-LINE.
024400     05  FILLER                  PIC X(40) VALUE
024500         "COMPANY TOTAL NIRVAANA SHARE:".
024600     05  CTL-TOTAL-O             PIC $$,$$$,$$9.99.
024700     05  FILLER                  PIC X(80) VALUE SPACES.
024800
024900 01  WS-BLANK-LINE.
025000     05  FILLER                  PIC X(132) VALUE SPACES.
025100
025200 COPY NWABEND.
025300
025400 PROCEDURE DIVISION.
025500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025600     PERFORM 050-LOAD-SVC-TABLE THRU 050-EXIT
025700         UNTIL NO-MORE-SVCPRCD.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900         UNTIL NO-MORE-PROPERTIES.
026000     PERFORM 999-CLEANUP THRU 999-EXIT.
026100     MOVE +0 TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     DISPLAY "******** BEGIN JOB PROPSETL ********".
026600     ACCEPT WS-PARM-CARD FROM SYSIN.
026700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026800     MOVE +99 TO WS-LINES.
026900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027000     PERFORM 920-READ-SVCPRCD THRU 920-EXIT.
027100 000-EXIT.
027200     EXIT.
027300
027400 050-LOAD-SVC-TABLE.
027500     IF SVC-TABLE-COUNT >= 2000
027600        DISPLAY "*** WARNING - SVC-TABLE FULL, ROWS DROPPED"
027700        PERFORM 920-READ-SVCPRCD THRU 920-EXIT
027800        GO TO 050-EXIT.
027900     ADD +1 TO SVC-TABLE-COUNT.
028000     MOVE PROP-ID OF SVCPRCD-REC
028100          TO ST-PROP-ID(SVC-TABLE-COUNT).
028200     MOVE BASE-PRICE OF SVCPRCD-REC
028300          TO ST-BASE-PRICE(SVC-TABLE-COUNT).
028400     MOVE GST-AMOUNT OF SVCPRCD-REC
028500          TO ST-GST-AMOUNT(SVC-TABLE-COUNT).
028600     MOVE TOTAL-AMOUNT OF SVCPRCD-REC
028700          TO ST-TOTAL-AMOUNT(SVC-TABLE-COUNT).
028800     MOVE PAYMENT-RECEIVED-BY OF SVCPRCD-REC
028900          TO ST-PAYMENT-BY(SVC-TABLE-COUNT).
029000     MOVE SVC-DATE OF SVCPRCD-REC TO WS-SVC-DATE-CHARS.
029100     MOVE WS-SVC-YYYY TO ST-SVC-YEAR(SVC-TABLE-COUNT).
029200     MOVE WS-SVC-MM TO ST-SVC-MONTH(SVC-TABLE-COUNT).
029300     PERFORM 920-READ-SVCPRCD THRU 920-EXIT.
029400 050-EXIT.
029500     EXIT.
029600
029700 100-MAINLINE.
029800     PERFORM 900-READ-PROPMSTR THRU 900-EXIT.
029900     IF NOT NO-MORE-PROPERTIES
030000        IF ACTIVE-PROPERTY OF PROPMSTR-REC
030100           PERFORM 300-ACCUMULATE-SALES THRU 300-EXIT
030200           PERFORM 400-CALC-SETTLEMENT THRU 400-EXIT
030300           PERFORM 700-WRITE-CLOSING THRU 700-EXIT
030400           PERFORM 900-PRINT-SETTLEMENT-BLOCK THRU 900-EXIT.
030500 100-EXIT.
030600     EXIT.
030700
030800 300-ACCUMULATE-SALES.
030900     MOVE ZERO TO WS-TOTAL-BASE-SALES, WS-TOTAL-GST,
031000                  WS-AMT-RCVD-HOTEL, WS-AMT-RCVD-NIRVAANA.
031100     SET SVC-IDX TO 1.
031200     PERFORM 350-SCAN-ONE-ROW THRU 350-EXIT
031300         VARYING SVC-IDX FROM 1 BY 1
031400         UNTIL SVC-IDX > SVC-TABLE-COUNT.
031500 300-EXIT.
031600     EXIT.
031700
031800 350-SCAN-ONE-ROW.
031900     IF ST-PROP-ID(SVC-IDX) = PROP-ID OF PROPMSTR-REC
032000        AND ST-SVC-YEAR(SVC-IDX) = PARM-YEAR
032100        AND ST-SVC-MONTH(SVC-IDX) = PARM-MONTH
032200        ADD ST-BASE-PRICE(SVC-IDX) TO WS-TOTAL-BASE-SALES
032300        ADD ST-GST-AMOUNT(SVC-IDX) TO WS-TOTAL-GST
032400        IF ST-PAYMENT-BY(SVC-IDX) = "H"
032500           ADD ST-TOTAL-AMOUNT(SVC-IDX) TO WS-AMT-RCVD-HOTEL
032600        ELSE
032700           ADD ST-TOTAL-AMOUNT(SVC-IDX) TO WS-AMT-RCVD-NIRVAANA.
032800 350-EXIT.
032900     EXIT.
033000
033100 400-CALC-SETTLEMENT.
033200     IF OWNED-PROPERTY OF PROPMSTR-REC
033300        MOVE ZERO TO WS-HOTEL-SHARE
033400        MOVE WS-TOTAL-BASE-SALES TO WS-NIRVAANA-SHARE
033500     ELSE
033600        MOVE REV-SHARE-PCT OF PROPMSTR-REC TO WS-SHARE-PCT
033700        COMPUTE WS-SHARE-FRACTION ROUNDED =
033800            WS-SHARE-PCT / 100
033900        COMPUTE WS-HOTEL-SHARE ROUNDED =
034000            WS-TOTAL-BASE-SALES * WS-SHARE-FRACTION
034100        COMPUTE WS-NIRVAANA-SHARE ROUNDED =
034200            WS-TOTAL-BASE-SALES * (1 - WS-SHARE-FRACTION).
034300     COMPUTE WS-SETTLEMENT-BALANCE ROUNDED =
034400         WS-AMT-RCVD-NIRVAANA - WS-NIRVAANA-SHARE.
034500     ADD WS-NIRVAANA-SHARE TO WS-COMPANY-NIRV-SHARE.
034600 400-EXIT.
034700     EXIT.
034800
034900 700-WRITE-CLOSING.
035000     MOVE SPACES TO CLOSING-REC.
035100     MOVE PROP-ID OF PROPMSTR-REC TO PROP-ID OF CLOSING-REC.
035200     MOVE PARM-MONTH TO CLOS-MONTH.
035300     MOVE PARM-YEAR TO CLOS-YEAR.
035400     MOVE WS-TOTAL-BASE-SALES TO TOTAL-BASE-SALES OF CLOSING-REC.
035500     MOVE WS-TOTAL-GST TO TOTAL-GST OF CLOSING-REC.
035600     MOVE WS-HOTEL-SHARE TO HOTEL-SHARE OF CLOSING-REC.
035700     MOVE WS-NIRVAANA-SHARE TO NIRVAANA-SHARE OF CLOSING-REC.
035800     MOVE WS-AMT-RCVD-HOTEL TO AMT-RECEIVED-BY-HOTEL
035900                                 OF CLOSING-REC.
036000     MOVE WS-AMT-RCVD-NIRVAANA TO AMT-RECEIVED-BY-NIRVAANA
036100                                 OF CLOSING-REC.
036200     MOVE WS-SETTLEMENT-BALANCE TO SETTLEMENT-BALANCE
036300                                 OF CLOSING-REC.
036400     WRITE CLOSING-REC.
036500     ADD +1 TO PROP-RECORDS-WRITTEN.
036600 700-EXIT.
036700     EXIT.
036800
036900 800-OPEN-FILES.
037000     OPEN INPUT PROPMSTR, SVCPRCD.
037100     OPEN OUTPUT CLOSING, SYSOUT.
037200     OPEN EXTEND NWREPRT.
037300 800-EXIT.
037400     EXIT.
037500
037600 850-CLOSE-FILES.
037700     CLOSE PROPMSTR, SVCPRCD, CLOSING, NWREPRT, SYSOUT.
037800 850-EXIT.
037900     EXIT.
038000
038100 900-PRINT-PAGE-HDR.
038200     WRITE NWREPRT-REC FROM WS-BLANK-LINE
038300         AFTER ADVANCING 1.
038400     ADD +1 TO WS-PAGES.
038500     MOVE WS-PAGES TO HDR-PAGE-O.
038600     WRITE NWREPRT-REC FROM WS-HDR-REC
038700         AFTER ADVANCING TOP-OF-FORM.
038800     MOVE ZERO TO WS-LINES.
038900 900-EXIT.
039000     EXIT.
039100
039200 900-PRINT-SETTLEMENT-BLOCK.
039300     IF WS-LINES > 44
039400        PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
039500     MOVE SPACES TO WS-BLOCK-HDR-LINE.
039600     MOVE PROP-ID OF PROPMSTR-REC TO BLK-PROP-ID-O.
039700     MOVE HOTEL-NAME OF PROPMSTR-REC TO BLK-HOTEL-NAME-O.
039800     WRITE NWREPRT-REC FROM WS-BLANK-LINE
039900         AFTER ADVANCING 2.
040000     WRITE NWREPRT-REC FROM WS-BLOCK-HDR-LINE
040100         AFTER ADVANCING 1.
040200     MOVE WS-TOTAL-BASE-SALES TO SL1-BASE-SALES-O.
040300     MOVE WS-TOTAL-GST TO SL1-GST-O.
040400     WRITE NWREPRT-REC FROM WS-SETTLEMENT-LINE-1
040500         AFTER ADVANCING 1.
040600     MOVE WS-HOTEL-SHARE TO SL2-HOTEL-SHARE-O.
040700     MOVE WS-NIRVAANA-SHARE TO SL2-NIRV-SHARE-O.
040800     WRITE NWREPRT-REC FROM WS-SETTLEMENT-LINE-2
040900         AFTER ADVANCING 1.
041000     MOVE WS-AMT-RCVD-HOTEL TO SL3-RCVD-HOTEL-O.
041100     MOVE WS-AMT-RCVD-NIRVAANA TO SL3-RCVD-NIRV-O.
041200     WRITE NWREPRT-REC FROM WS-SETTLEMENT-LINE-3
041300         AFTER ADVANCING 1.
041400     MOVE WS-SETTLEMENT-BALANCE TO SL4-BALANCE-O.
041500     WRITE NWREPRT-REC FROM WS-SETTLEMENT-LINE-4
041600         AFTER ADVANCING 1.
041700     ADD +6 TO WS-LINES.
041800 900-EXIT.
041900     EXIT.
042000
042100 900-READ-PROPMSTR.
042200     READ PROPMSTR
042300         AT END MOVE "N" TO MORE-PROP-SW
042400         GO TO 900-EXIT
042500     END-READ.
042600     ADD +1 TO PROP-RECORDS-READ.
042700 900-EXIT.
042800     EXIT.
042900
043000 920-READ-SVCPRCD.
043100     READ SVCPRCD
043200         AT END MOVE "10" TO IFCODE
043300         GO TO 920-EXIT
043400     END-READ.
043500 920-EXIT.
043600     EXIT.
043700
043800 999-CLEANUP.
043900     MOVE WS-COMPANY-NIRV-SHARE TO CTL-TOTAL-O.
044000     WRITE NWREPRT-REC FROM WS-BLANK-LINE
044100         AFTER ADVANCING 1.
044200     WRITE NWREPRT-REC FROM WS-COMPANY-TOTAL-LINE
044300         AFTER ADVANCING 1.
044400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044500     DISPLAY "** PROPERTY RECORDS READ **".
044600     DISPLAY PROP-RECORDS-READ.
044700     DISPLAY "** CLOSING RECORDS WRITTEN **".
044800     DISPLAY PROP-RECORDS-WRITTEN.
044900     DISPLAY "******** NORMAL END OF JOB PROPSETL ********".
045000 999-EXIT.
045100     EXIT.
045200
045300 1000-ABEND-RTN.
045400     DISPLAY ABEND-REASON UPON CONSOLE.
045500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045600     DISPLAY "*** ABNORMAL END OF JOB-PROPSETL ***" UPON CONSOLE.
045700     DIVIDE ZERO-VAL INTO ONE-VAL.
