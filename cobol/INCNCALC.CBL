000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INCNCALC.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 04/02/97.
000600 DATE-COMPILED. 04/02/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS JOB STEP 2 OF THE MONTHLY WELLNESS CENTRE
001300*          CLOSING RUN.  IT STAGES THE PRICED-SERVICES FILE
001400*          (WRITTEN BY SVCPRICE) INTO A WORKING-STORAGE TABLE,
001500*          THEN READS THE THERAPIST MASTER SEQUENTIALLY AND, FOR
001600*          EACH ACTIVE THERAPIST, SCANS THE TABLE FOR ENTRIES
001700*          DATED IN THE PROCESSING YEAR-MONTH TO ACCUMULATE
001800*          ACTUAL SALES AND WORK OUT THE 5 PERCENT INCENTIVE ON
001900*          SALES ABOVE 90 PERCENT OF TARGET.
002000*
002100******************************************************************
002200
002300         INPUT FILE (MASTER)     -   NW.THERMSTR
002400
002500         INPUT FILE (PRICED)     -   NW.SVCPRCD
002600
002700         OUTPUT FILE PRODUCED    -   NW.INCENTV
002800
002900         REPORT FILE             -   NW.NWREPRT  (SECTION 2)
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG                                                     *
003500* 04/02/97  RSK  ORIGINAL PROGRAM                                *
003600* 05/14/02  TDN  ADDED PROGRESS-PCT TO STATEMENT LINE     CR0231 *
003700* 05/14/02  TDN  RAISED SVC-TABLE SIZE FROM 500 TO 2000 ROWS -   *
003800*                DECEMBER PEAK MONTH OVERFLOWED THE OLD TABLE    *
003900* 11/17/98  RSK  Y2K READINESS REVIEW - YEAR-MONTH COMPARE IS    *
004000*                ALREADY 4-DIGIT, NO CHANGE REQUIRED             *
004100* 11/09/06  PJM  WIDENED STATEMENT NAME COLUMN                   *
004200* 04/18/09  PJM  ADDED COMPANY TOTAL LINE AT REPORT FOOT         *
004300* 09/30/09  PJM  CORRECTED THRESHOLD COMPARE - WAS >=, SPEC      *
004400*                CALLS FOR STRICTLY GREATER THAN                 *
004500* 02/11/13  SDN  ADDED DISPLAY OF TABLE-OVERFLOW WARNING         *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-DATE IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS INCN-RERUN-SW
005500     UPSI-0 OFF STATUS IS INCN-NORMAL-SW.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT THERMSTR
006300     ASSIGN TO UT-S-THERMSTR
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS TFCODE.
006600
006700     SELECT SVCPRCD
006800     ASSIGN TO UT-S-SVCPRCD
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100
007200     SELECT INCENTV
007300     ASSIGN TO UT-S-INCENTV
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT NWREPRT
007800     ASSIGN TO UT-S-NWREPRT
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS RFCODE
008200       EXTEND.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC                  PIC X(132).
009300
009400 FD  THERMSTR
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 126 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS THERMSTR-REC.
010000 01  THERMSTR-REC.
010100     COPY NWTHER.
010200
010300 FD  SVCPRCD
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 200 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SVCPRCD-REC.
010900 01  SVCPRCD-REC.
011000     COPY NWSVC.
011100
011200 FD  INCENTV
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 77 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS INCENTV-REC.
011800 01  INCENTV-REC.
011900     COPY NWINCV.
012000
012100 FD  NWREPRT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS NWREPRT-REC.
012700 01  NWREPRT-REC                 PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  TFCODE                  PIC X(02).
013300         88  NO-MORE-THERMSTR         VALUE "10".
013400     05  IFCODE                  PIC X(02).
013500         88  NO-MORE-SVCPRCD          VALUE "10".
013600     05  OFCODE                  PIC X(02).
013700         88  CODE-WRITE               VALUE SPACES.
013800     05  RFCODE                  PIC X(02).
013900         88  CODE-WRITE-RPT           VALUE SPACES.
014000
014100 01  WS-PARM-CARD.
014200     05  PARM-YEAR               PIC 9(04).
014300     05  PARM-MONTH              PIC 9(02).
014400     05  FILLER                  PIC X(74).
014500 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
014600     05  PARM-RAW                PIC X(80).
014700
014800 01  WS-SVC-DATE-WORK.
014900     05  WS-SVC-YYYY             PIC 9(04).
015000     05  FILLER                  PIC X(01).
015100     05  WS-SVC-MM               PIC 9(02).
015200     05  FILLER                  PIC X(03).
015300 01  WS-SVC-DATE-ALPHA REDEFINES WS-SVC-DATE-WORK.
015400     05  WS-SVC-DATE-CHARS       PIC X(10).
015500
015600 01  WS-SVC-TABLE.
015700     05  SVC-TABLE-ROW OCCURS 2000 TIMES
015800                       INDEXED BY SVC-IDX.
015900         10  ST-THER-ID          PIC X(10).
016000         10  ST-BASE-PRICE       PIC S9(9)V99.
016100         10  ST-SVC-YEAR         PIC 9(04).
016200         10  ST-SVC-MONTH        PIC 9(02).
016300 01  WS-SVC-TABLE-DUMP REDEFINES WS-SVC-TABLE.
016400     05  FILLER                  PIC X(27) OCCURS 2000 TIMES.
016500
016600 01  COUNTERS-AND-ACCUMULATORS.
016700     05  SVC-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
016800     05  THER-RECORDS-READ       PIC S9(7) COMP.
016900     05  THER-RECORDS-WRITTEN    PIC S9(7) COMP.
017000     05  WS-LINES                PIC S9(3) COMP VALUE +99.
017100     05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
017200     05  WS-COMPANY-INCENTIVE    PIC S9(9)V99 COMP-3 VALUE ZERO.
017300
017400 01  WS-INCENTIVE-CALC.
017500     05  WS-TARGET               PIC S9(9)V99.
017600     05  WS-THRESHOLD            PIC S9(9)V99.
017700     05  WS-ACTUAL-SALES         PIC S9(9)V99.
017800     05  WS-EXCESS-AMOUNT        PIC S9(9)V99.
017900     05  WS-INCENTIVE-EARNED     PIC S9(9)V99.
018000     05  WS-PROGRESS-PCT         PIC S9(3)V99.
018100
018200 01  FLAGS-AND-SWITCHES.
018300     05  MORE-THER-SW            PIC X(01) VALUE "Y".
018400         88  NO-MORE-THERAPISTS       VALUE "N".
018500     05  INCN-RERUN-SW           PIC X(01) VALUE "N".
018600     05  INCN-NORMAL-SW          PIC X(01) VALUE "Y".
018700
018800 01  WS-HDR-REC.
018900     05  FILLER                  PIC X(01) VALUE SPACES.
019000     05  FILLER                  PIC X(30) VALUE
019100         "NIRVAANA WELLNESS OPERATIONS".
019200     05  FILLER                  PIC X(30) VALUE
019300         " - INCENTIVE STATEMENT -".
019400     05  FILLER                  PIC X(20) VALUE SPACES.
019500     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
019600     05  HDR-PAGE-O              PIC ZZ9.
019700     05  FILLER                  PIC X(38) VALUE SPACES.
019800
019900 01  WS-COLM-HDR-REC.
020000     05  FILLER                  PIC X(11) VALUE "THER-ID".
020100     05  FILLER                  PIC X(31) VALUE "FULL-NAME".
020200     05  FILLER                  PIC X(14) VALUE "TARGET".
020300     05  FILLER                  PIC X(14) VALUE "THRESHOLD".
020400     05  FILLER                  PIC X(14) VALUE "ACTUAL-SALES".
020500     05  FILLER                  PIC X(10) VALUE "PROGRESS".
020600     05  FILLER                  PIC X(14) VALUE "EXCESS".
020700     05  FILLER                  PIC X(14) VALUE "INCENTIVE".
020800
020900 01  WS-STATEMENT-LINE.
021000     05  STL-THER-ID-O           PIC X(10).
021100     05  FILLER                  PIC X(01) VALUE SPACES.
021200     05  STL-FULL-NAME-O         PIC X(30).
021300     05  FILLER                  PIC X(01) VALUE SPACES.
021400     05  STL-TARGET-O            PIC $$,$$$,$$9.99.
021500     05  FILLER                  PIC X(01) VALUE SPACES.
021600     05  STL-THRESHOLD-O         PIC $$,$$$,$$9.99.
021700     05  FILLER                  PIC X(01) VALUE SPACES.
021800     05  STL-ACTUAL-SALES-O      PIC $$,$$$,$$9.99.
021900     05  FILLER                  PIC X(01) VALUE SPACES.
022000     05  STL-PROGRESS-O          PIC ZZ9.99.
022100     05  FILLER                  PIC X(01) VALUE SPACES.
022200     05  STL-EXCESS-O            PIC $$,$$$,$$9.99.
022300     05  FILLER                  PIC X(01) VALUE SPACES.
022400     05  STL-INCENTIVE-O         PIC $$,$$$,$$9.99.
022500
022600 01  WS-COMPANY-TOTAL-LINE.
022700     05  FILLER                  PIC X(40) VALUE
022800         "COMPANY TOTAL INCENTIVE FOR THE MONTH:".
022900     05  CTL-TOTAL-O             PIC $$,$$$,$$9.99.
023000     05  FILLER                  PIC X(80) VALUE SPACES.
023100
023200 01  WS-BLANK-LINE.
023300     05  FILLER                  PIC X(132) VALUE SPACES.
023400
023500 COPY NWABEND.
023600
023700 PROCEDURE DIVISION.
023800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023900     PERFORM 050-LOAD-SVC-TABLE THRU 050-EXIT
024000         UNTIL NO-MORE-SVCPRCD.
024100     PERFORM 100-MAINLINE THRU 100-EXIT
024200         UNTIL NO-MORE-THERAPISTS.
024300     PERFORM 999-CLEANUP THRU 999-EXIT.
024400     MOVE +0 TO RETURN-CODE.
024500     GOBACK.
024600
024700 000-HOUSEKEEPING.
024800     DISPLAY "******** BEGIN JOB INCNCALC ********".
024900     ACCEPT WS-PARM-CARD FROM SYSIN.
025000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025100     MOVE +99 TO WS-LINES.
025200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025300     PERFORM 920-READ-SVCPRCD THRU 920-EXIT.
025400 000-EXIT.
025500     EXIT.
025600
025700 050-LOAD-SVC-TABLE.
025800     IF SVC-TABLE-COUNT >= 2000
025900        DISPLAY "*** WARNING - SVC-TABLE FULL, ROWS DROPPED"
026000        PERFORM 920-READ-SVCPRCD THRU 920-EXIT
026100        GO TO 050-EXIT.
026200     ADD +1 TO SVC-TABLE-COUNT.
026300     MOVE THER-ID OF SVCPRCD-REC
026400          TO ST-THER-ID(SVC-TABLE-COUNT).
026500     MOVE BASE-PRICE OF SVCPRCD-REC
026600          TO ST-BASE-PRICE(SVC-TABLE-COUNT).
026700     MOVE SVC-DATE OF SVCPRCD-REC TO WS-SVC-DATE-CHARS.
026800     MOVE WS-SVC-YYYY TO ST-SVC-YEAR(SVC-TABLE-COUNT).
026900     MOVE WS-SVC-MM TO ST-SVC-MONTH(SVC-TABLE-COUNT).
027000     PERFORM 920-READ-SVCPRCD THRU 920-EXIT.
027100 050-EXIT.
027200     EXIT.
027300
027400 100-MAINLINE.
027500     PERFORM 900-READ-THERMSTR THRU 900-EXIT.
027600     IF NOT NO-MORE-THERAPISTS
027700        IF ACTIVE-THERAPIST OF THERMSTR-REC
027800           PERFORM 300-ACCUMULATE-SALES THRU 300-EXIT
027900           PERFORM 400-CALC-INCENTIVE THRU 400-EXIT
028000           PERFORM 700-WRITE-INCENTIVE THRU 700-EXIT
028100           PERFORM 900-PRINT-STATEMENT-LINE THRU 900-EXIT.
028200 100-EXIT.
028300     EXIT.
028400
028500 300-ACCUMULATE-SALES.
028600     MOVE ZERO TO WS-ACTUAL-SALES.
028700     SET SVC-IDX TO 1.
028800     PERFORM 350-SCAN-ONE-ROW THRU 350-EXIT
028900         VARYING SVC-IDX FROM 1 BY 1
029000         UNTIL SVC-IDX > SVC-TABLE-COUNT.
029100 300-EXIT.
029200     EXIT.
029300
029400 350-SCAN-ONE-ROW.
029500     IF ST-THER-ID(SVC-IDX) = THER-ID OF THERMSTR-REC
029600        AND ST-SVC-YEAR(SVC-IDX) = PARM-YEAR
029700        AND ST-SVC-MONTH(SVC-IDX) = PARM-MONTH
029800        ADD ST-BASE-PRICE(SVC-IDX) TO WS-ACTUAL-SALES.
029900 350-EXIT.
030000     EXIT.
030100
030200 400-CALC-INCENTIVE.
030300     MOVE MONTHLY-TARGET OF THERMSTR-REC TO WS-TARGET.
030400     COMPUTE WS-THRESHOLD ROUNDED = WS-TARGET * 0.90.
030500     IF WS-ACTUAL-SALES > WS-THRESHOLD
030600        COMPUTE WS-EXCESS-AMOUNT ROUNDED =
030700            WS-ACTUAL-SALES - WS-THRESHOLD
030800        COMPUTE WS-INCENTIVE-EARNED ROUNDED =
030900            WS-EXCESS-AMOUNT * 0.05
031000     ELSE
031100        MOVE ZERO TO WS-EXCESS-AMOUNT, WS-INCENTIVE-EARNED.
031200     IF WS-TARGET = ZERO
031300        MOVE ZERO TO WS-PROGRESS-PCT
031400     ELSE
031500        COMPUTE WS-PROGRESS-PCT ROUNDED =
031600            WS-ACTUAL-SALES / WS-TARGET * 100.
031700     ADD WS-INCENTIVE-EARNED TO WS-COMPANY-INCENTIVE.
031800 400-EXIT.
031900     EXIT.
032000
032100 700-WRITE-INCENTIVE.
032200     MOVE SPACES TO INCENTV-REC.
032300     MOVE THER-ID OF THERMSTR-REC TO THER-ID OF INCENTV-REC.
032400     MOVE PARM-MONTH TO INCV-MONTH.
032500     MOVE PARM-YEAR TO INCV-YEAR.
032600     MOVE WS-TARGET TO TARGET OF INCENTV-REC.
032700     MOVE WS-THRESHOLD TO THRESHOLD OF INCENTV-REC.
032800     MOVE WS-ACTUAL-SALES TO ACTUAL-SALES OF INCENTV-REC.
032900     MOVE WS-EXCESS-AMOUNT TO EXCESS-AMOUNT OF INCENTV-REC.
033000     MOVE WS-INCENTIVE-EARNED TO INCENTIVE-EARNED OF INCENTV-REC.
033100     MOVE WS-PROGRESS-PCT TO PROGRESS-PCT OF INCENTV-REC.
033200     WRITE INCENTV-REC.
033300     ADD +1 TO THER-RECORDS-WRITTEN.
033400 700-EXIT.
033500     EXIT.
033600
033700 800-OPEN-FILES.
033800     OPEN INPUT THERMSTR, SVCPRCD.
033900     OPEN OUTPUT INCENTV, SYSOUT.
034000     OPEN EXTEND NWREPRT.
034100 800-EXIT.
034200     EXIT.
034300
034400 850-CLOSE-FILES.
034500     CLOSE THERMSTR, SVCPRCD, INCENTV, NWREPRT, SYSOUT.
034600 850-EXIT.
034700     EXIT.
034800
034900 900-PRINT-PAGE-HDR.
035000     WRITE NWREPRT-REC FROM WS-BLANK-LINE
035100         AFTER ADVANCING 1.
035200     ADD +1 TO WS-PAGES.
035300     MOVE WS-PAGES TO HDR-PAGE-O.
035400     WRITE NWREPRT-REC FROM WS-HDR-REC
035500         AFTER ADVANCING TOP-OF-FORM.
035600     WRITE NWREPRT-REC FROM WS-COLM-HDR-REC
035700         AFTER ADVANCING 2.
035800     MOVE ZERO TO WS-LINES.
035900 900-EXIT.
036000     EXIT.
036100
036200 900-PRINT-STATEMENT-LINE.
036300     IF WS-LINES > 50
036400        PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
036500     MOVE SPACES TO WS-STATEMENT-LINE.
036600     MOVE THER-ID OF THERMSTR-REC TO STL-THER-ID-O.
036700     MOVE FULL-NAME OF THERMSTR-REC TO STL-FULL-NAME-O.
036800     MOVE WS-TARGET TO STL-TARGET-O.
036900     MOVE WS-THRESHOLD TO STL-THRESHOLD-O.
037000     MOVE WS-ACTUAL-SALES TO STL-ACTUAL-SALES-O.
037100     MOVE WS-PROGRESS-PCT TO STL-PROGRESS-O.
037200     MOVE WS-EXCESS-AMOUNT TO STL-EXCESS-O.
037300     MOVE WS-INCENTIVE-EARNED TO STL-INCENTIVE-O.
037400     WRITE NWREPRT-REC FROM WS-STATEMENT-LINE
037500         AFTER ADVANCING 1.
037600     ADD +1 TO WS-LINES.
037700 900-EXIT.
037800     EXIT.
037900
038000 900-READ-THERMSTR.
038100     READ THERMSTR
038200         AT END MOVE "N" TO MORE-THER-SW
038300         GO TO 900-EXIT
038400     END-READ.
038500     ADD +1 TO THER-RECORDS-READ.
038600 900-EXIT.
038700     EXIT.
038800
038900 920-READ-SVCPRCD.
039000     READ SVCPRCD
039100         AT END MOVE "10" TO IFCODE
039200         GO TO 920-EXIT
039300     END-READ.
039400 920-EXIT.
039500     EXIT.
039600
039700 999-CLEANUP.
039800     MOVE WS-COMPANY-INCENTIVE TO CTL-TOTAL-O.
039900     WRITE NWREPRT-REC FROM WS-BLANK-LINE
040000         AFTER ADVANCING 1.
040100     WRITE NWREPRT-REC FROM WS-COMPANY-TOTAL-LINE
040200         AFTER ADVANCING 1.
040300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040400     DISPLAY "** THERAPIST RECORDS READ **".
040500     DISPLAY THER-RECORDS-READ.
040600     DISPLAY "** INCENTIVE RECORDS WRITTEN **".
040700     DISPLAY THER-RECORDS-WRITTEN.
040800     DISPLAY "******** NORMAL END OF JOB INCNCALC ********".
040900 999-EXIT.
041000     EXIT.
041100
041200 1000-ABEND-RTN.
041300     DISPLAY ABEND-REASON UPON CONSOLE.
041400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041500     DISPLAY "*** ABNORMAL END OF JOB-INCNCALC ***" UPON CONSOLE.
041600     DIVIDE ZERO-VAL INTO ONE-VAL.
