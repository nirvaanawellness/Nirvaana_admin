000100******************************************************************
000200* COPYBOOK NWTHER                                                *
000300* RECORD LAYOUT FOR THE THERAPIST MASTER FILE (NW.THERMSTR)      *
000400* ONE RECORD PER THERAPIST.  STAGED INTO A WORKING-STORAGE       *
000500* TABLE BY THE INCENTIVE AND ATTENDANCE STEPS.                   *
000600******************************************************************
000700* MAINTENANCE LOG                                                *
000800* 08/04/97  RSK  ORIGINAL LAYOUT                                 *
000900* 05/14/02  TDN  ADDED MONTHLY-TARGET FOR INCENTIVE SCHEME CR0231*
001000* 09/30/09  PJM  WIDENED EMAIL TO 35 FOR CORPORATE ADDRESSES     *
001100******************************************************************
001200 01  THERAPIST-MASTER-REC.
001300     05  THER-ID                 PIC X(10).
001400     05  FULL-NAME               PIC X(30).
001500     05  PHONE                   PIC X(15).
001600     05  EMAIL                   PIC X(35).
001700     05  EXPERIENCE-YRS          PIC S9(2)V9.
001800     05  SALARY-EXPECT           PIC S9(9)V99.
001900     05  ASSIGNED-PROP-ID        PIC X(10).
002000     05  MONTHLY-TARGET          PIC S9(9)V99.
002100     05  STATUS                  PIC X(01).
002200         88  ACTIVE-THERAPIST        VALUE "A".
002300         88  ARCHIVED-THERAPIST      VALUE "X".
