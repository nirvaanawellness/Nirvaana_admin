000100******************************************************************
000200* COPYBOOK NWSVC                                                 *
000300* RECORD LAYOUT FOR THE SERVICE ENTRY FILE.  THE RAW FILE        *
000400* (NW.SVCRAW) ARRIVES WITH GST-AMOUNT/TOTAL-AMOUNT/LOCKED-FLAG   *
000500* ZERO OR SPACE - SVCPRICE STAMPS THEM AND WRITES THE SAME       *
000600* LAYOUT TO THE PRICED FILE (NW.SVCPRCD), WHICH FEEDS EVERY      *
000700* OTHER STEP THAT NEEDS SERVICE-ENTRY DETAIL.                    *
000800******************************************************************
000900* MAINTENANCE LOG                                                *
001000* 08/04/97  RSK  ORIGINAL LAYOUT                                 *
001100* 03/22/01  TDN  ADDED PAYMENT-RECEIVED-BY FOR HOTEL SPLIT CR0187*
001200* 07/11/08  PJM  ADDED LOCKED-FLAG TO STOP RE-PRICING            *
001300******************************************************************
001400 01  SERVICE-ENTRY-REC.
001500     05  SVC-ID                  PIC X(10).
001600     05  THER-ID                 PIC X(10).
001700     05  PROP-ID                 PIC X(10).
001800     05  CUSTOMER-NAME           PIC X(25).
001900     05  CUSTOMER-PHONE          PIC X(15).
002000     05  THERAPY-TYPE            PIC X(25).
002100     05  THERAPY-DURATION        PIC X(12).
002200     05  BASE-PRICE              PIC S9(9)V99.
002300     05  GST-AMOUNT              PIC S9(9)V99.
002400     05  TOTAL-AMOUNT            PIC S9(9)V99.
002500     05  PAYMENT-RECEIVED-BY     PIC X(01).
002600         88  RECEIVED-BY-HOTEL       VALUE "H".
002700         88  RECEIVED-BY-NIRVAANA    VALUE "N".
002800     05  PAYMENT-MODE            PIC X(01).
002900         88  PAID-CASH               VALUE "C".
003000         88  PAID-UPI                VALUE "U".
003100         88  PAID-CARD               VALUE "D".
003200     05  SVC-DATE                PIC X(10).
003300     05  SVC-TIME                PIC X(08).
003400     05  LOCKED-FLAG             PIC X(01).
003500         88  ENTRY-LOCKED            VALUE "Y".
003600     05  FILLER                  PIC X(39).
