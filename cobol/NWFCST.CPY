000100******************************************************************
000200* COPYBOOK NWFCST                                                *
000300* LINKAGE LAYOUT SHARED BY REVFCST AND FCSTMATH FOR THE REVENUE  *
000400* FORECAST CALL.  CARRIES THE SIX-MONTH HISTORY TABLE IN, AND    *
000500* THE FORECAST FIGURES BACK OUT.  NOT ONE OF THE FIXED-LENGTH    *
000600* SEQUENTIAL FILES - THIS RECORD NEVER TOUCHES DISK.             *
000700******************************************************************
000800* MAINTENANCE LOG                                                *
000900* 05/07/97  RSK  ORIGINAL LAYOUT                                 *
001000* 11/09/06  PJM  ADDED FCST-METHOD FOR THE INSUFFICIENT-DATA TAG *
001100******************************************************************
001200 01  FORECAST-CALC-REC.
001300     05  FCST-HIST-TABLE OCCURS 6 TIMES.
001400         10  FCST-HIST-REVENUE       PIC S9(9)V99.
001500         10  FCST-HIST-SERVICES      PIC 9(05).
001600     05  FCST-PROC-MONTH             PIC 9(02).
001700     05  FCST-PROC-YEAR              PIC 9(04).
001800     05  FCST-OUT-MONTH              PIC 9(02).
001900     05  FCST-OUT-YEAR               PIC 9(04).
002000     05  FCST-PREDICTED-REVENUE      PIC S9(9)V99.
002100     05  FCST-PREDICTED-SERVICES     PIC 9(05).
002200     05  FCST-WMA-FORECAST           PIC S9(9)V99.
002300     05  FCST-REGRESSION-FORECAST    PIC S9(9)V99.
002400     05  FCST-TREND                  PIC X(09).
002500         88  TREND-GROWING               VALUE "GROWING".
002600         88  TREND-DECLINING             VALUE "DECLINING".
002700         88  TREND-STABLE                VALUE "STABLE".
002800     05  FCST-GROWTH-RATE-PCT        PIC S9(3)V9.
002900     05  FCST-CONFIDENCE             PIC X(06).
003000         88  CONF-HIGH                   VALUE "HIGH".
003100         88  CONF-MEDIUM                 VALUE "MEDIUM".
003200         88  CONF-LOW                    VALUE "LOW".
003300     05  FCST-METHOD                 PIC X(20).
003400     05  FILLER                      PIC X(05).
