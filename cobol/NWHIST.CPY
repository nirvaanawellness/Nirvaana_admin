000100******************************************************************
000200* COPYBOOK NWHIST                                                *
000300* RECORD LAYOUT FOR THE MONTHLY REVENUE HISTORY FILE             *
000400* (NW.REVHIST).  ONE RECORD PER PRIOR MONTH, OLDEST FIRST.       *
000500* REVFCST READS EXACTLY SIX OF THESE AND CALLS FCSTMATH TO       *
000600* PROJECT THE COMING MONTH'S REVENUE.                            *
000700******************************************************************
000800* MAINTENANCE LOG                                                *
000900* 06/02/03  TDN  ORIGINAL LAYOUT FOR FORECASTING PROJECT  CR0245 *
001000******************************************************************
001100 01  REVENUE-HISTORY-REC.
001200     05  HIST-YEAR               PIC 9(04).
001300     05  HIST-MONTH              PIC 9(02).
001400     05  HIST-REVENUE            PIC S9(9)V99.
001500     05  HIST-SERVICES           PIC 9(05).
