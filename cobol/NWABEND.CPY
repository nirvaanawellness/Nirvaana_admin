000100******************************************************************
000200* COPYBOOK NWABEND                                               *
000300* ABEND MESSAGE AREA - MOVED TO SYSOUT AND FORCED TO ABEND       *
000400* (DIVIDE BY ZERO) WHENEVER A JOB STEP DETECTS AN OUT-OF-BALANCE *
000500* CONDITION IT CANNOT CONTINUE PAST.  MODELLED ON THE OLD        *
000600* PATIENT-BILLING ABEND-MSG AREA.                                *
000700******************************************************************
000800* MAINTENANCE LOG                                                *
000900* 08/04/97  RSK  ORIGINAL LAYOUT                                 *
001000******************************************************************
001100 01  ABEND-MESSAGE-AREA.
001200     05  ABEND-DATE-O            PIC X(10).
001300     05  ABEND-PROGRAM           PIC X(08).
001400     05  ABEND-REASON            PIC X(40).
001500     05  ABEND-EXPECTED-VAL      PIC S9(9)V99.
001600     05  ABEND-ACTUAL-VAL        PIC S9(9)V99.
001700     05  FILLER                  PIC X(15).
001800 77  ZERO-VAL                    PIC S9(01)      COMP VALUE ZERO.
001900 77  ONE-VAL                     PIC S9(01)      COMP VALUE 1.
