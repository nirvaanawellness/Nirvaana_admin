000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SVCPRICE.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 03/14/97.
000600 DATE-COMPILED. 03/14/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS JOB STEP 1 OF THE MONTHLY WELLNESS CENTRE
001300*          CLOSING RUN.  IT EDITS THE RAW SERVICE-ENTRY FILE
001400*          KEYED IN BY FRONT-DESK STAFF AT EACH PROPERTY, PRICES
001500*          EACH ACCEPTED ENTRY WITH 18 PERCENT GST, AND WRITES
001600*          THE PRICED-SERVICES FILE THAT FEEDS THE INCENTIVE,
001700*          SETTLEMENT, DASHBOARD AND FORECAST STEPS THAT FOLLOW
001800*          IT IN THE RUN.
001900*
002000*          A RECORD WITH BASE-PRICE ZERO OR NEGATIVE IS REJECTED
002100*          TO THE PRICING REGISTER AND DOES NOT REACH THE PRICED
002200*          FILE.  THE REGISTER PRINTS EVERY ACCEPTED AND REJECTED
002300*          ENTRY, FOLLOWED BY THE ACCEPT/REJECT/BILLED TOTALS.
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   NW.SVCRAW
002800
002900         OUTPUT FILE PRODUCED    -   NW.SVCPRCD
003000
003100         REPORT FILE             -   NW.NWREPRT  (SECTION 1)
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600* CHANGE LOG                                                     *
003700* 03/14/97  RSK  ORIGINAL PROGRAM - GST PRICING REGISTER         *
003800* 03/14/97  RSK  ADDED REJECT COUNT TO REGISTER FOOTER           *
003900* 07/02/97  RSK  CORRECTED GST ROUNDING - WAS TRUNCATING         *
004000* 03/22/01  TDN  CALL OUT TO GSTCALC INSTEAD OF IN-LINE COMPUTE  *
004100*                (CR0187 - SHARE ONE GST ROUTINE WITH FORECAST)  *
004200* 03/22/01  TDN  LOCKED-FLAG NOW SET TO Y ON EVERY WRITE         *
004300* 11/17/98  RSK  Y2K READINESS REVIEW - DATES ALREADY X(10)      *
004400*                YYYY-MM-DD, NO PACKED-CENTURY FIELDS FOUND      *
004500* 06/05/02  TDN  ADDED WS-PARM-CARD FOR YEAR/MONTH ON SYSIN      *
004600*                (PREVIOUSLY HARD-CODED TO CURRENT MONTH)  CR0231*
004700* 11/09/06  PJM  WIDENED REGISTER THERAPY-TYPE COLUMN            *
004800* 04/18/09  PJM  ADDED PAGE BREAK EVERY 50 LINES ON REGISTER     *
004900* 09/30/09  PJM  CORRECTED FOOTER TOTAL-BILLED EDIT PICTURE      *
005000* 02/11/13  SDN  ADDED DISPLAY OF REJECT REASON ON SYSOUT        *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS NUMERIC-DATE IS "0" THRU "9"
005900     UPSI-0 ON STATUS IS SVC-RERUN-SW
006000     UPSI-0 OFF STATUS IS SVC-NORMAL-SW.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT SVCRAW
006800     ASSIGN TO UT-S-SVCRAW
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100
007200     SELECT SVCPRCD
007300     ASSIGN TO UT-S-SVCPRCD
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT NWREPRT
007800     ASSIGN TO UT-S-NWREPRT
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS RFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC                  PIC X(132).
009200
009300****** RAW SERVICE ENTRIES KEYED BY FRONT-DESK STAFF AT THE
009400****** PROPERTY.  GST-AMOUNT, TOTAL-AMOUNT AND LOCKED-FLAG
009500****** ARRIVE ZERO/SPACE - THIS STEP STAMPS THEM.
009600 FD  SVCRAW
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 200 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SVCRAW-REC.
010200 01  SVCRAW-REC.
010300     COPY NWSVC.
010400
010500****** PRICED SERVICE ENTRIES - INPUT TO INCNCALC, PROPSETL,
010600****** DASHRPT AND REVFCST.
010700 FD  SVCPRCD
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 200 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SVCPRCD-REC.
011300 01  SVCPRCD-REC.
011400     COPY NWSVC.
011500
011600 FD  NWREPRT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS NWREPRT-REC.
012200 01  NWREPRT-REC                 PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                  PIC X(02).
012800         88  CODE-READ               VALUE SPACES.
012900         88  NO-MORE-DATA             VALUE "10".
013000     05  OFCODE                  PIC X(02).
013100         88  CODE-WRITE              VALUE SPACES.
013200     05  RFCODE                  PIC X(02).
013300         88  CODE-WRITE-RPT           VALUE SPACES.
013400
013500 01  WS-PARM-CARD.
013600     05  PARM-YEAR               PIC 9(04).
013700     05  PARM-MONTH              PIC 9(02).
013800     05  FILLER                  PIC X(74).
013900 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
014000     05  PARM-RAW                PIC X(80).
014100
014200 01  WS-DATE-WORK.
014300     05  WS-DATE-YYYY            PIC 9(04).
014400     05  FILLER                  PIC X(01) VALUE "-".
014500     05  WS-DATE-MM              PIC 9(02).
014600     05  FILLER                  PIC X(01) VALUE "-".
014700     05  WS-DATE-DD              PIC 9(02).
014800 01  WS-DATE-ALPHA REDEFINES WS-DATE-WORK.
014900     05  WS-DATE-CHARS           PIC X(10).
015000
015100 01  WS-RUN-TOTALS-AREA.
015200     05  WS-ACCEPTED-COUNT       PIC S9(7) COMP.
015300     05  WS-REJECTED-COUNT       PIC S9(7) COMP.
015400     05  WS-TOTAL-BILLED         PIC S9(9)V99 COMP-3.
015500 01  WS-RUN-TOTALS-DUMP REDEFINES WS-RUN-TOTALS-AREA.
015600     05  WS-TOTALS-DUMP-CHARS    PIC X(18).
015700
015800 01  COUNTERS-AND-ACCUMULATORS.
015900     05  RECORDS-READ            PIC S9(9) COMP.
016000     05  RECORDS-WRITTEN         PIC S9(9) COMP.
016100     05  RECORDS-REJECTED        PIC S9(9) COMP.
016200     05  WS-LINES                PIC S9(3) COMP VALUE +99.
016300     05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
016400
016500 01  FLAGS-AND-SWITCHES.
016600     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
016700         88  NO-MORE-SVCRAW          VALUE "N".
016800     05  REJECT-SW               PIC X(01) VALUE "N".
016900         88  ENTRY-REJECTED           VALUE "Y".
017000         88  ENTRY-ACCEPTED           VALUE "N".
017100     05  SVC-RERUN-SW            PIC X(01) VALUE "N".
017200     05  SVC-NORMAL-SW           PIC X(01) VALUE "Y".
017300
017400 01  WS-REJECT-REASON            PIC X(30) VALUE SPACES.
017500
017600 01  WS-HDR-REC.
017700     05  FILLER                  PIC X(01) VALUE SPACES.
017800     05  FILLER                  PIC X(30) VALUE
017900         "NIRVAANA WELLNESS OPERATIONS".
018000     05  FILLER                  PIC X(30) VALUE
018100         " - SERVICE PRICING REGISTER -".
018200     05  FILLER                  PIC X(20) VALUE SPACES.
018300     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
018400     05  HDR-PAGE-O              PIC ZZ9.
018500     05  FILLER                  PIC X(38) VALUE SPACES.
018600
018700 01  WS-COLM-HDR-REC.
018800     05  FILLER                  PIC X(11) VALUE "SVC-ID".
018900     05  FILLER                  PIC X(11) VALUE "THER-ID".
019000     05  FILLER                  PIC X(11) VALUE "PROP-ID".
019100     05  FILLER                  PIC X(26) VALUE "THERAPY-TYPE".
019200     05  FILLER                  PIC X(14) VALUE "BASE-PRICE".
019300     05  FILLER                  PIC X(14) VALUE "GST-AMOUNT".
019400     05  FILLER                  PIC X(14) VALUE "TOTAL-AMOUNT".
019500     05  FILLER                  PIC X(31) VALUE "STATUS".
019600
019700 01  WS-DETAIL-LINE.
019800     05  DTL-SVC-ID-O            PIC X(10).
019900     05  FILLER                  PIC X(01) VALUE SPACES.
020000     05  DTL-THER-ID-O           PIC X(10).
020100     05  FILLER                  PIC X(01) VALUE SPACES.
020200     05  DTL-PROP-ID-O           PIC X(10).
020300     05  FILLER                  PIC X(01) VALUE SPACES.
020400     05  DTL-THERAPY-TYPE-O      PIC X(25).
020500     05  FILLER                  PIC X(01) VALUE SPACES.
020600     05  DTL-BASE-PRICE-O        PIC $$,$$$,$$9.99.
020700     05  FILLER                  PIC X(01) VALUE SPACES.
020800     05  DTL-GST-AMOUNT-O        PIC $$,$$$,$$9.99.
020900     05  FILLER                  PIC X(01) VALUE SPACES.
021000     05  DTL-TOTAL-AMOUNT-O      PIC $$,$$$,$$9.99.
021100     05  FILLER                  PIC X(01) VALUE SPACES.
021200     05  DTL-STATUS-O            PIC X(30).
021300
021400 01  WS-FOOTER-LINE.
021500     05  FILLER                  PIC X(20) VALUE
021600         "ACCEPTED ENTRIES:".
021700     05  FTR-ACCEPTED-O          PIC ZZZ,ZZ9.
021800     05  FILLER                  PIC X(05) VALUE SPACES.
021900     05  FILLER                  PIC X(20) VALUE
022000         "REJECTED ENTRIES:".
022100     05  FTR-REJECTED-O          PIC ZZZ,ZZ9.
022200     05  FILLER                  PIC X(05) VALUE SPACES.
022300     05  FILLER                  PIC X(14) VALUE "TOTAL BILLED:".
022400     05  FTR-TOTAL-BILLED-O      PIC $$,$$$,$$9.99.
022500     05  FILLER                  PIC X(28) VALUE SPACES.
022600
022700 01  WS-BLANK-LINE.
022800     05  FILLER                  PIC X(132) VALUE SPACES.
022900
023000 COPY NWABEND.
023100
023200 PROCEDURE DIVISION.
023300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023400     PERFORM 100-MAINLINE THRU 100-EXIT
023500             UNTIL NO-MORE-SVCRAW.
023600     PERFORM 999-CLEANUP THRU 999-EXIT.
023700     MOVE +0 TO RETURN-CODE.
023800     GOBACK.
023900
024000 000-HOUSEKEEPING.
024100     DISPLAY "******** BEGIN JOB SVCPRICE ********".
024200     ACCEPT WS-PARM-CARD FROM SYSIN.
024300     INITIALIZE COUNTERS-AND-ACCUMULATORS,
024400                WS-RUN-TOTALS-AREA.
024500     MOVE +99 TO WS-LINES.
024600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024700     PERFORM 900-READ-SVCRAW THRU 900-EXIT.
024800     IF NO-MORE-SVCRAW
024900         MOVE "EMPTY SERVICE-ENTRY INPUT FILE" TO ABEND-REASON
025000         GO TO 1000-ABEND-RTN.
025100 000-EXIT.
025200     EXIT.
025300
025400 100-MAINLINE.
025500     PERFORM 300-EDIT-ENTRY THRU 300-EXIT.
025600     IF ENTRY-REJECTED
025700         ADD +1 TO RECORDS-REJECTED, WS-REJECTED-COUNT
025800         PERFORM 710-PRINT-REJECT-LINE THRU 710-EXIT
025900     ELSE
026000         PERFORM 400-PRICE-ENTRY THRU 400-EXIT
026100         PERFORM 700-WRITE-PRICED THRU 700-EXIT
026200         ADD +1 TO RECORDS-WRITTEN, WS-ACCEPTED-COUNT
026300         PERFORM 720-PRINT-ACCEPT-LINE THRU 720-EXIT.
026400     PERFORM 900-READ-SVCRAW THRU 900-EXIT.
026500 100-EXIT.
026600     EXIT.
026700
026800 300-EDIT-ENTRY.
026900     MOVE "N" TO REJECT-SW.
027000     MOVE SPACES TO WS-REJECT-REASON.
027100     IF BASE-PRICE OF SVCRAW-REC IS NOT NUMERIC
027200        OR BASE-PRICE OF SVCRAW-REC NOT > ZERO
027300        MOVE "Y" TO REJECT-SW
027400        MOVE "*** BASE-PRICE MUST BE GREATER THAN ZERO" TO
027500            WS-REJECT-REASON
027600        GO TO 300-EXIT.
027700 300-EXIT.
027800     EXIT.
027900
028000 400-PRICE-ENTRY.
028100     CALL "GSTCALC" USING SVCRAW-REC.
028200     MOVE "Y" TO LOCKED-FLAG OF SVCRAW-REC.
028300 400-EXIT.
028400     EXIT.
028500
028600 700-WRITE-PRICED.
028700     MOVE SVCRAW-REC TO SVCPRCD-REC.
028800     WRITE SVCPRCD-REC.
028900     ADD TOTAL-AMOUNT OF SVCRAW-REC TO WS-TOTAL-BILLED.
029000 700-EXIT.
029100     EXIT.
029200
029300 710-PRINT-REJECT-LINE.
029400     IF WS-LINES > 50
029500        PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
029600     MOVE SPACES TO WS-DETAIL-LINE.
029700     MOVE SVC-ID OF SVCRAW-REC TO DTL-SVC-ID-O.
029800     MOVE THER-ID OF SVCRAW-REC TO DTL-THER-ID-O.
029900     MOVE PROP-ID OF SVCRAW-REC TO DTL-PROP-ID-O.
030000     MOVE THERAPY-TYPE OF SVCRAW-REC TO DTL-THERAPY-TYPE-O.
030100     MOVE ZEROS TO DTL-BASE-PRICE-O, DTL-GST-AMOUNT-O,
030200                   DTL-TOTAL-AMOUNT-O.
030300     MOVE WS-REJECT-REASON TO DTL-STATUS-O.
030400     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
030500         AFTER ADVANCING 1.
030600     ADD +1 TO WS-LINES.
030700 710-EXIT.
030800     EXIT.
030900
031000 720-PRINT-ACCEPT-LINE.
031100     IF WS-LINES > 50
031200        PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
031300     MOVE SPACES TO WS-DETAIL-LINE.
031400     MOVE SVC-ID OF SVCRAW-REC TO DTL-SVC-ID-O.
031500     MOVE THER-ID OF SVCRAW-REC TO DTL-THER-ID-O.
031600     MOVE PROP-ID OF SVCRAW-REC TO DTL-PROP-ID-O.
031700     MOVE THERAPY-TYPE OF SVCRAW-REC TO DTL-THERAPY-TYPE-O.
031800     MOVE BASE-PRICE OF SVCRAW-REC TO DTL-BASE-PRICE-O.
031900     MOVE GST-AMOUNT OF SVCRAW-REC TO DTL-GST-AMOUNT-O.
032000     MOVE TOTAL-AMOUNT OF SVCRAW-REC TO DTL-TOTAL-AMOUNT-O.
032100     MOVE "PRICED AND LOCKED" TO DTL-STATUS-O.
032200     WRITE NWREPRT-REC FROM WS-DETAIL-LINE
032300         AFTER ADVANCING 1.
032400     ADD +1 TO WS-LINES.
032500 720-EXIT.
032600     EXIT.
032700
032800 800-OPEN-FILES.
032900     OPEN INPUT SVCRAW.
033000     OPEN OUTPUT SVCPRCD, NWREPRT, SYSOUT.
033100 800-EXIT.
033200     EXIT.
033300
033400 850-CLOSE-FILES.
033500     CLOSE SVCRAW, SVCPRCD, NWREPRT, SYSOUT.
033600 850-EXIT.
033700     EXIT.
033800
033900 900-PRINT-PAGE-HDR.
034000     WRITE NWREPRT-REC FROM WS-BLANK-LINE
034100         AFTER ADVANCING 1.
034200     ADD +1 TO WS-PAGES.
034300     MOVE WS-PAGES TO HDR-PAGE-O.
034400     WRITE NWREPRT-REC FROM WS-HDR-REC
034500         AFTER ADVANCING TOP-OF-FORM.
034600     WRITE NWREPRT-REC FROM WS-COLM-HDR-REC
034700         AFTER ADVANCING 2.
034800     MOVE ZERO TO WS-LINES.
034900 900-EXIT.
035000     EXIT.
035100
035200 900-READ-SVCRAW.
035300     READ SVCRAW
035400         AT END MOVE "N" TO MORE-DATA-SW
035500         GO TO 900-EXIT
035600     END-READ.
035700     ADD +1 TO RECORDS-READ.
035800 900-EXIT.
035900     EXIT.
036000
036100 999-CLEANUP.
036200     MOVE WS-ACCEPTED-COUNT TO FTR-ACCEPTED-O.
036300     MOVE WS-REJECTED-COUNT TO FTR-REJECTED-O.
036400     MOVE WS-TOTAL-BILLED TO FTR-TOTAL-BILLED-O.
036500     WRITE NWREPRT-REC FROM WS-BLANK-LINE
036600         AFTER ADVANCING 1.
036700     WRITE NWREPRT-REC FROM WS-FOOTER-LINE
036800         AFTER ADVANCING 1.
036900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037000     DISPLAY "** RECORDS READ **".
037100     DISPLAY RECORDS-READ.
037200     DISPLAY "** RECORDS WRITTEN **".
037300     DISPLAY RECORDS-WRITTEN.
037400     DISPLAY "** RECORDS REJECTED **".
037500     DISPLAY RECORDS-REJECTED.
037600     DISPLAY "******** NORMAL END OF JOB SVCPRICE ********".
037700 999-EXIT.
037800     EXIT.
037900
038000 1000-ABEND-RTN.
038100     DISPLAY ABEND-REASON UPON CONSOLE.
038200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038300     DISPLAY "*** ABNORMAL END OF JOB-SVCPRICE ***" UPON CONSOLE.
038400     DIVIDE ZERO-VAL INTO ONE-VAL.
