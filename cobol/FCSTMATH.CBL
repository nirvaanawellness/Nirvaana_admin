000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FCSTMATH.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 05/07/97.
000600 DATE-COMPILED. 05/07/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          SMALL CALLED FORMULA ROUTINE - GIVEN SIX MONTHS OF
001200*          REVENUE/SERVICE HISTORY (OLDEST FIRST), RETURNS THE
001300*          WEIGHTED-MOVING-AVERAGE FORECAST, THE LINEAR-REGRESSION
001400*          FORECAST, THE BLENDED PREDICTED REVENUE AND SERVICE
001500*          COUNT, THE TREND FLAG AND THE CONFIDENCE RATING.
001600*          CALLED ONCE PER RUN FROM REVFCST, AFTER REVFCST HAS
001700*          RULED OUT THE ALL-ZERO-HISTORY CASE.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 05/07/97  RSK  ORIGINAL ROUTINE                                *
002100* 11/17/98  RSK  Y2K READINESS REVIEW - FCST-OUT-YEAR IS 4-DIGIT *
002200*                THROUGHOUT, NO WINDOWING NEEDED                 *
002300* 05/14/02  TDN  ADDED SERVICE-GROWTH CLAMP PER CR0231, FORECAST *
002400*                SERVICE COUNTS WERE RUNNING AWAY ON NEW SPAS    *
002500* 11/09/06  PJM  ADDED COEFFICIENT-OF-VARIATION CONFIDENCE TEST  *
002600*                REPLACING THE OLD FIXED-BAND GUESS      CR0187  *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 77  WS-N                        PIC S9(1) COMP VALUE 6.
003900 77  WS-SUM-WEIGHT               PIC S9(3)V9 COMP-3 VALUE 13.5.
004000 77  WS-SUBSCRIPT                PIC S9(2) COMP VALUE ZERO.
004100
004200 01  WS-WEIGHT-VALUES.
004300     05  FILLER                  PIC S9V9 VALUE 1.0.
004400     05  FILLER                  PIC S9V9 VALUE 1.5.
004500     05  FILLER                  PIC S9V9 VALUE 2.0.
004600     05  FILLER                  PIC S9V9 VALUE 2.5.
004700     05  FILLER                  PIC S9V9 VALUE 3.0.
004800     05  FILLER                  PIC S9V9 VALUE 3.5.
004900 01  WS-WEIGHT-TABLE REDEFINES WS-WEIGHT-VALUES.
005000     05  WS-WEIGHT               PIC S9V9 OCCURS 6 TIMES.
005100
005200 01  WS-WMA-WORK.
005300     05  WS-WMA-ACCUM            PIC S9(9)V99 COMP-3 VALUE ZERO.
005400 01  WS-WMA-DUMP REDEFINES WS-WMA-WORK.
005500     05  FILLER                  PIC X(06).
005600
005700 01  WS-REGRESSION-WORK.
005800     05  WS-X                    PIC S9(2) COMP.
005900     05  WS-SUM-X                PIC S9(5) COMP-3 VALUE ZERO.
006000     05  WS-SUM-Y                PIC S9(9)V99 COMP-3 VALUE ZERO.
006100     05  WS-SUM-XY               PIC S9(9)V99 COMP-3 VALUE ZERO.
006200     05  WS-SUM-XX               PIC S9(7) COMP-3 VALUE ZERO.
006300     05  WS-DENOM                PIC S9(9) COMP-3 VALUE ZERO.
006400 01  WS-REGRESSION-DUMP REDEFINES WS-REGRESSION-WORK.
006500     05  FILLER                  PIC X(33).
006600
006700 01  WS-CALC-RESULTS.
006800     05  WS-SLOPE                PIC S9(7)V9999 COMP-3 VALUE ZERO.
006900     05  WS-INTERCEPT            PIC S9(9)V99 COMP-3 VALUE ZERO.
007000     05  WS-COMBINED             PIC S9(9)V99 COMP-3 VALUE ZERO.
007100     05  WS-MEAN-REVENUE         PIC S9(9)V99 COMP-3 VALUE ZERO.
007200     05  WS-AVG-SERVICES         PIC S9(7)V99 COMP-3 VALUE ZERO.
007300     05  WS-SERVICE-GROWTH       PIC S9(1)V9999 COMP-3 VALUE ZERO.
007400 01  WS-CALC-RESULTS-DUMP REDEFINES WS-CALC-RESULTS.
007500     05  FILLER                  PIC X(23).
007600
007700 01  WS-CONFIDENCE-WORK.
007800     05  WS-SUM-DEV-SQ           PIC S9(9)V99 COMP-3 VALUE ZERO.
007900     05  WS-VARIANCE             PIC S9(9)V99 COMP-3 VALUE ZERO.
008000     05  WS-STD-DEV              PIC S9(9)V99 COMP-3 VALUE ZERO.
008100     05  WS-COEF-VARIATION       PIC S9(5)V99 COMP-3 VALUE ZERO.
008200     05  WS-DEVIATION            PIC S9(9)V99 COMP-3 VALUE ZERO.
008300
008400 01  WS-MISC-SWITCHES.
008500     05  WS-ZERO-DENOM-SW        PIC X(01) VALUE "N".
008600         88  ZERO-DENOM              VALUE "Y".
008700     05  FILLER                  PIC X(01).
008800
008900 LINKAGE SECTION.
009000 01  FORECAST-CALC-REC.
009100     COPY NWFCST.
009200
009300 PROCEDURE DIVISION USING FORECAST-CALC-REC.
009400 000-FCSTMATH-MAIN.
009500     PERFORM 100-WEIGHTED-AVERAGE THRU 100-EXIT.
009600     PERFORM 200-REGRESSION THRU 200-EXIT.
009700     PERFORM 300-COMBINE-AND-CLAMP THRU 300-EXIT.
009800     PERFORM 400-TREND-AND-CONFIDENCE THRU 400-EXIT.
009900     PERFORM 500-SET-FORECAST-MONTH THRU 500-EXIT.
010000     GOBACK.
010100
010200 100-WEIGHTED-AVERAGE.
010300*    WEIGHTED MOVING AVERAGE - SIX WEIGHTS, OLDEST TO NEWEST,
010400*    OVER THE SUM-OF-WEIGHTS OF 13.5.
010500     MOVE ZERO TO WS-WMA-ACCUM.
010600     PERFORM 110-WMA-ONE-MONTH THRU 110-EXIT
010700             VARYING WS-SUBSCRIPT FROM 1 BY 1
010800             UNTIL WS-SUBSCRIPT > WS-N.
010900     COMPUTE FCST-WMA-FORECAST ROUNDED =
011000         WS-WMA-ACCUM / WS-SUM-WEIGHT.
011100 100-EXIT.
011200     EXIT.
011300
011400 110-WMA-ONE-MONTH.
011500     COMPUTE WS-WMA-ACCUM ROUNDED = WS-WMA-ACCUM +
011600         (FCST-HIST-REVENUE(WS-SUBSCRIPT) *
011700          WS-WEIGHT(WS-SUBSCRIPT)).
011800 110-EXIT.
011900     EXIT.
012000
012100 200-REGRESSION.
012200*    SIMPLE LINEAR REGRESSION OVER X = 0..5 (MONTH INDEX, OLDEST
012300*    FIRST), Y = MONTHLY REVENUE.  SLOPE IS ZERO WHEN THE
012400*    DENOMINATOR COLLAPSES TO ZERO (SHOULD NOT HAPPEN AT N=6 BUT
012500*    GUARDED PER THE SPEC ANYWAY).
012600     MOVE ZERO TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-XX.
012700     MOVE "N" TO WS-ZERO-DENOM-SW.
012800     PERFORM 210-SUM-ONE-MONTH THRU 210-EXIT
012900             VARYING WS-SUBSCRIPT FROM 1 BY 1
013000             UNTIL WS-SUBSCRIPT > WS-N.
013100     COMPUTE WS-DENOM = (WS-N * WS-SUM-XX) -
013200         (WS-SUM-X * WS-SUM-X).
013300     IF WS-DENOM = ZERO
013400         SET ZERO-DENOM TO TRUE
013500         MOVE ZERO TO WS-SLOPE
013600     ELSE
013700         COMPUTE WS-SLOPE ROUNDED =
013800             ((WS-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y))
013900              / WS-DENOM
014000     END-IF.
014100     COMPUTE WS-INTERCEPT ROUNDED =
014200         (WS-SUM-Y - (WS-SLOPE * WS-SUM-X)) / WS-N.
014300     COMPUTE FCST-REGRESSION-FORECAST ROUNDED =
014400         WS-INTERCEPT + (WS-SLOPE * WS-N).
014500     COMPUTE WS-MEAN-REVENUE ROUNDED = WS-SUM-Y / WS-N.
014600 200-EXIT.
014700     EXIT.
014800
014900 210-SUM-ONE-MONTH.
015000     COMPUTE WS-X = WS-SUBSCRIPT - 1.
015100     ADD WS-X TO WS-SUM-X.
015200     ADD FCST-HIST-REVENUE(WS-SUBSCRIPT) TO WS-SUM-Y.
015300     COMPUTE WS-SUM-XY ROUNDED = WS-SUM-XY +
015400         (WS-X * FCST-HIST-REVENUE(WS-SUBSCRIPT)).
015500     COMPUTE WS-SUM-XX = WS-SUM-XX + (WS-X * WS-X).
015600 210-EXIT.
015700     EXIT.
015800
015900 300-COMBINE-AND-CLAMP.
016000*    BLEND 60 PERCENT REGRESSION / 40 PERCENT WMA WHEN THE
016100*    REGRESSION FORECAST IS POSITIVE, ELSE FALL BACK TO WMA ALONE.
016200*    PREDICTED REVENUE NEVER GOES NEGATIVE.
016300     IF FCST-REGRESSION-FORECAST > ZERO
016400         COMPUTE WS-COMBINED ROUNDED =
016500             (0.6 * FCST-REGRESSION-FORECAST) +
016600             (0.4 * FCST-WMA-FORECAST)
016700     ELSE
016800         MOVE FCST-WMA-FORECAST TO WS-COMBINED
016900     END-IF.
017000     IF WS-COMBINED < ZERO
017100         MOVE ZERO TO FCST-PREDICTED-REVENUE
017200     ELSE
017300         MOVE WS-COMBINED TO FCST-PREDICTED-REVENUE
017400     END-IF.
017500
017600*    SERVICE-COUNT FORECAST - GROWTH FACTOR OFF THE SLOPE, CLAMPED
017700*    TO 0.8 THRU 1.5 SO A HOT OR COLD MONTH DOES NOT RUN AWAY THE
017800*    NEXT MONTH'S THERAPIST STAFFING PLAN.  SEE CR0231.
017900     MOVE ZERO TO WS-AVG-SERVICES.
018000     PERFORM 310-SUM-ONE-SVC-COUNT THRU 310-EXIT
018100             VARYING WS-SUBSCRIPT FROM 1 BY 1
018200             UNTIL WS-SUBSCRIPT > WS-N.
018300     COMPUTE WS-AVG-SERVICES ROUNDED = WS-AVG-SERVICES / WS-N.
018400     IF WS-MEAN-REVENUE > ZERO
018500         COMPUTE WS-SERVICE-GROWTH ROUNDED =
018600             1 + (WS-SLOPE / WS-MEAN-REVENUE)
018700     ELSE
018800         MOVE 1 TO WS-SERVICE-GROWTH
018900     END-IF.
019000     IF WS-SERVICE-GROWTH < 0.8
019100         MOVE 0.8 TO WS-SERVICE-GROWTH
019200     END-IF.
019300     IF WS-SERVICE-GROWTH > 1.5
019400         MOVE 1.5 TO WS-SERVICE-GROWTH
019500     END-IF.
019600     COMPUTE FCST-PREDICTED-SERVICES =
019700         WS-AVG-SERVICES * WS-SERVICE-GROWTH.
019800     IF FCST-PREDICTED-SERVICES < ZERO
019900         MOVE ZERO TO FCST-PREDICTED-SERVICES
020000     END-IF.
020100 300-EXIT.
020200     EXIT.
020300
020400 310-SUM-ONE-SVC-COUNT.
020500     ADD FCST-HIST-SERVICES(WS-SUBSCRIPT) TO WS-AVG-SERVICES.
020600 310-EXIT.
020700     EXIT.
020800
020900 400-TREND-AND-CONFIDENCE.
021000*    TREND FOLLOWS THE SIGN OF THE REGRESSION SLOPE.  GROWTH-RATE
021100*    PERCENT IS THE SLOPE EXPRESSED AS A PERCENT OF MEAN REVENUE.
021200     IF WS-SLOPE > ZERO
021300         SET TREND-GROWING TO TRUE
021400     ELSE
021500         IF WS-SLOPE < ZERO
021600             SET TREND-DECLINING TO TRUE
021700         ELSE
021800             SET TREND-STABLE TO TRUE
021900         END-IF
022000     END-IF.
022100     IF WS-MEAN-REVENUE > ZERO
022200         COMPUTE FCST-GROWTH-RATE-PCT ROUNDED =
022300             (WS-SLOPE / WS-MEAN-REVENUE) * 100
022400     ELSE
022500         MOVE ZERO TO FCST-GROWTH-RATE-PCT
022600     END-IF.
022700
022800*    CONFIDENCE RATING - POPULATION STANDARD DEVIATION OF THE SIX
022900*    MONTHLY REVENUES, EXPRESSED AS A COEFFICIENT OF VARIATION.
023000*    A TIGHT SPREAD (UNDER 20 PERCENT OF THE MEAN) IS HIGH
023100*    CONFIDENCE, UNDER 40 PERCENT MEDIUM, ANYTHING WIDER IS LOW.
023200     MOVE ZERO TO WS-SUM-DEV-SQ.
023300     PERFORM 410-SUM-ONE-DEVIATION THRU 410-EXIT
023400             VARYING WS-SUBSCRIPT FROM 1 BY 1
023500             UNTIL WS-SUBSCRIPT > WS-N.
023600     IF WS-MEAN-REVENUE > ZERO
023700         COMPUTE WS-VARIANCE ROUNDED = WS-SUM-DEV-SQ / WS-N
023800         COMPUTE WS-STD-DEV ROUNDED = WS-VARIANCE ** 0.5
023900         COMPUTE WS-COEF-VARIATION ROUNDED =
024000             (WS-STD-DEV / WS-MEAN-REVENUE) * 100
024100     ELSE
024200         MOVE 100 TO WS-COEF-VARIATION
024300     END-IF.
024400     IF WS-COEF-VARIATION < 20
024500         SET CONF-HIGH TO TRUE
024600     ELSE
024700         IF WS-COEF-VARIATION < 40
024800             SET CONF-MEDIUM TO TRUE
024900         ELSE
025000             SET CONF-LOW TO TRUE
025100         END-IF
025200     END-IF.
025300 400-EXIT.
025400     EXIT.
025500
025600 410-SUM-ONE-DEVIATION.
025700     COMPUTE WS-DEVIATION ROUNDED =
025800         FCST-HIST-REVENUE(WS-SUBSCRIPT) - WS-MEAN-REVENUE.
025900     COMPUTE WS-SUM-DEV-SQ ROUNDED =
026000         WS-SUM-DEV-SQ + (WS-DEVIATION * WS-DEVIATION).
026100 410-EXIT.
026200     EXIT.
026300
026400 500-SET-FORECAST-MONTH.
026500*    FORECAST MONTH IS THE PROCESSING MONTH PLUS ONE, WRAPPING
026600*    DECEMBER INTO JANUARY OF THE FOLLOWING YEAR.
026700     IF FCST-PROC-MONTH = 12
026800         MOVE 1 TO FCST-OUT-MONTH
026900         COMPUTE FCST-OUT-YEAR = FCST-PROC-YEAR + 1
027000     ELSE
027100         COMPUTE FCST-OUT-MONTH = FCST-PROC-MONTH + 1
027200         MOVE FCST-PROC-YEAR TO FCST-OUT-YEAR
027300     END-IF.
027400 500-EXIT.
027500     EXIT.
