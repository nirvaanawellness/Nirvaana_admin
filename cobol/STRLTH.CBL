000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STRLTH.
000300 AUTHOR. R S KAMBLE.
000400 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000500 DATE-WRITTEN. 08/04/97.
000600 DATE-COMPILED. 08/04/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          GENERAL-PURPOSE CALLED UTILITY - RETURNS THE LENGTH OF
001200*          A TEXT FIELD WITH TRAILING SPACES STRIPPED.  ADDS THE
001300*          RESULT INTO THE CALLER'S RETURN-LTH (CALLER MUST ZERO
001400*          IT FIRST).  CALLED BY EXPSUMM TO SIZE THE DESCRIPTION
001500*          COLUMN ON THE EXPENSE SUMMARY REPORT LINE.
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* 08/04/97  RSK  ORIGINAL ROUTINE, CARRIED OVER FROM THE GENERAL *
001900*                UTILITY LIBRARY FOR USE ON THE WELLNESS SUITE   *
002000* 11/17/98  RSK  Y2K READINESS REVIEW - NO DATE FIELDS, N/A      *
002100* 05/14/02  TDN  NO CHANGE - REVIEWED FOR CR0231, NOT AFFECTED   *
002200* 11/09/06  PJM  ADDED WS-CALL-COUNT FOR SYSOUT CALL STATISTICS  *
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  MISC-FIELDS.
003500     05  L                       PIC S9(4) COMP.
003600     05  TEMP-TXT                PIC X(254).
003700     05  FILLER                  PIC X(01).
003800 01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.
003900     05  FILLER                  PIC X(02).
004000     05  FILLER                  PIC X(255).
004100
004200 01  WS-COUNTER-AREA.
004300     05  WS-CALL-COUNT           PIC S9(7) COMP VALUE ZERO.
004400     05  FILLER                  PIC X(02).
004500 01  WS-COUNTER-DUMP REDEFINES WS-COUNTER-AREA.
004600     05  FILLER                  PIC X(06).
004700
004800 LINKAGE SECTION.
004900 01  TEXT1                       PIC X(255).
005000 01  TEXT1-R REDEFINES TEXT1.
005100     05  FILLER                  PIC X(255).
005200 01  RETURN-LTH                  PIC S9(4).
005300
005400 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005500 000-STRLTH-MAIN.
005600     ADD +1 TO WS-CALL-COUNT.
005700     MOVE 0 TO L.
005800     MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.
005900     INSPECT TEMP-TXT
006000               REPLACING ALL LOW-VALUES BY SPACES.
006100     INSPECT TEMP-TXT
006200                    TALLYING L FOR LEADING SPACES.
006300     COMPUTE L = LENGTH OF TEXT1 - L.
006400     ADD L TO RETURN-LTH.
006500     GOBACK.
