000100******************************************************************
000200* COPYBOOK NWINCV                                                *
000300* RECORD LAYOUT FOR THE INCENTIVE OUTPUT FILE (NW.INCENTV).      *
000400* ONE RECORD PER ACTIVE THERAPIST PER PROCESSING MONTH, WRITTEN  *
000500* BY INCNCALC.                                                   *
000600******************************************************************
000700* MAINTENANCE LOG                                                *
000800* 05/14/02  TDN  ORIGINAL LAYOUT FOR INCENTIVE SCHEME     CR0231 *
000900******************************************************************
001000 01  INCENTIVE-REC.
001100     05  THER-ID                 PIC X(10).
001200     05  INCV-MONTH              PIC 9(02).
001300     05  INCV-YEAR               PIC 9(04).
001400     05  TARGET                  PIC S9(9)V99.
001500     05  THRESHOLD               PIC S9(9)V99.
001600     05  ACTUAL-SALES            PIC S9(9)V99.
001700     05  EXCESS-AMOUNT           PIC S9(9)V99.
001800     05  INCENTIVE-EARNED        PIC S9(9)V99.
001900     05  PROGRESS-PCT            PIC S9(3)V99.
002000     05  FILLER                  PIC X(01).
