000100******************************************************************
000200* COPYBOOK NWPROP                                                *
000300* RECORD LAYOUT FOR THE PROPERTY MASTER FILE (NW.PROPMSTR)       *
000400* ONE RECORD PER HOTEL/PARTNER PROPERTY THAT HOSTS A NIRVAANA    *
000500* WELLNESS CENTRE.  LOADED INTO A WORKING-STORAGE TABLE BY THE   *
000600* SETTLEMENT AND DASHBOARD STEPS - NO INDEXED ACCESS IS USED.    *
000700******************************************************************
000800* MAINTENANCE LOG                                                *
000900* 08/04/97  RSK  ORIGINAL LAYOUT FOR REVENUE-SHARE CONVERSION    *
001000* 03/22/01  TDN  ADDED PAYMENT-CYCLE FOR BIWEEKLY HOTELS  CR0187 *
001100* 11/09/06  PJM  WIDENED CONTACT-NUMBER TO 15 FOR INTL NUMBERS   *
001200******************************************************************
001300 01  PROP-MASTER-REC.
001400     05  PROP-ID                 PIC X(10).
001500     05  HOTEL-NAME              PIC X(30).
001600     05  LOCATION                PIC X(30).
001700     05  GST-NUMBER              PIC X(15).
001800     05  OWNERSHIP-TYPE          PIC X(01).
001900         88  OWNED-PROPERTY          VALUE "O".
002000         88  PARTNER-PROPERTY        VALUE "P".
002100         88  VALID-OWNERSHIP-TYPE    VALUES ARE "O", "P".
002200     05  REV-SHARE-PCT           PIC S9(3)V99.
002300     05  CONTRACT-START          PIC X(10).
002400     05  PAYMENT-CYCLE           PIC X(01).
002500         88  PAY-CYCLE-MONTHLY       VALUE "M".
002600         88  PAY-CYCLE-BIWEEKLY      VALUE "B".
002700     05  CONTACT-PERSON          PIC X(25).
002800     05  CONTACT-NUMBER          PIC X(15).
002900     05  STATUS                  PIC X(01).
003000         88  ACTIVE-PROPERTY         VALUE "A".
003100         88  ARCHIVED-PROPERTY       VALUE "X".
003200     05  FILLER                  PIC X(05).
