000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GSTCALC.
000400 AUTHOR. R S KAMBLE.
000500 INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
000600 DATE-WRITTEN. 03/14/97.
000700 DATE-COMPILED. 03/14/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          SMALL CALLED FORMULA ROUTINE - GIVEN A SERVICE-ENTRY
001300*          RECORD WITH BASE-PRICE ALREADY VALIDATED, STAMPS
001400*          GST-AMOUNT (18 PERCENT OF BASE, ROUNDED) AND
001500*          TOTAL-AMOUNT (BASE PLUS GST) IN PLACE.  CALLED ONCE
001600*          PER ACCEPTED ENTRY FROM SVCPRICE.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* 03/14/97  RSK  ORIGINAL ROUTINE                                *
002000* 03/22/01  TDN  PULLED OUT OF SVCPRICE IN-LINE COMPUTE SO       *
002100*                REVFCST COULD SHARE THE SAME GST RATE   CR0187  *
002200* 11/09/06  PJM  GST-RATE MADE A NAMED 77-LEVEL, WAS LITERAL     *
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 77  GST-RATE                    PIC S9(1)V99 COMP-3 VALUE 0.18.
003500
003600 01  WS-CALC-DUMP-AREA.
003700     05  WS-CALC-DUMP-BASE       PIC S9(9)V99 COMP-3.
003800     05  WS-CALC-DUMP-GST        PIC S9(9)V99 COMP-3.
003900 01  WS-CALC-DUMP-CHARS REDEFINES WS-CALC-DUMP-AREA.
004000     05  FILLER                  PIC X(12).
004100
004200 LINKAGE SECTION.
004300 01  SVC-ENTRY-REC.
004400     COPY NWSVC.
004500 01  SVC-ENTRY-REC-R REDEFINES SVC-ENTRY-REC.
004600     05  FILLER                  PIC X(200).
004700 01  SVC-ENTRY-DUMP REDEFINES SVC-ENTRY-REC.
004800     05  FILLER                  PIC X(161).
004900     05  FILLER                  PIC X(39).
005000
005100 PROCEDURE DIVISION USING SVC-ENTRY-REC.
005200     COMPUTE GST-AMOUNT OF SVC-ENTRY-REC ROUNDED =
005300         BASE-PRICE OF SVC-ENTRY-REC * GST-RATE.
005400     COMPUTE TOTAL-AMOUNT OF SVC-ENTRY-REC =
005500         BASE-PRICE OF SVC-ENTRY-REC +
005600         GST-AMOUNT OF SVC-ENTRY-REC.
005700     MOVE BASE-PRICE OF SVC-ENTRY-REC TO WS-CALC-DUMP-BASE.
005800     MOVE GST-AMOUNT OF SVC-ENTRY-REC TO WS-CALC-DUMP-GST.
005900     GOBACK.
