000100******************************************************************
000200* COPYBOOK NWATT                                                 *
000300* RECORD LAYOUT FOR THE ATTENDANCE FILE (NW.ATTEND).  ONE        *
000400* RECORD PER THERAPIST CHECK-IN/CHECK-OUT EVENT LOGGED AT A      *
000500* PROPERTY.  ATTNRPT MATCHES THESE AGAINST THE THERAPIST MASTER  *
000600* TABLE TO PRODUCE THE DAILY ATTENDANCE REPORT.                  *
000700******************************************************************
000800* MAINTENANCE LOG                                                *
000900* 08/04/97  RSK  ORIGINAL LAYOUT                                 *
001000* 11/09/06  PJM  ADDED CHECK-OUT-TIME - PRIOR TO THIS ONLY       *
001100*                CHECK-IN WAS RECORDED                          *
001200******************************************************************
001300 01  ATTENDANCE-REC.
001400     05  THER-ID                 PIC X(10).
001500     05  PROP-ID                 PIC X(10).
001600     05  ATT-DATE                PIC X(10).
001700     05  CHECK-IN-TIME           PIC X(08).
001800     05  CHECK-OUT-TIME          PIC X(08).
001900     05  FILLER                  PIC X(10).
