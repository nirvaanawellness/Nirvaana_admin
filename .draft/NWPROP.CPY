      ******************************************************************
      * COPYBOOK NWPROP                                                *
      * RECORD LAYOUT FOR THE PROPERTY MASTER FILE (NW.PROPMSTR)       *
      * ONE RECORD PER HOTEL/PARTNER PROPERTY THAT HOSTS A NIRVAANA    *
      * WELLNESS CENTRE.  LOADED INTO A WORKING-STORAGE TABLE BY THE   *
      * SETTLEMENT AND DASHBOARD STEPS - NO INDEXED ACCESS IS USED.    *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 08/04/97  RSK  ORIGINAL LAYOUT FOR REVENUE-SHARE CONVERSION    *
      * 03/22/01  TDN  ADDED PAYMENT-CYCLE FOR BIWEEKLY HOTELS  CR0187 *
      * 11/09/06  PJM  WIDENED CONTACT-NUMBER TO 15 FOR INTL NUMBERS   *
      ******************************************************************
       01  PROP-MASTER-REC.
           05  PROP-ID                 PIC X(10).
           05  HOTEL-NAME              PIC X(30).
           05  LOCATION                PIC X(30).
           05  GST-NUMBER              PIC X(15).
           05  OWNERSHIP-TYPE          PIC X(01).
               88  OWNED-PROPERTY          VALUE "O".
               88  PARTNER-PROPERTY        VALUE "P".
               88  VALID-OWNERSHIP-TYPE    VALUES ARE "O", "P".
           05  REV-SHARE-PCT           PIC S9(3)V99.
           05  CONTRACT-START          PIC X(10).
           05  PAYMENT-CYCLE           PIC X(01).
               88  PAY-CYCLE-MONTHLY       VALUE "M".
               88  PAY-CYCLE-BIWEEKLY      VALUE "B".
           05  CONTACT-PERSON          PIC X(25).
           05  CONTACT-NUMBER          PIC X(15).
           05  STATUS                  PIC X(01).
               88  ACTIVE-PROPERTY         VALUE "A".
               88  ARCHIVED-PROPERTY       VALUE "X".
           05  FILLER                  PIC X(05).
