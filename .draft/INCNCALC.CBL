       IDENTIFICATION DIVISION.
       PROGRAM-ID.  INCNCALC.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 04/02/97.
       DATE-COMPILED. 04/02/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS IS JOB STEP 2 OF THE MONTHLY WELLNESS CENTRE
      *          CLOSING RUN.  IT STAGES THE PRICED-SERVICES FILE
      *          (WRITTEN BY SVCPRICE) INTO A WORKING-STORAGE TABLE,
      *          THEN READS THE THERAPIST MASTER SEQUENTIALLY AND, FOR
      *          EACH ACTIVE THERAPIST, SCANS THE TABLE FOR ENTRIES
      *          DATED IN THE PROCESSING YEAR-MONTH TO ACCUMULATE
      *          ACTUAL SALES AND WORK OUT THE 5 PERCENT INCENTIVE ON
      *          SALES ABOVE 90 PERCENT OF TARGET.
      *
      ******************************************************************

               INPUT FILE (MASTER)     -   NW.THERMSTR

               INPUT FILE (PRICED)     -   NW.SVCPRCD

               OUTPUT FILE PRODUCED    -   NW.INCENTV

               REPORT FILE             -   NW.NWREPRT  (SECTION 2)

               DUMP FILE               -   SYSOUT

      ******************************************************************
      * CHANGE LOG                                                     *
      * 04/02/97  RSK  ORIGINAL PROGRAM                                *
      * 05/14/02  TDN  ADDED PROGRESS-PCT TO STATEMENT LINE     CR0231 *
      * 05/14/02  TDN  RAISED SVC-TABLE SIZE FROM 500 TO 2000 ROWS -   *
      *                DECEMBER PEAK MONTH OVERFLOWED THE OLD TABLE    *
      * 11/17/98  RSK  Y2K READINESS REVIEW - YEAR-MONTH COMPARE IS    *
      *                ALREADY 4-DIGIT, NO CHANGE REQUIRED             *
      * 11/09/06  PJM  WIDENED STATEMENT NAME COLUMN                   *
      * 04/18/09  PJM  ADDED COMPANY TOTAL LINE AT REPORT FOOT         *
      * 09/30/09  PJM  CORRECTED THRESHOLD COMPARE - WAS >=, SPEC      *
      *                CALLS FOR STRICTLY GREATER THAN                 *
      * 02/11/13  SDN  ADDED DISPLAY OF TABLE-OVERFLOW WARNING         *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NUMERIC-DATE IS "0" THRU "9"
           UPSI-0 ON STATUS IS INCN-RERUN-SW
           UPSI-0 OFF STATUS IS INCN-NORMAL-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT THERMSTR
           ASSIGN TO UT-S-THERMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS TFCODE.

           SELECT SVCPRCD
           ASSIGN TO UT-S-SVCPRCD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT INCENTV
           ASSIGN TO UT-S-INCENTV
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT NWREPRT
           ASSIGN TO UT-S-NWREPRT
             ORGANIZATION IS LINE SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE
             EXTEND.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(132).

       FD  THERMSTR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 126 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS THERMSTR-REC.
       01  THERMSTR-REC.
           COPY NWTHER.

       FD  SVCPRCD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 200 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SVCPRCD-REC.
       01  SVCPRCD-REC.
           COPY NWSVC.

       FD  INCENTV
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 77 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INCENTV-REC.
       01  INCENTV-REC.
           COPY NWINCV.

       FD  NWREPRT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NWREPRT-REC.
       01  NWREPRT-REC                 PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  TFCODE                  PIC X(02).
               88  NO-MORE-THERMSTR         VALUE "10".
           05  IFCODE                  PIC X(02).
               88  NO-MORE-SVCPRCD          VALUE "10".
           05  OFCODE                  PIC X(02).
               88  CODE-WRITE               VALUE SPACES.
           05  RFCODE                  PIC X(02).
               88  CODE-WRITE-RPT           VALUE SPACES.

       01  WS-PARM-CARD.
           05  PARM-YEAR               PIC 9(04).
           05  PARM-MONTH              PIC 9(02).
           05  FILLER                  PIC X(74).
       01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
           05  PARM-RAW                PIC X(80).

       01  WS-SVC-DATE-WORK.
           05  WS-SVC-YYYY             PIC 9(04).
           05  FILLER                  PIC X(01).
           05  WS-SVC-MM               PIC 9(02).
           05  FILLER                  PIC X(03).
       01  WS-SVC-DATE-ALPHA REDEFINES WS-SVC-DATE-WORK.
           05  WS-SVC-DATE-CHARS       PIC X(10).

       01  WS-SVC-TABLE.
           05  SVC-TABLE-ROW OCCURS 2000 TIMES
                             INDEXED BY SVC-IDX.
               10  ST-THER-ID          PIC X(10).
               10  ST-BASE-PRICE       PIC S9(9)V99.
               10  ST-SVC-YEAR         PIC 9(04).
               10  ST-SVC-MONTH        PIC 9(02).
       01  WS-SVC-TABLE-DUMP REDEFINES WS-SVC-TABLE.
           05  FILLER                  PIC X(27) OCCURS 2000 TIMES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  SVC-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
           05  THER-RECORDS-READ       PIC S9(7) COMP.
           05  THER-RECORDS-WRITTEN    PIC S9(7) COMP.
           05  WS-LINES                PIC S9(3) COMP VALUE +99.
           05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
           05  WS-COMPANY-INCENTIVE    PIC S9(9)V99 COMP-3 VALUE ZERO.

       01  WS-INCENTIVE-CALC.
           05  WS-TARGET               PIC S9(9)V99.
           05  WS-THRESHOLD            PIC S9(9)V99.
           05  WS-ACTUAL-SALES         PIC S9(9)V99.
           05  WS-EXCESS-AMOUNT        PIC S9(9)V99.
           05  WS-INCENTIVE-EARNED     PIC S9(9)V99.
           05  WS-PROGRESS-PCT         PIC S9(3)V99.

       01  FLAGS-AND-SWITCHES.
           05  MORE-THER-SW            PIC X(01) VALUE "Y".
               88  NO-MORE-THERAPISTS       VALUE "N".
           05  INCN-RERUN-SW           PIC X(01) VALUE "N".
           05  INCN-NORMAL-SW          PIC X(01) VALUE "Y".

       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(30) VALUE
               "NIRVAANA WELLNESS OPERATIONS".
           05  FILLER                  PIC X(30) VALUE
               " - INCENTIVE STATEMENT -".
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
           05  HDR-PAGE-O              PIC ZZ9.
           05  FILLER                  PIC X(38) VALUE SPACES.

       01  WS-COLM-HDR-REC.
           05  FILLER                  PIC X(11) VALUE "THER-ID".
           05  FILLER                  PIC X(31) VALUE "FULL-NAME".
           05  FILLER                  PIC X(14) VALUE "TARGET".
           05  FILLER                  PIC X(14) VALUE "THRESHOLD".
           05  FILLER                  PIC X(14) VALUE "ACTUAL-SALES".
           05  FILLER                  PIC X(10) VALUE "PROGRESS".
           05  FILLER                  PIC X(14) VALUE "EXCESS".
           05  FILLER                  PIC X(14) VALUE "INCENTIVE".

       01  WS-STATEMENT-LINE.
           05  STL-THER-ID-O           PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  STL-FULL-NAME-O         PIC X(30).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  STL-TARGET-O            PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  STL-THRESHOLD-O         PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  STL-ACTUAL-SALES-O      PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  STL-PROGRESS-O          PIC ZZ9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  STL-EXCESS-O            PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  STL-INCENTIVE-O         PIC $$,$$$,$$9.99.

       01  WS-COMPANY-TOTAL-LINE.
           05  FILLER                  PIC X(40) VALUE
               "COMPANY TOTAL INCENTIVE FOR THE MONTH:".
           05  CTL-TOTAL-O             PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(80) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       COPY NWABEND.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-LOAD-SVC-TABLE THRU 050-EXIT
               UNTIL NO-MORE-SVCPRCD.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-THERAPISTS.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB INCNCALC ********".
           ACCEPT WS-PARM-CARD FROM SYSIN.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           MOVE +99 TO WS-LINES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 920-READ-SVCPRCD THRU 920-EXIT.
       000-EXIT.
           EXIT.

       050-LOAD-SVC-TABLE.
           IF SVC-TABLE-COUNT >= 2000
              DISPLAY "*** WARNING - SVC-TABLE FULL, ROWS DROPPED"
              PERFORM 920-READ-SVCPRCD THRU 920-EXIT
              GO TO 050-EXIT.
           ADD +1 TO SVC-TABLE-COUNT.
           MOVE THER-ID OF SVCPRCD-REC
                TO ST-THER-ID(SVC-TABLE-COUNT).
           MOVE BASE-PRICE OF SVCPRCD-REC
                TO ST-BASE-PRICE(SVC-TABLE-COUNT).
           MOVE SVC-DATE OF SVCPRCD-REC TO WS-SVC-DATE-CHARS.
           MOVE WS-SVC-YYYY TO ST-SVC-YEAR(SVC-TABLE-COUNT).
           MOVE WS-SVC-MM TO ST-SVC-MONTH(SVC-TABLE-COUNT).
           PERFORM 920-READ-SVCPRCD THRU 920-EXIT.
       050-EXIT.
           EXIT.

       100-MAINLINE.
           PERFORM 900-READ-THERMSTR THRU 900-EXIT.
           IF NOT NO-MORE-THERAPISTS
              IF ACTIVE-THERAPIST OF THERMSTR-REC
                 PERFORM 300-ACCUMULATE-SALES THRU 300-EXIT
                 PERFORM 400-CALC-INCENTIVE THRU 400-EXIT
                 PERFORM 700-WRITE-INCENTIVE THRU 700-EXIT
                 PERFORM 900-PRINT-STATEMENT-LINE THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-ACCUMULATE-SALES.
           MOVE ZERO TO WS-ACTUAL-SALES.
           SET SVC-IDX TO 1.
           PERFORM 350-SCAN-ONE-ROW THRU 350-EXIT
               VARYING SVC-IDX FROM 1 BY 1
               UNTIL SVC-IDX > SVC-TABLE-COUNT.
       300-EXIT.
           EXIT.

       350-SCAN-ONE-ROW.
           IF ST-THER-ID(SVC-IDX) = THER-ID OF THERMSTR-REC
              AND ST-SVC-YEAR(SVC-IDX) = PARM-YEAR
              AND ST-SVC-MONTH(SVC-IDX) = PARM-MONTH
              ADD ST-BASE-PRICE(SVC-IDX) TO WS-ACTUAL-SALES.
       350-EXIT.
           EXIT.

       400-CALC-INCENTIVE.
           MOVE MONTHLY-TARGET OF THERMSTR-REC TO WS-TARGET.
           COMPUTE WS-THRESHOLD ROUNDED = WS-TARGET * 0.90.
           IF WS-ACTUAL-SALES > WS-THRESHOLD
              COMPUTE WS-EXCESS-AMOUNT ROUNDED =
                  WS-ACTUAL-SALES - WS-THRESHOLD
              COMPUTE WS-INCENTIVE-EARNED ROUNDED =
                  WS-EXCESS-AMOUNT * 0.05
           ELSE
              MOVE ZERO TO WS-EXCESS-AMOUNT, WS-INCENTIVE-EARNED.
           IF WS-TARGET = ZERO
              MOVE ZERO TO WS-PROGRESS-PCT
           ELSE
              COMPUTE WS-PROGRESS-PCT ROUNDED =
                  WS-ACTUAL-SALES / WS-TARGET * 100.
           ADD WS-INCENTIVE-EARNED TO WS-COMPANY-INCENTIVE.
       400-EXIT.
           EXIT.

       700-WRITE-INCENTIVE.
           MOVE SPACES TO INCENTV-REC.
           MOVE THER-ID OF THERMSTR-REC TO THER-ID OF INCENTV-REC.
           MOVE PARM-MONTH TO INCV-MONTH.
           MOVE PARM-YEAR TO INCV-YEAR.
           MOVE WS-TARGET TO TARGET OF INCENTV-REC.
           MOVE WS-THRESHOLD TO THRESHOLD OF INCENTV-REC.
           MOVE WS-ACTUAL-SALES TO ACTUAL-SALES OF INCENTV-REC.
           MOVE WS-EXCESS-AMOUNT TO EXCESS-AMOUNT OF INCENTV-REC.
           MOVE WS-INCENTIVE-EARNED TO INCENTIVE-EARNED OF INCENTV-REC.
           MOVE WS-PROGRESS-PCT TO PROGRESS-PCT OF INCENTV-REC.
           WRITE INCENTV-REC.
           ADD +1 TO THER-RECORDS-WRITTEN.
       700-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT THERMSTR, SVCPRCD.
           OPEN OUTPUT INCENTV, SYSOUT.
           OPEN EXTEND NWREPRT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE THERMSTR, SVCPRCD, INCENTV, NWREPRT, SYSOUT.
       850-EXIT.
           EXIT.

       900-PRINT-PAGE-HDR.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-PAGES.
           MOVE WS-PAGES TO HDR-PAGE-O.
           WRITE NWREPRT-REC FROM WS-HDR-REC
               AFTER ADVANCING TOP-OF-FORM.
           WRITE NWREPRT-REC FROM WS-COLM-HDR-REC
               AFTER ADVANCING 2.
           MOVE ZERO TO WS-LINES.
       900-EXIT.
           EXIT.

       900-PRINT-STATEMENT-LINE.
           IF WS-LINES > 50
              PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE SPACES TO WS-STATEMENT-LINE.
           MOVE THER-ID OF THERMSTR-REC TO STL-THER-ID-O.
           MOVE FULL-NAME OF THERMSTR-REC TO STL-FULL-NAME-O.
           MOVE WS-TARGET TO STL-TARGET-O.
           MOVE WS-THRESHOLD TO STL-THRESHOLD-O.
           MOVE WS-ACTUAL-SALES TO STL-ACTUAL-SALES-O.
           MOVE WS-PROGRESS-PCT TO STL-PROGRESS-O.
           MOVE WS-EXCESS-AMOUNT TO STL-EXCESS-O.
           MOVE WS-INCENTIVE-EARNED TO STL-INCENTIVE-O.
           WRITE NWREPRT-REC FROM WS-STATEMENT-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES.
       900-EXIT.
           EXIT.

       900-READ-THERMSTR.
           READ THERMSTR
               AT END MOVE "N" TO MORE-THER-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO THER-RECORDS-READ.
       900-EXIT.
           EXIT.

       920-READ-SVCPRCD.
           READ SVCPRCD
               AT END MOVE "10" TO IFCODE
               GO TO 920-EXIT
           END-READ.
       920-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE WS-COMPANY-INCENTIVE TO CTL-TOTAL-O.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           WRITE NWREPRT-REC FROM WS-COMPANY-TOTAL-LINE
               AFTER ADVANCING 1.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** THERAPIST RECORDS READ **".
           DISPLAY THER-RECORDS-READ.
           DISPLAY "** INCENTIVE RECORDS WRITTEN **".
           DISPLAY THER-RECORDS-WRITTEN.
           DISPLAY "******** NORMAL END OF JOB INCNCALC ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REASON UPON CONSOLE.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-INCNCALC ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
