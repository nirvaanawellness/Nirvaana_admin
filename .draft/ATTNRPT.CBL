       IDENTIFICATION DIVISION.
       PROGRAM-ID.  ATTNRPT.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 04/30/97.
       DATE-COMPILED. 04/30/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS IS JOB STEP 6 OF THE MONTHLY WELLNESS CENTRE
      *          CLOSING RUN.  IT STAGES THE THERAPIST MASTER INTO A
      *          WORKING-STORAGE TABLE, THEN READS THE ATTENDANCE FILE
      *          FOR THE REPORT DATE (OPTIONALLY ONE PROPERTY), SEARCHES
      *          THE STAGED TABLE FOR EACH ATTENDANCE RECORD TO PRINT
      *          THE THERAPIST'S NAME AND PROPERTY, AND THEN SCANS THE
      *          TABLE A SECOND TIME TO LIST EVERY ACTIVE THERAPIST WHO
      *          HAS NO ATTENDANCE RECORD THAT DATE AS "NOT SIGNED IN".
      *
      ******************************************************************

               INPUT FILE (MASTER)     -   NW.THERMSTR

               INPUT FILE (DAILY)      -   NW.ATTNFILE

               REPORT FILE             -   NW.NWREPRT  (SECTION 6)

               DUMP FILE               -   SYSOUT

      ******************************************************************
      * CHANGE LOG                                                     *
      * 04/30/97  RSK  ORIGINAL PROGRAM                                *
      * 03/22/01  TDN  ADDED PROPERTY FILTER FOR SINGLE-SPA RUNS CR0187*
      * 11/17/98  RSK  Y2K READINESS REVIEW - ATT-DATE IS ALREADY A    *
      *                10-BYTE ALPHA FIELD, NO CHANGE REQUIRED         *
      * 11/09/06  PJM  "UNKNOWN" NAME WHEN THERAPIST NOT ON MASTER     *
      *                (TRANSFERRED-OUT THERAPIST STILL PUNCHING IN)   *
      * 04/18/09  PJM  RAISED THERAPIST-TABLE SIZE FROM 200 TO 500     *
      * 02/11/13  SDN  ADDED CHECKED-IN/NOT-SIGNED-IN COUNTS AT FOOT   *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NUMERIC-DATE IS "0" THRU "9"
           UPSI-0 ON STATUS IS ATTN-RERUN-SW
           UPSI-0 OFF STATUS IS ATTN-NORMAL-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT THERMSTR
           ASSIGN TO UT-S-THERMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS TFCODE.

           SELECT ATTNFILE
           ASSIGN TO UT-S-ATTNFILE
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT NWREPRT
           ASSIGN TO UT-S-NWREPRT
             ORGANIZATION IS LINE SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE
             EXTEND.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(132).

       FD  THERMSTR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 126 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS THERMSTR-REC.
       01  THERMSTR-REC.
           COPY NWTHER.

       FD  ATTNFILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 56 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ATTNFILE-REC.
       01  ATTNFILE-REC.
           COPY NWATT.

       FD  NWREPRT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NWREPRT-REC.
       01  NWREPRT-REC                 PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  TFCODE                  PIC X(02).
               88  NO-MORE-THERMSTR         VALUE "10".
           05  IFCODE                  PIC X(02).
               88  NO-MORE-ATTNFILE         VALUE "10".
           05  RFCODE                  PIC X(02).
               88  CODE-WRITE-RPT           VALUE SPACES.

       01  WS-PARM-CARD.
           05  PARM-ATT-DATE           PIC X(10).
           05  PARM-PROP-ID            PIC X(10).
           05  FILLER                  PIC X(60).
       01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
           05  PARM-RAW                PIC X(80).

       01  WS-THER-TABLE.
           05  THER-TABLE-ROW OCCURS 500 TIMES
                              INDEXED BY THR-IDX.
               10  TH-THER-ID          PIC X(10).
               10  TH-FULL-NAME        PIC X(30).
               10  TH-PROP-ID          PIC X(10).
               10  TH-STATUS           PIC X(01).
               10  TH-HIT-FLAG         PIC X(01).
                   88  TH-CHECKED-IN       VALUE "Y".
       01  WS-THER-TABLE-DUMP REDEFINES WS-THER-TABLE.
           05  FILLER                  PIC X(52) OCCURS 500 TIMES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  THER-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
           05  ATTN-RECORDS-READ       PIC S9(7) COMP VALUE ZERO.
           05  WS-CHECKED-IN-COUNT     PIC S9(5) COMP VALUE ZERO.
           05  WS-NOT-SIGNED-COUNT     PIC S9(5) COMP VALUE ZERO.
           05  WS-LINES                PIC S9(3) COMP VALUE +99.
           05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
       01  WS-COUNTERS-DUMP REDEFINES COUNTERS-AND-ACCUMULATORS.
           05  FILLER                  PIC X(19).

       01  WS-FOUND-NAME               PIC X(30).
       01  WS-FOUND-PROP               PIC X(10).

       01  FLAGS-AND-SWITCHES.
           05  MORE-THER-SW            PIC X(01) VALUE "Y".
               88  NO-MORE-THERAPISTS       VALUE "N".
           05  ATTN-RERUN-SW           PIC X(01) VALUE "N".
           05  ATTN-NORMAL-SW          PIC X(01) VALUE "Y".
           05  PROP-FILTER-SW          PIC X(01) VALUE "N".
               88  PROP-FILTER-ACTIVE      VALUE "Y".

       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(30) VALUE
               "NIRVAANA WELLNESS OPERATIONS".
           05  FILLER                  PIC X(30) VALUE
               " - DAILY ATTENDANCE -".
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
           05  HDR-PAGE-O              PIC ZZ9.
           05  FILLER                  PIC X(38) VALUE SPACES.

       01  WS-SECTION-LINE.
           05  SEC-TEXT-O              PIC X(30).
           05  FILLER                  PIC X(102) VALUE SPACES.

       01  WS-CHECKED-IN-LINE.
           05  CKI-THER-ID-O           PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  CKI-NAME-O              PIC X(30).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  CKI-PROP-ID-O           PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  CKI-IN-TIME-O           PIC X(08).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  CKI-OUT-TIME-O          PIC X(08).
           05  FILLER                  PIC X(62) VALUE SPACES.

       01  WS-NOT-SIGNED-LINE.
           05  NSI-THER-ID-O           PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  NSI-NAME-O              PIC X(30).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  NSI-PROP-ID-O           PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(15) VALUE
               "NOT SIGNED IN".
           05  FILLER                  PIC X(63) VALUE SPACES.

       01  WS-COUNT-LINE.
           05  FILLER                  PIC X(22) VALUE
               "CHECKED IN COUNT:".
           05  CNT-CHKIN-O             PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(20) VALUE
               "  NOT SIGNED IN CNT:".
           05  CNT-NOTSGN-O            PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(76) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       COPY NWABEND.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-LOAD-THERAPIST-TABLE THRU 050-EXIT
               UNTIL NO-MORE-THERAPISTS.
           PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE "CHECKED IN" TO SEC-TEXT-O.
           WRITE NWREPRT-REC FROM WS-SECTION-LINE
               AFTER ADVANCING 2.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-ATTNFILE.
           MOVE "NOT SIGNED IN" TO SEC-TEXT-O.
           WRITE NWREPRT-REC FROM WS-SECTION-LINE
               AFTER ADVANCING 2.
           PERFORM 500-NOT-SIGNED-IN-PASS THRU 500-EXIT
               VARYING THR-IDX FROM 1 BY 1
               UNTIL THR-IDX > THER-TABLE-COUNT.
           PERFORM 990-PRINT-COUNTS THRU 990-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB ATTNRPT ********".
           ACCEPT WS-PARM-CARD FROM SYSIN.
           IF PARM-PROP-ID NOT = SPACES
              SET PROP-FILTER-ACTIVE TO TRUE.
           MOVE +99 TO WS-LINES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
       000-EXIT.
           EXIT.

       050-LOAD-THERAPIST-TABLE.
           PERFORM 900-READ-THERMSTR THRU 900-EXIT.
           IF NOT NO-MORE-THERAPISTS
              AND ACTIVE-THERAPIST OF THERMSTR-REC
              IF THER-TABLE-COUNT >= 500
                 DISPLAY "*** WARNING - THER-TABLE FULL, ROW DROPPED"
              ELSE
                 ADD +1 TO THER-TABLE-COUNT
                 MOVE THER-ID OF THERMSTR-REC
                      TO TH-THER-ID(THER-TABLE-COUNT)
                 MOVE FULL-NAME OF THERMSTR-REC
                      TO TH-FULL-NAME(THER-TABLE-COUNT)
                 MOVE ASSIGNED-PROP-ID OF THERMSTR-REC
                      TO TH-PROP-ID(THER-TABLE-COUNT)
                 MOVE STATUS OF THERMSTR-REC
                      TO TH-STATUS(THER-TABLE-COUNT)
                 MOVE "N" TO TH-HIT-FLAG(THER-TABLE-COUNT).
       050-EXIT.
           EXIT.

       100-MAINLINE.
           PERFORM 900-READ-ATTNFILE THRU 900-EXIT.
           IF NOT NO-MORE-ATTNFILE
              IF ATT-DATE OF ATTNFILE-REC = PARM-ATT-DATE
                 IF NOT PROP-FILTER-ACTIVE
                    OR PROP-ID OF ATTNFILE-REC = PARM-PROP-ID
                    PERFORM 200-SEARCH-THERAPIST THRU 200-EXIT
                    PERFORM 900-PRINT-CHECKED-IN-LINE THRU 900-EXIT.
       100-EXIT.
           EXIT.

       200-SEARCH-THERAPIST.
           MOVE "UNKNOWN" TO WS-FOUND-NAME.
           MOVE SPACES TO WS-FOUND-PROP.
           SET THR-IDX TO 1.
           SEARCH THER-TABLE-ROW
               AT END
                  CONTINUE
               WHEN TH-THER-ID(THR-IDX) = THER-ID OF ATTNFILE-REC
                  MOVE TH-FULL-NAME(THR-IDX) TO WS-FOUND-NAME
                  MOVE TH-PROP-ID(THR-IDX) TO WS-FOUND-PROP
                  SET TH-CHECKED-IN(THR-IDX) TO TRUE
           END-SEARCH.
       200-EXIT.
           EXIT.

       500-NOT-SIGNED-IN-PASS.
           IF NOT TH-CHECKED-IN(THR-IDX)
              IF NOT PROP-FILTER-ACTIVE
                 OR TH-PROP-ID(THR-IDX) = PARM-PROP-ID
                 PERFORM 950-PRINT-NOT-SIGNED-IN-LINE THRU 950-EXIT.
       500-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT THERMSTR, ATTNFILE.
           OPEN OUTPUT SYSOUT.
           OPEN EXTEND NWREPRT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE THERMSTR, ATTNFILE, NWREPRT, SYSOUT.
       850-EXIT.
           EXIT.

       900-PRINT-PAGE-HDR.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-PAGES.
           MOVE WS-PAGES TO HDR-PAGE-O.
           WRITE NWREPRT-REC FROM WS-HDR-REC
               AFTER ADVANCING TOP-OF-FORM.
           MOVE ZERO TO WS-LINES.
       900-EXIT.
           EXIT.

       900-PRINT-CHECKED-IN-LINE.
           IF WS-LINES > 50
              PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE SPACES TO WS-CHECKED-IN-LINE.
           MOVE THER-ID OF ATTNFILE-REC TO CKI-THER-ID-O.
           MOVE WS-FOUND-NAME TO CKI-NAME-O.
           MOVE WS-FOUND-PROP TO CKI-PROP-ID-O.
           MOVE CHECK-IN-TIME OF ATTNFILE-REC TO CKI-IN-TIME-O.
           MOVE CHECK-OUT-TIME OF ATTNFILE-REC TO CKI-OUT-TIME-O.
           WRITE NWREPRT-REC FROM WS-CHECKED-IN-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES, WS-CHECKED-IN-COUNT.
       900-EXIT.
           EXIT.

       900-READ-THERMSTR.
           READ THERMSTR
               AT END MOVE "N" TO MORE-THER-SW
               GO TO 900-EXIT
           END-READ.
       900-EXIT.
           EXIT.

       900-READ-ATTNFILE.
           READ ATTNFILE
               AT END MOVE "10" TO IFCODE
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO ATTN-RECORDS-READ.
       900-EXIT.
           EXIT.

       950-PRINT-NOT-SIGNED-IN-LINE.
           IF WS-LINES > 50
              PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE SPACES TO WS-NOT-SIGNED-LINE.
           MOVE TH-THER-ID(THR-IDX) TO NSI-THER-ID-O.
           MOVE TH-FULL-NAME(THR-IDX) TO NSI-NAME-O.
           MOVE TH-PROP-ID(THR-IDX) TO NSI-PROP-ID-O.
           WRITE NWREPRT-REC FROM WS-NOT-SIGNED-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES, WS-NOT-SIGNED-COUNT.
       950-EXIT.
           EXIT.

       990-PRINT-COUNTS.
           MOVE WS-CHECKED-IN-COUNT TO CNT-CHKIN-O.
           MOVE WS-NOT-SIGNED-COUNT TO CNT-NOTSGN-O.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           WRITE NWREPRT-REC FROM WS-COUNT-LINE
               AFTER ADVANCING 1.
       990-EXIT.
           EXIT.

       999-CLEANUP.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** ATTENDANCE RECORDS READ **".
           DISPLAY ATTN-RECORDS-READ.
           DISPLAY "******** NORMAL END OF JOB ATTNRPT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REASON UPON CONSOLE.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-ATTNRPT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
