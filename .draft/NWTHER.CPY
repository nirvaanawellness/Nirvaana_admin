      ******************************************************************
      * COPYBOOK NWTHER                                                *
      * RECORD LAYOUT FOR THE THERAPIST MASTER FILE (NW.THERMSTR)      *
      * ONE RECORD PER THERAPIST.  STAGED INTO A WORKING-STORAGE       *
      * TABLE BY THE INCENTIVE AND ATTENDANCE STEPS.                   *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 08/04/97  RSK  ORIGINAL LAYOUT                                 *
      * 05/14/02  TDN  ADDED MONTHLY-TARGET FOR INCENTIVE SCHEME CR0231*
      * 09/30/09  PJM  WIDENED EMAIL TO 35 FOR CORPORATE ADDRESSES     *
      ******************************************************************
       01  THERAPIST-MASTER-REC.
           05  THER-ID                 PIC X(10).
           05  FULL-NAME               PIC X(30).
           05  PHONE                   PIC X(15).
           05  EMAIL                   PIC X(35).
           05  EXPERIENCE-YRS          PIC S9(2)V9.
           05  SALARY-EXPECT           PIC S9(9)V99.
           05  ASSIGNED-PROP-ID        PIC X(10).
           05  MONTHLY-TARGET          PIC S9(9)V99.
           05  STATUS                  PIC X(01).
               88  ACTIVE-THERAPIST        VALUE "A".
               88  ARCHIVED-THERAPIST      VALUE "X".
