      ******************************************************************
      * COPYBOOK NWEXP                                                 *
      * RECORD LAYOUT FOR THE EXPENSE FILE (NW.EXPENSE).  ONE RECORD   *
      * PER EXPENSE LOGGED AGAINST A PROPERTY (OR SHARED, PROP-ID      *
      * SPACES) FOR A GIVEN MONTH.  EXPSUMM BUCKETS THESE INTO         *
      * RECURRING/AD-HOC TOTALS BY EXPENSE-TYPE.                       *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 08/04/97  RSK  ORIGINAL LAYOUT                                 *
      * 03/22/01  TDN  SPLIT EXPENSE-TYPE OUT OF CATEGORY       CR0187 *
      * 02/17/04  TDN  ADDED THER-ID FOR SALARY-TYPE EXPENSES          *
      ******************************************************************
       01  EXPENSE-REC.
           05  EXP-ID                  PIC X(10).
           05  PROP-ID                 PIC X(10).
           05  EXPENSE-TYPE            PIC X(02).
               88  TYPE-SALARY             VALUE "SA".
               88  TYPE-LIVING-COST        VALUE "LC".
               88  TYPE-MARKETING          VALUE "MK".
               88  TYPE-DISPOSABLES        VALUE "DI".
               88  TYPE-OIL-AROMATICS      VALUE "OA".
               88  TYPE-ESSENTIALS         VALUE "ES".
               88  TYPE-BILL-BOOKS         VALUE "BB".
               88  TYPE-OTHER-EXP          VALUE "OT".
           05  CATEGORY                PIC X(01).
               88  CATEGORY-RECURRING      VALUE "R".
               88  CATEGORY-AD-HOC         VALUE "A".
           05  AMOUNT                  PIC S9(9)V99.
           05  EXP-DATE                PIC X(10).
           05  THER-ID                 PIC X(10).
           05  DESCRIPTION             PIC X(30).
           05  FILLER                  PIC X(01).
