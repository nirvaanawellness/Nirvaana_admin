       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  GSTCALC.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 03/14/97.
       DATE-COMPILED. 03/14/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *          SMALL CALLED FORMULA ROUTINE - GIVEN A SERVICE-ENTRY
      *          RECORD WITH BASE-PRICE ALREADY VALIDATED, STAMPS
      *          GST-AMOUNT (18 PERCENT OF BASE, ROUNDED) AND
      *          TOTAL-AMOUNT (BASE PLUS GST) IN PLACE.  CALLED ONCE
      *          PER ACCEPTED ENTRY FROM SVCPRICE.
      ******************************************************************
      * CHANGE LOG                                                     *
      * 03/14/97  RSK  ORIGINAL ROUTINE                                *
      * 03/22/01  TDN  PULLED OUT OF SVCPRICE IN-LINE COMPUTE SO       *
      *                REVFCST COULD SHARE THE SAME GST RATE   CR0187  *
      * 11/09/06  PJM  GST-RATE MADE A NAMED 77-LEVEL, WAS LITERAL     *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       77  GST-RATE                    PIC S9(1)V99 COMP-3 VALUE 0.18.

       01  WS-CALC-DUMP-AREA.
           05  WS-CALC-DUMP-BASE       PIC S9(9)V99 COMP-3.
           05  WS-CALC-DUMP-GST        PIC S9(9)V99 COMP-3.
       01  WS-CALC-DUMP-CHARS REDEFINES WS-CALC-DUMP-AREA.
           05  FILLER                  PIC X(12).

       LINKAGE SECTION.
       01  SVC-ENTRY-REC.
           COPY NWSVC.
       01  SVC-ENTRY-REC-R REDEFINES SVC-ENTRY-REC.
           05  FILLER                  PIC X(200).
       01  SVC-ENTRY-DUMP REDEFINES SVC-ENTRY-REC.
           05  FILLER                  PIC X(161).
           05  FILLER                  PIC X(39).

       PROCEDURE DIVISION USING SVC-ENTRY-REC.
           COMPUTE GST-AMOUNT OF SVC-ENTRY-REC ROUNDED =
               BASE-PRICE OF SVC-ENTRY-REC * GST-RATE.
           COMPUTE TOTAL-AMOUNT OF SVC-ENTRY-REC =
               BASE-PRICE OF SVC-ENTRY-REC +
               GST-AMOUNT OF SVC-ENTRY-REC.
           MOVE BASE-PRICE OF SVC-ENTRY-REC TO WS-CALC-DUMP-BASE.
           MOVE GST-AMOUNT OF SVC-ENTRY-REC TO WS-CALC-DUMP-GST.
           GOBACK.
