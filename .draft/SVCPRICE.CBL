       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SVCPRICE.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 03/14/97.
       DATE-COMPILED. 03/14/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS IS JOB STEP 1 OF THE MONTHLY WELLNESS CENTRE
      *          CLOSING RUN.  IT EDITS THE RAW SERVICE-ENTRY FILE
      *          KEYED IN BY FRONT-DESK STAFF AT EACH PROPERTY, PRICES
      *          EACH ACCEPTED ENTRY WITH 18 PERCENT GST, AND WRITES
      *          THE PRICED-SERVICES FILE THAT FEEDS THE INCENTIVE,
      *          SETTLEMENT, DASHBOARD AND FORECAST STEPS THAT FOLLOW
      *          IT IN THE RUN.
      *
      *          A RECORD WITH BASE-PRICE ZERO OR NEGATIVE IS REJECTED
      *          TO THE PRICING REGISTER AND DOES NOT REACH THE PRICED
      *          FILE.  THE REGISTER PRINTS EVERY ACCEPTED AND REJECTED
      *          ENTRY, FOLLOWED BY THE ACCEPT/REJECT/BILLED TOTALS.
      *
      ******************************************************************

               INPUT FILE              -   NW.SVCRAW

               OUTPUT FILE PRODUCED    -   NW.SVCPRCD

               REPORT FILE             -   NW.NWREPRT  (SECTION 1)

               DUMP FILE               -   SYSOUT

      ******************************************************************
      * CHANGE LOG                                                     *
      * 03/14/97  RSK  ORIGINAL PROGRAM - GST PRICING REGISTER         *
      * 03/14/97  RSK  ADDED REJECT COUNT TO REGISTER FOOTER           *
      * 07/02/97  RSK  CORRECTED GST ROUNDING - WAS TRUNCATING         *
      * 03/22/01  TDN  CALL OUT TO GSTCALC INSTEAD OF IN-LINE COMPUTE  *
      *                (CR0187 - SHARE ONE GST ROUTINE WITH FORECAST)  *
      * 03/22/01  TDN  LOCKED-FLAG NOW SET TO Y ON EVERY WRITE         *
      * 11/17/98  RSK  Y2K READINESS REVIEW - DATES ALREADY X(10)      *
      *                YYYY-MM-DD, NO PACKED-CENTURY FIELDS FOUND      *
      * 06/05/02  TDN  ADDED WS-PARM-CARD FOR YEAR/MONTH ON SYSIN      *
      *                (PREVIOUSLY HARD-CODED TO CURRENT MONTH)  CR0231*
      * 11/09/06  PJM  WIDENED REGISTER THERAPY-TYPE COLUMN            *
      * 04/18/09  PJM  ADDED PAGE BREAK EVERY 50 LINES ON REGISTER     *
      * 09/30/09  PJM  CORRECTED FOOTER TOTAL-BILLED EDIT PICTURE      *
      * 02/11/13  SDN  ADDED DISPLAY OF REJECT REASON ON SYSOUT        *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NUMERIC-DATE IS "0" THRU "9"
           UPSI-0 ON STATUS IS SVC-RERUN-SW
           UPSI-0 OFF STATUS IS SVC-NORMAL-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT SVCRAW
           ASSIGN TO UT-S-SVCRAW
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT SVCPRCD
           ASSIGN TO UT-S-SVCPRCD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT NWREPRT
           ASSIGN TO UT-S-NWREPRT
             ORGANIZATION IS LINE SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(132).

      ****** RAW SERVICE ENTRIES KEYED BY FRONT-DESK STAFF AT THE
      ****** PROPERTY.  GST-AMOUNT, TOTAL-AMOUNT AND LOCKED-FLAG
      ****** ARRIVE ZERO/SPACE - THIS STEP STAMPS THEM.
       FD  SVCRAW
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 200 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SVCRAW-REC.
       01  SVCRAW-REC.
           COPY NWSVC.

      ****** PRICED SERVICE ENTRIES - INPUT TO INCNCALC, PROPSETL,
      ****** DASHRPT AND REVFCST.
       FD  SVCPRCD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 200 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SVCPRCD-REC.
       01  SVCPRCD-REC.
           COPY NWSVC.

       FD  NWREPRT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NWREPRT-REC.
       01  NWREPRT-REC                 PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(02).
               88  CODE-READ               VALUE SPACES.
               88  NO-MORE-DATA             VALUE "10".
           05  OFCODE                  PIC X(02).
               88  CODE-WRITE              VALUE SPACES.
           05  RFCODE                  PIC X(02).
               88  CODE-WRITE-RPT           VALUE SPACES.

       01  WS-PARM-CARD.
           05  PARM-YEAR               PIC 9(04).
           05  PARM-MONTH              PIC 9(02).
           05  FILLER                  PIC X(74).
       01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
           05  PARM-RAW                PIC X(80).

       01  WS-DATE-WORK.
           05  WS-DATE-YYYY            PIC 9(04).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-DATE-MM              PIC 9(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-DATE-DD              PIC 9(02).
       01  WS-DATE-ALPHA REDEFINES WS-DATE-WORK.
           05  WS-DATE-CHARS           PIC X(10).

       01  WS-RUN-TOTALS-AREA.
           05  WS-ACCEPTED-COUNT       PIC S9(7) COMP.
           05  WS-REJECTED-COUNT       PIC S9(7) COMP.
           05  WS-TOTAL-BILLED         PIC S9(9)V99 COMP-3.
       01  WS-RUN-TOTALS-DUMP REDEFINES WS-RUN-TOTALS-AREA.
           05  WS-TOTALS-DUMP-CHARS    PIC X(18).

       01  COUNTERS-AND-ACCUMULATORS.
           05  RECORDS-READ            PIC S9(9) COMP.
           05  RECORDS-WRITTEN         PIC S9(9) COMP.
           05  RECORDS-REJECTED        PIC S9(9) COMP.
           05  WS-LINES                PIC S9(3) COMP VALUE +99.
           05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
               88  NO-MORE-SVCRAW          VALUE "N".
           05  REJECT-SW               PIC X(01) VALUE "N".
               88  ENTRY-REJECTED           VALUE "Y".
               88  ENTRY-ACCEPTED           VALUE "N".
           05  SVC-RERUN-SW            PIC X(01) VALUE "N".
           05  SVC-NORMAL-SW           PIC X(01) VALUE "Y".

       01  WS-REJECT-REASON            PIC X(30) VALUE SPACES.

       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(30) VALUE
               "NIRVAANA WELLNESS OPERATIONS".
           05  FILLER                  PIC X(30) VALUE
               " - SERVICE PRICING REGISTER -".
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
           05  HDR-PAGE-O              PIC ZZ9.
           05  FILLER                  PIC X(38) VALUE SPACES.

       01  WS-COLM-HDR-REC.
           05  FILLER                  PIC X(11) VALUE "SVC-ID".
           05  FILLER                  PIC X(11) VALUE "THER-ID".
           05  FILLER                  PIC X(11) VALUE "PROP-ID".
           05  FILLER                  PIC X(26) VALUE "THERAPY-TYPE".
           05  FILLER                  PIC X(14) VALUE "BASE-PRICE".
           05  FILLER                  PIC X(14) VALUE "GST-AMOUNT".
           05  FILLER                  PIC X(14) VALUE "TOTAL-AMOUNT".
           05  FILLER                  PIC X(31) VALUE "STATUS".

       01  WS-DETAIL-LINE.
           05  DTL-SVC-ID-O            PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DTL-THER-ID-O           PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DTL-PROP-ID-O           PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DTL-THERAPY-TYPE-O      PIC X(25).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DTL-BASE-PRICE-O        PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DTL-GST-AMOUNT-O        PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DTL-TOTAL-AMOUNT-O      PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DTL-STATUS-O            PIC X(30).

       01  WS-FOOTER-LINE.
           05  FILLER                  PIC X(20) VALUE
               "ACCEPTED ENTRIES:".
           05  FTR-ACCEPTED-O          PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  FILLER                  PIC X(20) VALUE
               "REJECTED ENTRIES:".
           05  FTR-REJECTED-O          PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  FILLER                  PIC X(14) VALUE "TOTAL BILLED:".
           05  FTR-TOTAL-BILLED-O      PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(28) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       COPY NWABEND.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-SVCRAW.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB SVCPRICE ********".
           ACCEPT WS-PARM-CARD FROM SYSIN.
           INITIALIZE COUNTERS-AND-ACCUMULATORS,
                      WS-RUN-TOTALS-AREA.
           MOVE +99 TO WS-LINES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-SVCRAW THRU 900-EXIT.
           IF NO-MORE-SVCRAW
               MOVE "EMPTY SERVICE-ENTRY INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           PERFORM 300-EDIT-ENTRY THRU 300-EXIT.
           IF ENTRY-REJECTED
               ADD +1 TO RECORDS-REJECTED, WS-REJECTED-COUNT
               PERFORM 710-PRINT-REJECT-LINE THRU 710-EXIT
           ELSE
               PERFORM 400-PRICE-ENTRY THRU 400-EXIT
               PERFORM 700-WRITE-PRICED THRU 700-EXIT
               ADD +1 TO RECORDS-WRITTEN, WS-ACCEPTED-COUNT
               PERFORM 720-PRINT-ACCEPT-LINE THRU 720-EXIT.
           PERFORM 900-READ-SVCRAW THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-EDIT-ENTRY.
           MOVE "N" TO REJECT-SW.
           MOVE SPACES TO WS-REJECT-REASON.
           IF BASE-PRICE OF SVCRAW-REC IS NOT NUMERIC
              OR BASE-PRICE OF SVCRAW-REC NOT > ZERO
              MOVE "Y" TO REJECT-SW
              MOVE "*** BASE-PRICE MUST BE GREATER THAN ZERO" TO
                  WS-REJECT-REASON
              GO TO 300-EXIT.
       300-EXIT.
           EXIT.

       400-PRICE-ENTRY.
           CALL "GSTCALC" USING SVCRAW-REC.
           MOVE "Y" TO LOCKED-FLAG OF SVCRAW-REC.
       400-EXIT.
           EXIT.

       700-WRITE-PRICED.
           MOVE SVCRAW-REC TO SVCPRCD-REC.
           WRITE SVCPRCD-REC.
           ADD TOTAL-AMOUNT OF SVCRAW-REC TO WS-TOTAL-BILLED.
       700-EXIT.
           EXIT.

       710-PRINT-REJECT-LINE.
           IF WS-LINES > 50
              PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE SPACES TO WS-DETAIL-LINE.
           MOVE SVC-ID OF SVCRAW-REC TO DTL-SVC-ID-O.
           MOVE THER-ID OF SVCRAW-REC TO DTL-THER-ID-O.
           MOVE PROP-ID OF SVCRAW-REC TO DTL-PROP-ID-O.
           MOVE THERAPY-TYPE OF SVCRAW-REC TO DTL-THERAPY-TYPE-O.
           MOVE ZEROS TO DTL-BASE-PRICE-O, DTL-GST-AMOUNT-O,
                         DTL-TOTAL-AMOUNT-O.
           MOVE WS-REJECT-REASON TO DTL-STATUS-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES.
       710-EXIT.
           EXIT.

       720-PRINT-ACCEPT-LINE.
           IF WS-LINES > 50
              PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE SPACES TO WS-DETAIL-LINE.
           MOVE SVC-ID OF SVCRAW-REC TO DTL-SVC-ID-O.
           MOVE THER-ID OF SVCRAW-REC TO DTL-THER-ID-O.
           MOVE PROP-ID OF SVCRAW-REC TO DTL-PROP-ID-O.
           MOVE THERAPY-TYPE OF SVCRAW-REC TO DTL-THERAPY-TYPE-O.
           MOVE BASE-PRICE OF SVCRAW-REC TO DTL-BASE-PRICE-O.
           MOVE GST-AMOUNT OF SVCRAW-REC TO DTL-GST-AMOUNT-O.
           MOVE TOTAL-AMOUNT OF SVCRAW-REC TO DTL-TOTAL-AMOUNT-O.
           MOVE "PRICED AND LOCKED" TO DTL-STATUS-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES.
       720-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT SVCRAW.
           OPEN OUTPUT SVCPRCD, NWREPRT, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE SVCRAW, SVCPRCD, NWREPRT, SYSOUT.
       850-EXIT.
           EXIT.

       900-PRINT-PAGE-HDR.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-PAGES.
           MOVE WS-PAGES TO HDR-PAGE-O.
           WRITE NWREPRT-REC FROM WS-HDR-REC
               AFTER ADVANCING TOP-OF-FORM.
           WRITE NWREPRT-REC FROM WS-COLM-HDR-REC
               AFTER ADVANCING 2.
           MOVE ZERO TO WS-LINES.
       900-EXIT.
           EXIT.

       900-READ-SVCRAW.
           READ SVCRAW
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE WS-ACCEPTED-COUNT TO FTR-ACCEPTED-O.
           MOVE WS-REJECTED-COUNT TO FTR-REJECTED-O.
           MOVE WS-TOTAL-BILLED TO FTR-TOTAL-BILLED-O.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           WRITE NWREPRT-REC FROM WS-FOOTER-LINE
               AFTER ADVANCING 1.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "** RECORDS REJECTED **".
           DISPLAY RECORDS-REJECTED.
           DISPLAY "******** NORMAL END OF JOB SVCPRICE ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REASON UPON CONSOLE.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-SVCPRICE ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
