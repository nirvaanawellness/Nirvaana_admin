      ******************************************************************
      * COPYBOOK NWCLOS                                                *
      * RECORD LAYOUT FOR THE MONTHLY CLOSING (SETTLEMENT) OUTPUT      *
      * FILE (NW.CLOSING).  ONE RECORD PER ACTIVE PROPERTY PER         *
      * PROCESSING MONTH, WRITTEN BY PROPSETL.                         *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 08/04/97  RSK  ORIGINAL LAYOUT FOR REVENUE-SHARE CONVERSION    *
      * 03/22/01  TDN  ADDED SETTLEMENT-BALANCE FOR CASH-UP    CR0187  *
      ******************************************************************
       01  MONTHLY-CLOSING-REC.
           05  PROP-ID                 PIC X(10).
           05  CLOS-MONTH              PIC 9(02).
           05  CLOS-YEAR               PIC 9(04).
           05  TOTAL-BASE-SALES        PIC S9(9)V99.
           05  TOTAL-GST               PIC S9(9)V99.
           05  HOTEL-SHARE             PIC S9(9)V99.
           05  NIRVAANA-SHARE          PIC S9(9)V99.
           05  AMT-RECEIVED-BY-HOTEL   PIC S9(9)V99.
           05  AMT-RECEIVED-BY-NIRVAANA
                                       PIC S9(9)V99.
           05  SETTLEMENT-BALANCE      PIC S9(9)V99.
           05  FILLER                  PIC X(11).
