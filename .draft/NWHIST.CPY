      ******************************************************************
      * COPYBOOK NWHIST                                                *
      * RECORD LAYOUT FOR THE MONTHLY REVENUE HISTORY FILE             *
      * (NW.REVHIST).  ONE RECORD PER PRIOR MONTH, OLDEST FIRST.       *
      * REVFCST READS EXACTLY SIX OF THESE AND CALLS FCSTMATH TO       *
      * PROJECT THE COMING MONTH'S REVENUE.                            *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 06/02/03  TDN  ORIGINAL LAYOUT FOR FORECASTING PROJECT  CR0245 *
      ******************************************************************
       01  REVENUE-HISTORY-REC.
           05  HIST-YEAR               PIC 9(04).
           05  HIST-MONTH              PIC 9(02).
           05  HIST-REVENUE            PIC S9(9)V99.
           05  HIST-SERVICES           PIC 9(05).
