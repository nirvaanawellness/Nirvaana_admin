       IDENTIFICATION DIVISION.
       PROGRAM-ID.  REVFCST.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 05/07/97.
       DATE-COMPILED. 05/07/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS IS JOB STEP 7, THE LAST STEP OF THE MONTHLY
      *          WELLNESS CENTRE CLOSING RUN.  IT READS EXACTLY SIX
      *          MONTHLY REVENUE HISTORY RECORDS, OLDEST FIRST, CALLS
      *          FCSTMATH TO PROJECT THE COMING MONTH, AND PRINTS THE
      *          FORECAST SECTION OF THE CLOSING REPORT.  IF ALL SIX
      *          HISTORY REVENUES ARE ZERO THE STEP SKIPS THE CALL AND
      *          REPORTS A ZERO FORECAST, LOW CONFIDENCE, "INSUFFICIENT
      *          DATA".
      *
      ******************************************************************

              INPUT FILE (HISTORY)    -   NW.REVHIST

              REPORT FILE             -   NW.NWREPRT  (SECTION 7)

              DUMP FILE               -   SYSOUT

      ******************************************************************
      * CHANGE LOG                                                     *
      * 05/07/97  RSK  ORIGINAL PROGRAM                                *
      * 11/17/98  RSK  Y2K READINESS REVIEW - PARM-YEAR IS 4-DIGIT     *
      * 05/14/02  TDN  ADDED ZERO-HISTORY SHORT CIRCUIT PER CR0231     *
      * 11/09/06  PJM  ADDED SHORT-FILE ABEND CHECK                    *
      * 02/11/13  SDN  RE-KEYED FORECAST FIGURES ONTO ONE REPORT BLOCK *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NUMERIC-DATE IS "0" THRU "9"
           UPSI-0 ON STATUS IS FCST-RERUN-SW
           UPSI-0 OFF STATUS IS FCST-NORMAL-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT REVHIST
           ASSIGN TO UT-S-REVHIST
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT NWREPRT
           ASSIGN TO UT-S-NWREPRT
             ORGANIZATION IS LINE SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE
             EXTEND.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(132).

       FD  REVHIST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 22 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS REVHIST-REC.
       01  REVHIST-REC.
           COPY NWHIST.

       FD  NWREPRT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NWREPRT-REC.
       01  NWREPRT-REC                 PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(02).
               88  NO-MORE-REVHIST         VALUE "10".
           05  RFCODE                  PIC X(02).
               88  CODE-WRITE-RPT          VALUE SPACES.

       01  WS-PARM-CARD.
           05  PARM-YEAR               PIC 9(04).
           05  PARM-MONTH              PIC 9(02).
           05  FILLER                  PIC X(74).
       01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
           05  PARM-RAW                PIC X(80).

       01  FORECAST-CALC-REC.
           COPY NWFCST.
       01  FORECAST-CALC-DUMP REDEFINES FORECAST-CALC-REC.
           05  FILLER                  PIC X(190).

       01  COUNTERS-AND-ACCUMULATORS.
           05  HIST-RECORDS-READ       PIC S9(7) COMP VALUE ZERO.
           05  WS-HIST-COUNT           PIC S9(2) COMP VALUE ZERO.
           05  WS-LINES                PIC S9(3) COMP VALUE +99.
           05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
       01  COUNTERS-DUMP REDEFINES COUNTERS-AND-ACCUMULATORS.
           05  FILLER                  PIC X(12).

       01  FLAGS-AND-SWITCHES.
           05  FCST-RERUN-SW           PIC X(01) VALUE "N".
           05  FCST-NORMAL-SW          PIC X(01) VALUE "Y".
           05  WS-ALL-ZERO-SW          PIC X(01) VALUE "Y".
               88  ALL-HISTORY-ZERO        VALUE "Y".

       01  WS-FCST-MONTH-NAMES.
           05  FILLER PIC X(09) VALUE "JANUARY  ".
           05  FILLER PIC X(09) VALUE "FEBRUARY ".
           05  FILLER PIC X(09) VALUE "MARCH    ".
           05  FILLER PIC X(09) VALUE "APRIL    ".
           05  FILLER PIC X(09) VALUE "MAY      ".
           05  FILLER PIC X(09) VALUE "JUNE     ".
           05  FILLER PIC X(09) VALUE "JULY     ".
           05  FILLER PIC X(09) VALUE "AUGUST   ".
           05  FILLER PIC X(09) VALUE "SEPTEMBER".
           05  FILLER PIC X(09) VALUE "OCTOBER  ".
           05  FILLER PIC X(09) VALUE "NOVEMBER ".
           05  FILLER PIC X(09) VALUE "DECEMBER ".
       01  WS-FCST-MONTH-TABLE REDEFINES WS-FCST-MONTH-NAMES.
           05  WS-MONTH-NAME           PIC X(09) OCCURS 12 TIMES.

       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(30) VALUE
               "NIRVAANA WELLNESS OPERATIONS".
           05  FILLER                  PIC X(30) VALUE
               " - REVENUE FORECAST -".
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
           05  HDR-PAGE-O              PIC ZZ9.
           05  FILLER                  PIC X(38) VALUE SPACES.

       01  WS-FCST-MONTH-LINE.
           05  FML-LABEL-O             PIC X(30) VALUE
               "FORECAST FOR".
           05  FML-MONTH-O             PIC X(09).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FML-YEAR-O              PIC 9(04).
           05  FILLER                  PIC X(88) VALUE SPACES.

       01  WS-FCST-LINE.
           05  FL-LABEL-O              PIC X(30).
           05  FL-VALUE-O              PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(82) VALUE SPACES.

       01  WS-FCST-LINE-NUM.
           05  FLN-LABEL-O             PIC X(30).
           05  FLN-VALUE-O             PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(88) VALUE SPACES.

       01  WS-FCST-LINE-ALPHA.
           05  FLA-LABEL-O             PIC X(30).
           05  FLA-VALUE-O             PIC X(20).
           05  FILLER                  PIC X(70) VALUE SPACES.

       01  WS-FCST-LINE-PCT.
           05  FLP-LABEL-O             PIC X(30).
           05  FLP-VALUE-O             PIC ZZ9.9-.
           05  FILLER                  PIC X(88) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       COPY NWABEND.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT.
           PERFORM 200-ZERO-CHECK THRU 200-EXIT.
           IF ALL-HISTORY-ZERO
               PERFORM 250-BUILD-ZERO-FORECAST THRU 250-EXIT
           ELSE
               PERFORM 300-CALL-FCST THRU 300-EXIT
           END-IF.
           PERFORM 900-PRINT-FORECAST THRU 900-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB REVFCST ********".
           ACCEPT WS-PARM-CARD FROM SYSIN.
           MOVE PARM-YEAR TO FCST-PROC-YEAR.
           MOVE PARM-MONTH TO FCST-PROC-MONTH.
           MOVE +99 TO WS-LINES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
      *    LOAD THE SIX HISTORY RECORDS, OLDEST FIRST, STRAIGHT INTO
      *    THE LINKAGE TABLE THAT FCSTMATH WILL WORK FROM.
           PERFORM 110-READ-ONE-HISTORY THRU 110-EXIT
                   VARYING WS-HIST-COUNT FROM 1 BY 1
                   UNTIL WS-HIST-COUNT > 6.
       100-EXIT.
           EXIT.

       110-READ-ONE-HISTORY.
           READ REVHIST
               AT END
                  MOVE "REVENUE HISTORY FILE SHORT - UNDER 6 RECORDS"
                       TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           ADD +1 TO HIST-RECORDS-READ.
           MOVE HIST-REVENUE OF REVHIST-REC
                TO FCST-HIST-REVENUE(WS-HIST-COUNT).
           MOVE HIST-SERVICES OF REVHIST-REC
                TO FCST-HIST-SERVICES(WS-HIST-COUNT).
       110-EXIT.
           EXIT.

       200-ZERO-CHECK.
      *    IF ALL SIX MONTHS OF HISTORY REVENUE ARE ZERO THERE IS NO
      *    BASIS FOR A FORECAST - SEE CR0231.
           MOVE "Y" TO WS-ALL-ZERO-SW.
           PERFORM 210-CHECK-ONE-MONTH THRU 210-EXIT
                   VARYING WS-HIST-COUNT FROM 1 BY 1
                   UNTIL WS-HIST-COUNT > 6.
       200-EXIT.
           EXIT.

       210-CHECK-ONE-MONTH.
           IF FCST-HIST-REVENUE(WS-HIST-COUNT) NOT = ZERO
               MOVE "N" TO WS-ALL-ZERO-SW
           END-IF.
       210-EXIT.
           EXIT.

       250-BUILD-ZERO-FORECAST.
           MOVE ZERO TO FCST-PREDICTED-REVENUE
                        FCST-PREDICTED-SERVICES
                        FCST-WMA-FORECAST
                        FCST-REGRESSION-FORECAST
                        FCST-GROWTH-RATE-PCT.
           SET TREND-STABLE TO TRUE.
           SET CONF-LOW TO TRUE.
           MOVE "INSUFFICIENT DATA" TO FCST-METHOD.
           IF FCST-PROC-MONTH = 12
               MOVE 1 TO FCST-OUT-MONTH
               COMPUTE FCST-OUT-YEAR = FCST-PROC-YEAR + 1
           ELSE
               COMPUTE FCST-OUT-MONTH = FCST-PROC-MONTH + 1
               MOVE FCST-PROC-YEAR TO FCST-OUT-YEAR
           END-IF.
       250-EXIT.
           EXIT.

       300-CALL-FCST.
           MOVE SPACES TO FCST-METHOD.
           CALL "FCSTMATH" USING FORECAST-CALC-REC.
           MOVE "COMBINED REGRESSION / WEIGHTED AVERAGE"
                TO FCST-METHOD.
       300-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT REVHIST.
           OPEN OUTPUT SYSOUT.
           OPEN EXTEND NWREPRT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE REVHIST, NWREPRT, SYSOUT.
       850-EXIT.
           EXIT.

       900-PRINT-PAGE-HDR.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-PAGES.
           MOVE WS-PAGES TO HDR-PAGE-O.
           WRITE NWREPRT-REC FROM WS-HDR-REC
               AFTER ADVANCING TOP-OF-FORM.
           MOVE ZERO TO WS-LINES.
       900-EXIT.
           EXIT.

       900-PRINT-FORECAST.
           PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE WS-MONTH-NAME(FCST-OUT-MONTH) TO FML-MONTH-O.
           MOVE FCST-OUT-YEAR TO FML-YEAR-O.
           WRITE NWREPRT-REC FROM WS-FCST-MONTH-LINE
               AFTER ADVANCING 2.
           MOVE "PREDICTED REVENUE" TO FL-LABEL-O.
           MOVE FCST-PREDICTED-REVENUE TO FL-VALUE-O.
           WRITE NWREPRT-REC FROM WS-FCST-LINE AFTER ADVANCING 1.
           MOVE "PREDICTED SERVICE COUNT" TO FLN-LABEL-O.
           MOVE FCST-PREDICTED-SERVICES TO FLN-VALUE-O.
           WRITE NWREPRT-REC FROM WS-FCST-LINE-NUM AFTER ADVANCING 1.
           MOVE "WEIGHTED-AVERAGE FORECAST" TO FL-LABEL-O.
           MOVE FCST-WMA-FORECAST TO FL-VALUE-O.
           WRITE NWREPRT-REC FROM WS-FCST-LINE AFTER ADVANCING 1.
           MOVE "REGRESSION FORECAST" TO FL-LABEL-O.
           MOVE FCST-REGRESSION-FORECAST TO FL-VALUE-O.
           WRITE NWREPRT-REC FROM WS-FCST-LINE AFTER ADVANCING 1.
           MOVE "TREND" TO FLA-LABEL-O.
           MOVE FCST-TREND TO FLA-VALUE-O.
           WRITE NWREPRT-REC FROM WS-FCST-LINE-ALPHA
               AFTER ADVANCING 1.
           MOVE "GROWTH RATE PERCENT" TO FLP-LABEL-O.
           MOVE FCST-GROWTH-RATE-PCT TO FLP-VALUE-O.
           WRITE NWREPRT-REC FROM WS-FCST-LINE-PCT AFTER ADVANCING 1.
           MOVE "CONFIDENCE" TO FLA-LABEL-O.
           MOVE FCST-CONFIDENCE TO FLA-VALUE-O.
           WRITE NWREPRT-REC FROM WS-FCST-LINE-ALPHA
               AFTER ADVANCING 1.
           MOVE "FORECAST METHOD" TO FLA-LABEL-O.
           MOVE FCST-METHOD TO FLA-VALUE-O.
           WRITE NWREPRT-REC FROM WS-FCST-LINE-ALPHA
               AFTER ADVANCING 1.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** REVENUE HISTORY RECORDS READ **".
           DISPLAY HIST-RECORDS-READ.
           DISPLAY "******** NORMAL END OF JOB REVFCST ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REASON UPON CONSOLE.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-REVFCST ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
