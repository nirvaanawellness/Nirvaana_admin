      ******************************************************************
      * COPYBOOK NWFCST                                                *
      * LINKAGE LAYOUT SHARED BY REVFCST AND FCSTMATH FOR THE REVENUE  *
      * FORECAST CALL.  CARRIES THE SIX-MONTH HISTORY TABLE IN, AND    *
      * THE FORECAST FIGURES BACK OUT.  NOT ONE OF THE FIXED-LENGTH    *
      * SEQUENTIAL FILES - THIS RECORD NEVER TOUCHES DISK.             *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 05/07/97  RSK  ORIGINAL LAYOUT                                 *
      * 11/09/06  PJM  ADDED FCST-METHOD FOR THE INSUFFICIENT-DATA TAG *
      ******************************************************************
       01  FORECAST-CALC-REC.
           05  FCST-HIST-TABLE OCCURS 6 TIMES.
               10  FCST-HIST-REVENUE       PIC S9(9)V99.
               10  FCST-HIST-SERVICES      PIC 9(05).
           05  FCST-PROC-MONTH             PIC 9(02).
           05  FCST-PROC-YEAR              PIC 9(04).
           05  FCST-OUT-MONTH              PIC 9(02).
           05  FCST-OUT-YEAR               PIC 9(04).
           05  FCST-PREDICTED-REVENUE      PIC S9(9)V99.
           05  FCST-PREDICTED-SERVICES     PIC 9(05).
           05  FCST-WMA-FORECAST           PIC S9(9)V99.
           05  FCST-REGRESSION-FORECAST    PIC S9(9)V99.
           05  FCST-TREND                  PIC X(09).
               88  TREND-GROWING               VALUE "GROWING".
               88  TREND-DECLINING             VALUE "DECLINING".
               88  TREND-STABLE                VALUE "STABLE".
           05  FCST-GROWTH-RATE-PCT        PIC S9(3)V9.
           05  FCST-CONFIDENCE             PIC X(06).
               88  CONF-HIGH                   VALUE "HIGH".
               88  CONF-MEDIUM                 VALUE "MEDIUM".
               88  CONF-LOW                    VALUE "LOW".
           05  FCST-METHOD                 PIC X(20).
           05  FILLER                      PIC X(05).
