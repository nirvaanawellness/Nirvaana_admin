      ******************************************************************
      * COPYBOOK NWSVC                                                 *
      * RECORD LAYOUT FOR THE SERVICE ENTRY FILE.  THE RAW FILE        *
      * (NW.SVCRAW) ARRIVES WITH GST-AMOUNT/TOTAL-AMOUNT/LOCKED-FLAG   *
      * ZERO OR SPACE - SVCPRICE STAMPS THEM AND WRITES THE SAME       *
      * LAYOUT TO THE PRICED FILE (NW.SVCPRCD), WHICH FEEDS EVERY      *
      * OTHER STEP THAT NEEDS SERVICE-ENTRY DETAIL.                    *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 08/04/97  RSK  ORIGINAL LAYOUT                                 *
      * 03/22/01  TDN  ADDED PAYMENT-RECEIVED-BY FOR HOTEL SPLIT CR0187*
      * 07/11/08  PJM  ADDED LOCKED-FLAG TO STOP RE-PRICING            *
      ******************************************************************
       01  SERVICE-ENTRY-REC.
           05  SVC-ID                  PIC X(10).
           05  THER-ID                 PIC X(10).
           05  PROP-ID                 PIC X(10).
           05  CUSTOMER-NAME           PIC X(25).
           05  CUSTOMER-PHONE          PIC X(15).
           05  THERAPY-TYPE            PIC X(25).
           05  THERAPY-DURATION        PIC X(12).
           05  BASE-PRICE              PIC S9(9)V99.
           05  GST-AMOUNT              PIC S9(9)V99.
           05  TOTAL-AMOUNT            PIC S9(9)V99.
           05  PAYMENT-RECEIVED-BY     PIC X(01).
               88  RECEIVED-BY-HOTEL       VALUE "H".
               88  RECEIVED-BY-NIRVAANA    VALUE "N".
           05  PAYMENT-MODE            PIC X(01).
               88  PAID-CASH               VALUE "C".
               88  PAID-UPI                VALUE "U".
               88  PAID-CARD               VALUE "D".
           05  SVC-DATE                PIC X(10).
           05  SVC-TIME                PIC X(08).
           05  LOCKED-FLAG             PIC X(01).
               88  ENTRY-LOCKED            VALUE "Y".
           05  FILLER                  PIC X(39).
