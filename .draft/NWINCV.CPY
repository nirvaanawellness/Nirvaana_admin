      ******************************************************************
      * COPYBOOK NWINCV                                                *
      * RECORD LAYOUT FOR THE INCENTIVE OUTPUT FILE (NW.INCENTV).      *
      * ONE RECORD PER ACTIVE THERAPIST PER PROCESSING MONTH, WRITTEN  *
      * BY INCNCALC.                                                   *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 05/14/02  TDN  ORIGINAL LAYOUT FOR INCENTIVE SCHEME     CR0231 *
      ******************************************************************
       01  INCENTIVE-REC.
           05  THER-ID                 PIC X(10).
           05  INCV-MONTH              PIC 9(02).
           05  INCV-YEAR               PIC 9(04).
           05  TARGET                  PIC S9(9)V99.
           05  THRESHOLD               PIC S9(9)V99.
           05  ACTUAL-SALES            PIC S9(9)V99.
           05  EXCESS-AMOUNT           PIC S9(9)V99.
           05  INCENTIVE-EARNED        PIC S9(9)V99.
           05  PROGRESS-PCT            PIC S9(3)V99.
           05  FILLER                  PIC X(01).
