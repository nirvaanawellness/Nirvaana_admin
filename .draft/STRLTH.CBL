       IDENTIFICATION DIVISION.
       PROGRAM-ID.  STRLTH.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 08/04/97.
       DATE-COMPILED. 08/04/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *          GENERAL-PURPOSE CALLED UTILITY - RETURNS THE LENGTH OF
      *          A TEXT FIELD WITH TRAILING SPACES STRIPPED.  ADDS THE
      *          RESULT INTO THE CALLER'S RETURN-LTH (CALLER MUST ZERO
      *          IT FIRST).  CALLED BY EXPSUMM TO SIZE THE DESCRIPTION
      *          COLUMN ON THE EXPENSE SUMMARY REPORT LINE.
      ******************************************************************
      * CHANGE LOG                                                     *
      * 08/04/97  RSK  ORIGINAL ROUTINE, CARRIED OVER FROM THE GENERAL *
      *                UTILITY LIBRARY FOR USE ON THE WELLNESS SUITE   *
      * 11/17/98  RSK  Y2K READINESS REVIEW - NO DATE FIELDS, N/A      *
      * 05/14/02  TDN  NO CHANGE - REVIEWED FOR CR0231, NOT AFFECTED   *
      * 11/09/06  PJM  ADDED WS-CALL-COUNT FOR SYSOUT CALL STATISTICS  *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  L                       PIC S9(4) COMP.
           05  TEMP-TXT                PIC X(254).
           05  FILLER                  PIC X(01).
       01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.
           05  FILLER                  PIC X(02).
           05  FILLER                  PIC X(255).

       01  WS-COUNTER-AREA.
           05  WS-CALL-COUNT           PIC S9(7) COMP VALUE ZERO.
           05  FILLER                  PIC X(02).
       01  WS-COUNTER-DUMP REDEFINES WS-COUNTER-AREA.
           05  FILLER                  PIC X(06).

       LINKAGE SECTION.
       01  TEXT1                       PIC X(255).
       01  TEXT1-R REDEFINES TEXT1.
           05  FILLER                  PIC X(255).
       01  RETURN-LTH                  PIC S9(4).

       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
       000-STRLTH-MAIN.
           ADD +1 TO WS-CALL-COUNT.
           MOVE 0 TO L.
           MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.
           INSPECT TEMP-TXT
                     REPLACING ALL LOW-VALUES BY SPACES.
           INSPECT TEMP-TXT
                          TALLYING L FOR LEADING SPACES.
           COMPUTE L = LENGTH OF TEXT1 - L.
           ADD L TO RETURN-LTH.
           GOBACK.
