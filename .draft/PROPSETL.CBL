       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PROPSETL.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 04/09/97.
       DATE-COMPILED. 04/09/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS IS JOB STEP 3 OF THE MONTHLY WELLNESS CENTRE
      *          CLOSING RUN.  IT STAGES THE PRICED-SERVICES FILE INTO
      *          A WORKING-STORAGE TABLE, THEN READS THE PROPERTY
      *          MASTER SEQUENTIALLY AND, FOR EACH ACTIVE PROPERTY,
      *          SCANS THE TABLE FOR ENTRIES DATED IN THE PROCESSING
      *          YEAR-MONTH TO ACCUMULATE SALES, GST, AND THE HOTEL/
      *          NIRVAANA RECEIVED SPLITS, THEN WORKS OUT THE REVENUE
      *          SHARE AND SETTLEMENT BALANCE FOR THAT PROPERTY.
      *
      ******************************************************************

               INPUT FILE (MASTER)     -   NW.PROPMSTR

               INPUT FILE (PRICED)     -   NW.SVCPRCD

               OUTPUT FILE PRODUCED    -   NW.CLOSING

               REPORT FILE             -   NW.NWREPRT  (SECTION 3)

               DUMP FILE               -   SYSOUT

      ******************************************************************
      * CHANGE LOG                                                     *
      * 04/09/97  RSK  ORIGINAL PROGRAM                                *
      * 03/22/01  TDN  ADDED OWNED-PROPERTY SHORT CIRCUIT (SHARE=0) -  *
      *                FIRST OWNED PROPERTY WENT LIVE THIS QUARTER     *
      *                                                         CR0187 *
      * 11/17/98  RSK  Y2K READINESS REVIEW - YEAR-MONTH COMPARE IS    *
      *                ALREADY 4-DIGIT, NO CHANGE REQUIRED             *
      * 11/09/06  PJM  ADDED CONTROL BREAK HEADING PER PROPERTY BLOCK  *
      * 04/18/09  PJM  ADDED HOTEL-NAME TO SETTLEMENT BLOCK HEADING    *
      * 02/11/13  SDN  ADDED DISPLAY OF TABLE-OVERFLOW WARNING         *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NUMERIC-DATE IS "0" THRU "9"
           UPSI-0 ON STATUS IS PROP-RERUN-SW
           UPSI-0 OFF STATUS IS PROP-NORMAL-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT PROPMSTR
           ASSIGN TO UT-S-PROPMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS TFCODE.

           SELECT SVCPRCD
           ASSIGN TO UT-S-SVCPRCD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT CLOSING
           ASSIGN TO UT-S-CLOSING
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT NWREPRT
           ASSIGN TO UT-S-NWREPRT
             ORGANIZATION IS LINE SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE
             EXTEND.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(132).

       FD  PROPMSTR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 148 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PROPMSTR-REC.
       01  PROPMSTR-REC.
           COPY NWPROP.

       FD  SVCPRCD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 200 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SVCPRCD-REC.
       01  SVCPRCD-REC.
           COPY NWSVC.

       FD  CLOSING
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 104 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS CLOSING-REC.
       01  CLOSING-REC.
           COPY NWCLOS.

       FD  NWREPRT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NWREPRT-REC.
       01  NWREPRT-REC                 PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  TFCODE                  PIC X(02).
               88  NO-MORE-PROPMSTR         VALUE "10".
           05  IFCODE                  PIC X(02).
               88  NO-MORE-SVCPRCD          VALUE "10".
           05  OFCODE                  PIC X(02).
               88  CODE-WRITE               VALUE SPACES.
           05  RFCODE                  PIC X(02).
               88  CODE-WRITE-RPT           VALUE SPACES.

       01  WS-PARM-CARD.
           05  PARM-YEAR               PIC 9(04).
           05  PARM-MONTH              PIC 9(02).
           05  FILLER                  PIC X(74).
       01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
           05  PARM-RAW                PIC X(80).

       01  WS-SVC-DATE-WORK.
           05  WS-SVC-YYYY             PIC 9(04).
           05  FILLER                  PIC X(01).
           05  WS-SVC-MM               PIC 9(02).
           05  FILLER                  PIC X(03).
       01  WS-SVC-DATE-ALPHA REDEFINES WS-SVC-DATE-WORK.
           05  WS-SVC-DATE-CHARS       PIC X(10).

       01  WS-SVC-TABLE.
           05  SVC-TABLE-ROW OCCURS 2000 TIMES
                             INDEXED BY SVC-IDX.
               10  ST-PROP-ID          PIC X(10).
               10  ST-BASE-PRICE       PIC S9(9)V99.
               10  ST-GST-AMOUNT       PIC S9(9)V99.
               10  ST-TOTAL-AMOUNT     PIC S9(9)V99.
               10  ST-PAYMENT-BY       PIC X(01).
               10  ST-SVC-YEAR         PIC 9(04).
               10  ST-SVC-MONTH        PIC 9(02).
       01  WS-SVC-TABLE-DUMP REDEFINES WS-SVC-TABLE.
           05  FILLER                  PIC X(40) OCCURS 2000 TIMES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  SVC-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
           05  PROP-RECORDS-READ       PIC S9(7) COMP.
           05  PROP-RECORDS-WRITTEN    PIC S9(7) COMP.
           05  WS-LINES                PIC S9(3) COMP VALUE +99.
           05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
           05  WS-COMPANY-NIRV-SHARE   PIC S9(9)V99 COMP-3 VALUE ZERO.

       01  WS-SETTLEMENT-CALC.
           05  WS-SHARE-PCT            PIC S9(3)V99.
           05  WS-SHARE-FRACTION       PIC S9(1)V9999.
           05  WS-TOTAL-BASE-SALES     PIC S9(9)V99.
           05  WS-TOTAL-GST            PIC S9(9)V99.
           05  WS-HOTEL-SHARE          PIC S9(9)V99.
           05  WS-NIRVAANA-SHARE       PIC S9(9)V99.
           05  WS-AMT-RCVD-HOTEL       PIC S9(9)V99.
           05  WS-AMT-RCVD-NIRVAANA    PIC S9(9)V99.
           05  WS-SETTLEMENT-BALANCE   PIC S9(9)V99.

       01  FLAGS-AND-SWITCHES.
           05  MORE-PROP-SW            PIC X(01) VALUE "Y".
               88  NO-MORE-PROPERTIES       VALUE "N".
           05  PROP-RERUN-SW           PIC X(01) VALUE "N".
           05  PROP-NORMAL-SW          PIC X(01) VALUE "Y".

       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(30) VALUE
               "NIRVAANA WELLNESS OPERATIONS".
           05  FILLER                  PIC X(30) VALUE
               " - PROPERTY SETTLEMENT -".
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
           05  HDR-PAGE-O              PIC ZZ9.
           05  FILLER                  PIC X(38) VALUE SPACES.

       01  WS-BLOCK-HDR-LINE.
           05  FILLER                  PIC X(10) VALUE "PROPERTY:".
           05  BLK-PROP-ID-O           PIC X(10).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  BLK-HOTEL-NAME-O        PIC X(30).
           05  FILLER                  PIC X(80) VALUE SPACES.

       01  WS-SETTLEMENT-LINE-1.
           05  FILLER                  PIC X(24) VALUE
               "  TOTAL BASE SALES ....".
           05  SL1-BASE-SALES-O        PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(20) VALUE
               "  TOTAL GST ........".
           05  SL1-GST-O               PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(60) VALUE SPACES.

       01  WS-SETTLEMENT-LINE-2.
           05  FILLER                  PIC X(24) VALUE
               "  HOTEL SHARE .........".
           05  SL2-HOTEL-SHARE-O       PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(20) VALUE
               "  NIRVAANA SHARE ....".
           05  SL2-NIRV-SHARE-O        PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(60) VALUE SPACES.

       01  WS-SETTLEMENT-LINE-3.
           05  FILLER                  PIC X(24) VALUE
               "  RECEIVED BY HOTEL ...".
           05  SL3-RCVD-HOTEL-O        PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(20) VALUE
               "  RECEIVED BY NIRV..".
           05  SL3-RCVD-NIRV-O         PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(60) VALUE SPACES.

       01  WS-SETTLEMENT-LINE-4.
           05  FILLER                  PIC X(24) VALUE
               "  SETTLEMENT BALANCE ..".
           05  SL4-BALANCE-O           PIC $$,$$$,$$9.99-.
           05  FILLER                  PIC X(96) VALUE SPACES.

       01  WS-COMPANY-TOTAL-LINE.
           05  FILLER                  PIC X(40) VALUE
               "COMPANY TOTAL NIRVAANA SHARE:".
           05  CTL-TOTAL-O             PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(80) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       COPY NWABEND.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-LOAD-SVC-TABLE THRU 050-EXIT
               UNTIL NO-MORE-SVCPRCD.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-PROPERTIES.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB PROPSETL ********".
           ACCEPT WS-PARM-CARD FROM SYSIN.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           MOVE +99 TO WS-LINES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 920-READ-SVCPRCD THRU 920-EXIT.
       000-EXIT.
           EXIT.

       050-LOAD-SVC-TABLE.
           IF SVC-TABLE-COUNT >= 2000
              DISPLAY "*** WARNING - SVC-TABLE FULL, ROWS DROPPED"
              PERFORM 920-READ-SVCPRCD THRU 920-EXIT
              GO TO 050-EXIT.
           ADD +1 TO SVC-TABLE-COUNT.
           MOVE PROP-ID OF SVCPRCD-REC
                TO ST-PROP-ID(SVC-TABLE-COUNT).
           MOVE BASE-PRICE OF SVCPRCD-REC
                TO ST-BASE-PRICE(SVC-TABLE-COUNT).
           MOVE GST-AMOUNT OF SVCPRCD-REC
                TO ST-GST-AMOUNT(SVC-TABLE-COUNT).
           MOVE TOTAL-AMOUNT OF SVCPRCD-REC
                TO ST-TOTAL-AMOUNT(SVC-TABLE-COUNT).
           MOVE PAYMENT-RECEIVED-BY OF SVCPRCD-REC
                TO ST-PAYMENT-BY(SVC-TABLE-COUNT).
           MOVE SVC-DATE OF SVCPRCD-REC TO WS-SVC-DATE-CHARS.
           MOVE WS-SVC-YYYY TO ST-SVC-YEAR(SVC-TABLE-COUNT).
           MOVE WS-SVC-MM TO ST-SVC-MONTH(SVC-TABLE-COUNT).
           PERFORM 920-READ-SVCPRCD THRU 920-EXIT.
       050-EXIT.
           EXIT.

       100-MAINLINE.
           PERFORM 900-READ-PROPMSTR THRU 900-EXIT.
           IF NOT NO-MORE-PROPERTIES
              IF ACTIVE-PROPERTY OF PROPMSTR-REC
                 PERFORM 300-ACCUMULATE-SALES THRU 300-EXIT
                 PERFORM 400-CALC-SETTLEMENT THRU 400-EXIT
                 PERFORM 700-WRITE-CLOSING THRU 700-EXIT
                 PERFORM 900-PRINT-SETTLEMENT-BLOCK THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-ACCUMULATE-SALES.
           MOVE ZERO TO WS-TOTAL-BASE-SALES, WS-TOTAL-GST,
                        WS-AMT-RCVD-HOTEL, WS-AMT-RCVD-NIRVAANA.
           SET SVC-IDX TO 1.
           PERFORM 350-SCAN-ONE-ROW THRU 350-EXIT
               VARYING SVC-IDX FROM 1 BY 1
               UNTIL SVC-IDX > SVC-TABLE-COUNT.
       300-EXIT.
           EXIT.

       350-SCAN-ONE-ROW.
           IF ST-PROP-ID(SVC-IDX) = PROP-ID OF PROPMSTR-REC
              AND ST-SVC-YEAR(SVC-IDX) = PARM-YEAR
              AND ST-SVC-MONTH(SVC-IDX) = PARM-MONTH
              ADD ST-BASE-PRICE(SVC-IDX) TO WS-TOTAL-BASE-SALES
              ADD ST-GST-AMOUNT(SVC-IDX) TO WS-TOTAL-GST
              IF ST-PAYMENT-BY(SVC-IDX) = "H"
                 ADD ST-TOTAL-AMOUNT(SVC-IDX) TO WS-AMT-RCVD-HOTEL
              ELSE
                 ADD ST-TOTAL-AMOUNT(SVC-IDX) TO WS-AMT-RCVD-NIRVAANA.
       350-EXIT.
           EXIT.

       400-CALC-SETTLEMENT.
           IF OWNED-PROPERTY OF PROPMSTR-REC
              MOVE ZERO TO WS-HOTEL-SHARE
              MOVE WS-TOTAL-BASE-SALES TO WS-NIRVAANA-SHARE
           ELSE
              MOVE REV-SHARE-PCT OF PROPMSTR-REC TO WS-SHARE-PCT
              COMPUTE WS-SHARE-FRACTION ROUNDED =
                  WS-SHARE-PCT / 100
              COMPUTE WS-HOTEL-SHARE ROUNDED =
                  WS-TOTAL-BASE-SALES * WS-SHARE-FRACTION
              COMPUTE WS-NIRVAANA-SHARE ROUNDED =
                  WS-TOTAL-BASE-SALES * (1 - WS-SHARE-FRACTION).
           COMPUTE WS-SETTLEMENT-BALANCE ROUNDED =
               WS-AMT-RCVD-NIRVAANA - WS-NIRVAANA-SHARE.
           ADD WS-NIRVAANA-SHARE TO WS-COMPANY-NIRV-SHARE.
       400-EXIT.
           EXIT.

       700-WRITE-CLOSING.
           MOVE SPACES TO CLOSING-REC.
           MOVE PROP-ID OF PROPMSTR-REC TO PROP-ID OF CLOSING-REC.
           MOVE PARM-MONTH TO CLOS-MONTH.
           MOVE PARM-YEAR TO CLOS-YEAR.
           MOVE WS-TOTAL-BASE-SALES TO TOTAL-BASE-SALES OF CLOSING-REC.
           MOVE WS-TOTAL-GST TO TOTAL-GST OF CLOSING-REC.
           MOVE WS-HOTEL-SHARE TO HOTEL-SHARE OF CLOSING-REC.
           MOVE WS-NIRVAANA-SHARE TO NIRVAANA-SHARE OF CLOSING-REC.
           MOVE WS-AMT-RCVD-HOTEL TO AMT-RECEIVED-BY-HOTEL
                                       OF CLOSING-REC.
           MOVE WS-AMT-RCVD-NIRVAANA TO AMT-RECEIVED-BY-NIRVAANA
                                       OF CLOSING-REC.
           MOVE WS-SETTLEMENT-BALANCE TO SETTLEMENT-BALANCE
                                       OF CLOSING-REC.
           WRITE CLOSING-REC.
           ADD +1 TO PROP-RECORDS-WRITTEN.
       700-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT PROPMSTR, SVCPRCD.
           OPEN OUTPUT CLOSING, SYSOUT.
           OPEN EXTEND NWREPRT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE PROPMSTR, SVCPRCD, CLOSING, NWREPRT, SYSOUT.
       850-EXIT.
           EXIT.

       900-PRINT-PAGE-HDR.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-PAGES.
           MOVE WS-PAGES TO HDR-PAGE-O.
           WRITE NWREPRT-REC FROM WS-HDR-REC
               AFTER ADVANCING TOP-OF-FORM.
           MOVE ZERO TO WS-LINES.
       900-EXIT.
           EXIT.

       900-PRINT-SETTLEMENT-BLOCK.
           IF WS-LINES > 44
              PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE SPACES TO WS-BLOCK-HDR-LINE.
           MOVE PROP-ID OF PROPMSTR-REC TO BLK-PROP-ID-O.
           MOVE HOTEL-NAME OF PROPMSTR-REC TO BLK-HOTEL-NAME-O.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 2.
           WRITE NWREPRT-REC FROM WS-BLOCK-HDR-LINE
               AFTER ADVANCING 1.
           MOVE WS-TOTAL-BASE-SALES TO SL1-BASE-SALES-O.
           MOVE WS-TOTAL-GST TO SL1-GST-O.
           WRITE NWREPRT-REC FROM WS-SETTLEMENT-LINE-1
               AFTER ADVANCING 1.
           MOVE WS-HOTEL-SHARE TO SL2-HOTEL-SHARE-O.
           MOVE WS-NIRVAANA-SHARE TO SL2-NIRV-SHARE-O.
           WRITE NWREPRT-REC FROM WS-SETTLEMENT-LINE-2
               AFTER ADVANCING 1.
           MOVE WS-AMT-RCVD-HOTEL TO SL3-RCVD-HOTEL-O.
           MOVE WS-AMT-RCVD-NIRVAANA TO SL3-RCVD-NIRV-O.
           WRITE NWREPRT-REC FROM WS-SETTLEMENT-LINE-3
               AFTER ADVANCING 1.
           MOVE WS-SETTLEMENT-BALANCE TO SL4-BALANCE-O.
           WRITE NWREPRT-REC FROM WS-SETTLEMENT-LINE-4
               AFTER ADVANCING 1.
           ADD +6 TO WS-LINES.
       900-EXIT.
           EXIT.

       900-READ-PROPMSTR.
           READ PROPMSTR
               AT END MOVE "N" TO MORE-PROP-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO PROP-RECORDS-READ.
       900-EXIT.
           EXIT.

       920-READ-SVCPRCD.
           READ SVCPRCD
               AT END MOVE "10" TO IFCODE
               GO TO 920-EXIT
           END-READ.
       920-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE WS-COMPANY-NIRV-SHARE TO CTL-TOTAL-O.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           WRITE NWREPRT-REC FROM WS-COMPANY-TOTAL-LINE
               AFTER ADVANCING 1.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** PROPERTY RECORDS READ **".
           DISPLAY PROP-RECORDS-READ.
           DISPLAY "** CLOSING RECORDS WRITTEN **".
           DISPLAY PROP-RECORDS-WRITTEN.
           DISPLAY "******** NORMAL END OF JOB PROPSETL ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REASON UPON CONSOLE.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-PROPSETL ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
