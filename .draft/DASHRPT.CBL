       IDENTIFICATION DIVISION.
       PROGRAM-ID.  DASHRPT.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 04/16/97.
       DATE-COMPILED. 04/16/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS IS JOB STEP 4 OF THE MONTHLY WELLNESS CENTRE
      *          CLOSING RUN.  IT MAKES A SINGLE PASS OVER THE PRICED
      *          SERVICES FILE (OPTIONALLY FOR ONE PROPERTY ONLY),
      *          ACCUMULATES THE COMPANY-WIDE DASHBOARD FIGURES, TALLIES
      *          THERAPY TYPES IN A SMALL WORKING-STORAGE TABLE TO FIND
      *          THE MOST POPULAR ONE, AND TALLIES CUSTOMER PHONE
      *          NUMBERS IN A SECOND TABLE TO COUNT DISTINCT CUSTOMERS.
      *
      ******************************************************************

               INPUT FILE (PRICED)     -   NW.SVCPRCD

               REPORT FILE             -   NW.NWREPRT  (SECTION 4)

               DUMP FILE               -   SYSOUT

      ******************************************************************
      * CHANGE LOG                                                     *
      * 04/16/97  RSK  ORIGINAL PROGRAM                                *
      * 03/22/01  TDN  ADDED PROPERTY FILTER FOR SINGLE-SPA RUNS CR0187*
      * 11/17/98  RSK  Y2K READINESS REVIEW - NO DATE MATH IN THIS STEP*
      * 11/09/06  PJM  RAISED THERAPY-TABLE SIZE FROM 10 TO 25 ENTRIES *
      * 04/18/09  PJM  ADDED CUSTOMER-PHONE TABLE FOR DISTINCT COUNT   *
      * 02/11/13  SDN  ADDED "N/A" DEFAULT WHEN NO SERVICES IN PERIOD  *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NUMERIC-DATE IS "0" THRU "9"
           UPSI-0 ON STATUS IS DASH-RERUN-SW
           UPSI-0 OFF STATUS IS DASH-NORMAL-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT SVCPRCD
           ASSIGN TO UT-S-SVCPRCD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT NWREPRT
           ASSIGN TO UT-S-NWREPRT
             ORGANIZATION IS LINE SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE
             EXTEND.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(132).

       FD  SVCPRCD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 200 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SVCPRCD-REC.
       01  SVCPRCD-REC.
           COPY NWSVC.

       FD  NWREPRT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NWREPRT-REC.
       01  NWREPRT-REC                 PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(02).
               88  NO-MORE-SVCPRCD          VALUE "10".
           05  RFCODE                  PIC X(02).
               88  CODE-WRITE-RPT           VALUE SPACES.

       01  WS-PARM-CARD.
           05  PARM-YEAR               PIC 9(04).
           05  PARM-MONTH              PIC 9(02).
           05  PARM-PROP-ID            PIC X(10).
           05  FILLER                  PIC X(64).
       01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
           05  PARM-RAW                PIC X(80).

       01  WS-THERAPY-TABLE.
           05  THERAPY-ROW OCCURS 25 TIMES
                           INDEXED BY THY-IDX.
               10  TT-THERAPY-TYPE     PIC X(25).
               10  TT-COUNT            PIC S9(7) COMP.
       01  WS-THERAPY-TABLE-DUMP REDEFINES WS-THERAPY-TABLE.
           05  FILLER                  PIC X(29) OCCURS 25 TIMES.

       01  WS-PHONE-TABLE.
           05  PHONE-ROW OCCURS 3000 TIMES
                         INDEXED BY PHN-IDX.
               10  PH-CUSTOMER-PHONE   PIC X(15).
       01  WS-PHONE-TABLE-DUMP REDEFINES WS-PHONE-TABLE.
           05  FILLER                  PIC X(15) OCCURS 3000 TIMES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  THERAPY-TYPE-COUNT      PIC S9(4) COMP VALUE ZERO.
           05  DASH-RECORDS-READ       PIC S9(7) COMP VALUE ZERO.
           05  WS-LINES                PIC S9(3) COMP VALUE +99.
           05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
           05  WS-CUST-COUNT           PIC S9(7) COMP VALUE ZERO.

       01  WS-DASHBOARD-CALC.
           05  WS-TOTAL-BASE-SALES     PIC S9(9)V99 VALUE ZERO.
           05  WS-TOTAL-GST            PIC S9(9)V99 VALUE ZERO.
           05  WS-TOTAL-SALES          PIC S9(9)V99 VALUE ZERO.
           05  WS-HOTEL-RECEIVED       PIC S9(9)V99 VALUE ZERO.
           05  WS-NIRVAANA-RECEIVED    PIC S9(9)V99 VALUE ZERO.
           05  WS-TOTAL-SERVICES       PIC S9(7)   VALUE ZERO.
           05  WS-MOST-POP-THERAPY     PIC X(25)   VALUE "N/A".
           05  WS-MOST-POP-COUNT       PIC S9(7) COMP VALUE ZERO.

       01  FLAGS-AND-SWITCHES.
           05  DASH-RERUN-SW           PIC X(01) VALUE "N".
           05  DASH-NORMAL-SW          PIC X(01) VALUE "Y".
           05  PROP-FILTER-SW          PIC X(01) VALUE "N".
               88  PROP-FILTER-ACTIVE      VALUE "Y".

       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(30) VALUE
               "NIRVAANA WELLNESS OPERATIONS".
           05  FILLER                  PIC X(30) VALUE
               " - DASHBOARD SUMMARY -".
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
           05  HDR-PAGE-O              PIC ZZ9.
           05  FILLER                  PIC X(38) VALUE SPACES.

       01  WS-DASH-LINE.
           05  DL-LABEL-O              PIC X(30).
           05  DL-VALUE-O              PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(82) VALUE SPACES.

       01  WS-DASH-LINE-NUM.
           05  DLN-LABEL-O             PIC X(30).
           05  DLN-VALUE-O             PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(88) VALUE SPACES.

       01  WS-DASH-LINE-ALPHA.
           05  DLA-LABEL-O             PIC X(30).
           05  DLA-VALUE-O             PIC X(25).
           05  FILLER                  PIC X(65) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       COPY NWABEND.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-SVCPRCD.
           PERFORM 300-FIND-MOST-POPULAR THRU 300-EXIT.
           PERFORM 900-PRINT-DASHBOARD THRU 900-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB DASHRPT ********".
           ACCEPT WS-PARM-CARD FROM SYSIN.
           IF PARM-PROP-ID NOT = SPACES
              SET PROP-FILTER-ACTIVE TO TRUE.
           MOVE +99 TO WS-LINES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           PERFORM 900-READ-SVCPRCD THRU 900-EXIT.
           IF NOT NO-MORE-SVCPRCD
              IF NOT PROP-FILTER-ACTIVE
                 OR PROP-ID OF SVCPRCD-REC = PARM-PROP-ID
                 PERFORM 200-ACCUMULATE-TOTALS THRU 200-EXIT
                 PERFORM 250-TALLY-THERAPY-TYPE THRU 250-EXIT
                 PERFORM 270-TALLY-CUSTOMER-PHONE THRU 270-EXIT.
       100-EXIT.
           EXIT.

       200-ACCUMULATE-TOTALS.
           ADD +1 TO WS-TOTAL-SERVICES.
           ADD BASE-PRICE OF SVCPRCD-REC TO WS-TOTAL-BASE-SALES.
           ADD GST-AMOUNT OF SVCPRCD-REC TO WS-TOTAL-GST.
           ADD TOTAL-AMOUNT OF SVCPRCD-REC TO WS-TOTAL-SALES.
           IF RECEIVED-BY-HOTEL OF SVCPRCD-REC
              ADD TOTAL-AMOUNT OF SVCPRCD-REC TO WS-HOTEL-RECEIVED
           ELSE
              ADD TOTAL-AMOUNT OF SVCPRCD-REC TO WS-NIRVAANA-RECEIVED.
       200-EXIT.
           EXIT.

       250-TALLY-THERAPY-TYPE.
           SET THY-IDX TO 1.
           SEARCH THERAPY-ROW
               AT END
                  PERFORM 260-ADD-NEW-THERAPY THRU 260-EXIT
               WHEN TT-THERAPY-TYPE(THY-IDX) =
                    THERAPY-TYPE OF SVCPRCD-REC
                  ADD +1 TO TT-COUNT(THY-IDX)
           END-SEARCH.
       250-EXIT.
           EXIT.

       260-ADD-NEW-THERAPY.
           IF THERAPY-TYPE-COUNT >= 25
              DISPLAY "*** WARNING - THERAPY-TABLE FULL, TYPE DROPPED"
              GO TO 260-EXIT.
           ADD +1 TO THERAPY-TYPE-COUNT.
           MOVE THERAPY-TYPE OF SVCPRCD-REC
                TO TT-THERAPY-TYPE(THERAPY-TYPE-COUNT).
           MOVE +1 TO TT-COUNT(THERAPY-TYPE-COUNT).
       260-EXIT.
           EXIT.

       270-TALLY-CUSTOMER-PHONE.
           SET PHN-IDX TO 1.
           SEARCH PHONE-ROW
               AT END
                  PERFORM 280-ADD-NEW-PHONE THRU 280-EXIT
               WHEN PH-CUSTOMER-PHONE(PHN-IDX) =
                    CUSTOMER-PHONE OF SVCPRCD-REC
                  CONTINUE
           END-SEARCH.
       270-EXIT.
           EXIT.

       280-ADD-NEW-PHONE.
           IF WS-CUST-COUNT >= 3000
              DISPLAY "*** WARNING - PHONE-TABLE FULL, PHONE DROPPED"
              GO TO 280-EXIT.
           ADD +1 TO WS-CUST-COUNT.
           MOVE CUSTOMER-PHONE OF SVCPRCD-REC
                TO PH-CUSTOMER-PHONE(WS-CUST-COUNT).
       280-EXIT.
           EXIT.

       300-FIND-MOST-POPULAR.
           IF THERAPY-TYPE-COUNT = ZERO
              GO TO 300-EXIT.
           PERFORM 350-SCAN-THERAPY-ROW THRU 350-EXIT
               VARYING THY-IDX FROM 1 BY 1
               UNTIL THY-IDX > THERAPY-TYPE-COUNT.
       300-EXIT.
           EXIT.

       350-SCAN-THERAPY-ROW.
           IF TT-COUNT(THY-IDX) > WS-MOST-POP-COUNT
              MOVE TT-COUNT(THY-IDX) TO WS-MOST-POP-COUNT
              MOVE TT-THERAPY-TYPE(THY-IDX) TO WS-MOST-POP-THERAPY.
       350-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT SVCPRCD.
           OPEN OUTPUT SYSOUT.
           OPEN EXTEND NWREPRT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE SVCPRCD, NWREPRT, SYSOUT.
       850-EXIT.
           EXIT.

       900-PRINT-PAGE-HDR.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-PAGES.
           MOVE WS-PAGES TO HDR-PAGE-O.
           WRITE NWREPRT-REC FROM WS-HDR-REC
               AFTER ADVANCING TOP-OF-FORM.
           MOVE ZERO TO WS-LINES.
       900-EXIT.
           EXIT.

       900-PRINT-DASHBOARD.
           PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE "TOTAL BASE SALES" TO DL-LABEL-O.
           MOVE WS-TOTAL-BASE-SALES TO DL-VALUE-O.
           WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 2.
           MOVE "TOTAL GST" TO DL-LABEL-O.
           MOVE WS-TOTAL-GST TO DL-VALUE-O.
           WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
           MOVE "TOTAL SALES" TO DL-LABEL-O.
           MOVE WS-TOTAL-SALES TO DL-VALUE-O.
           WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
           MOVE "HOTEL RECEIVED" TO DL-LABEL-O.
           MOVE WS-HOTEL-RECEIVED TO DL-VALUE-O.
           WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
           MOVE "NIRVAANA RECEIVED" TO DL-LABEL-O.
           MOVE WS-NIRVAANA-RECEIVED TO DL-VALUE-O.
           WRITE NWREPRT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
           MOVE "TOTAL SERVICES" TO DLN-LABEL-O.
           MOVE WS-TOTAL-SERVICES TO DLN-VALUE-O.
           WRITE NWREPRT-REC FROM WS-DASH-LINE-NUM AFTER ADVANCING 1.
           MOVE "CUSTOMER COUNT" TO DLN-LABEL-O.
           MOVE WS-CUST-COUNT TO DLN-VALUE-O.
           WRITE NWREPRT-REC FROM WS-DASH-LINE-NUM AFTER ADVANCING 1.
           MOVE "MOST POPULAR THERAPY" TO DLA-LABEL-O.
           MOVE WS-MOST-POP-THERAPY TO DLA-VALUE-O.
           WRITE NWREPRT-REC FROM WS-DASH-LINE-ALPHA
               AFTER ADVANCING 1.
       900-EXIT.
           EXIT.

       900-READ-SVCPRCD.
           READ SVCPRCD
               AT END MOVE "10" TO IFCODE
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO DASH-RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** PRICED SERVICE RECORDS READ **".
           DISPLAY DASH-RECORDS-READ.
           DISPLAY "******** NORMAL END OF JOB DASHRPT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REASON UPON CONSOLE.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-DASHRPT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
