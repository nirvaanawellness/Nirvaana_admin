      ******************************************************************
      * COPYBOOK NWABEND                                               *
      * ABEND MESSAGE AREA - MOVED TO SYSOUT AND FORCED TO ABEND       *
      * (DIVIDE BY ZERO) WHENEVER A JOB STEP DETECTS AN OUT-OF-BALANCE *
      * CONDITION IT CANNOT CONTINUE PAST.  MODELLED ON THE OLD        *
      * PATIENT-BILLING ABEND-MSG AREA.                                *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 08/04/97  RSK  ORIGINAL LAYOUT                                 *
      ******************************************************************
       01  ABEND-MESSAGE-AREA.
           05  ABEND-DATE-O            PIC X(10).
           05  ABEND-PROGRAM           PIC X(08).
           05  ABEND-REASON            PIC X(40).
           05  ABEND-EXPECTED-VAL      PIC S9(9)V99.
           05  ABEND-ACTUAL-VAL        PIC S9(9)V99.
           05  FILLER                  PIC X(15).
       77  ZERO-VAL                    PIC S9(01)      COMP VALUE ZERO.
       77  ONE-VAL                     PIC S9(01)      COMP VALUE 1.
