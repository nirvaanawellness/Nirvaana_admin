      ******************************************************************
      * COPYBOOK NWATT                                                 *
      * RECORD LAYOUT FOR THE ATTENDANCE FILE (NW.ATTEND).  ONE        *
      * RECORD PER THERAPIST CHECK-IN/CHECK-OUT EVENT LOGGED AT A      *
      * PROPERTY.  ATTNRPT MATCHES THESE AGAINST THE THERAPIST MASTER  *
      * TABLE TO PRODUCE THE DAILY ATTENDANCE REPORT.                  *
      ******************************************************************
      * MAINTENANCE LOG                                                *
      * 08/04/97  RSK  ORIGINAL LAYOUT                                 *
      * 11/09/06  PJM  ADDED CHECK-OUT-TIME - PRIOR TO THIS ONLY        *
      * 11/09/06  PJM  CHECK-IN WAS RECORDED                           *
      ******************************************************************
       01  ATTENDANCE-REC.
           05  THER-ID                 PIC X(10).
           05  PROP-ID                 PIC X(10).
           05  ATT-DATE                PIC X(10).
           05  CHECK-IN-TIME           PIC X(08).
           05  CHECK-OUT-TIME          PIC X(08).
           05  FILLER                  PIC X(10).
