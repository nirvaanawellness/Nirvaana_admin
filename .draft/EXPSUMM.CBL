       IDENTIFICATION DIVISION.
       PROGRAM-ID.  EXPSUMM.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 04/23/97.
       DATE-COMPILED. 04/23/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS IS JOB STEP 5 OF THE MONTHLY WELLNESS CENTRE
      *          CLOSING RUN.  IT READS THE EXPENSE FILE SEQUENTIALLY,
      *          SELECTS RECORDS FOR THE PROCESSING YEAR-MONTH (AND
      *          OPTIONALLY ONE PROPERTY), AND BUCKETS EACH RECORD INTO
      *          THE RECURRING OR AD-HOC CATEGORY TOTAL, WITH A PER-
      *          TYPE SUBTOTAL WHEN THE TYPE NAMES ONE.  STRLTH IS
      *          CALLED TO SIZE THE FREE-TEXT DESCRIPTION COLUMN.
      *
      ******************************************************************

               INPUT FILE               -   NW.EXPFILE

               REPORT FILE               -   NW.NWREPRT  (SECTION 5)

               DUMP FILE                 -   SYSOUT

      ******************************************************************
      * CHANGE LOG                                                     *
      * 04/23/97  RSK  ORIGINAL PROGRAM                                *
      * 03/22/01  TDN  ADDED PROPERTY FILTER, SHARED EXPENSES PASS     *
      *                THROUGH REGARDLESS OF FILTER            CR0187  *
      * 11/17/98  RSK  Y2K READINESS REVIEW - YEAR-MONTH COMPARE IS    *
      *                ALREADY 4-DIGIT, NO CHANGE REQUIRED             *
      * 11/09/06  PJM  ADDED MISMATCHED TYPE/CATEGORY STILL COUNTS IN  *
      *                CATEGORY TOTAL - AUDIT FINDING ON JULY CLOSE    *
      * 04/18/09  PJM  CALLS STRLTH FOR DESCRIPTION COLUMN WIDTH       *
      * 02/11/13  SDN  ADDED EXPENSE RECORD COUNT TO FOOT OF REPORT    *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NUMERIC-DATE IS "0" THRU "9"
           UPSI-0 ON STATUS IS EXPS-RERUN-SW
           UPSI-0 OFF STATUS IS EXPS-NORMAL-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT EXPFILE
           ASSIGN TO UT-S-EXPFILE
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT NWREPRT
           ASSIGN TO UT-S-NWREPRT
             ORGANIZATION IS LINE SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE
             EXTEND.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(132).

       FD  EXPFILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EXPFILE-REC.
       01  EXPFILE-REC.
           COPY NWEXP.

       FD  NWREPRT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NWREPRT-REC.
       01  NWREPRT-REC                 PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(02).
               88  NO-MORE-EXPFILE          VALUE "10".
           05  RFCODE                  PIC X(02).
               88  CODE-WRITE-RPT           VALUE SPACES.

       01  WS-PARM-CARD.
           05  PARM-YEAR               PIC 9(04).
           05  PARM-MONTH              PIC 9(02).
           05  PARM-PROP-ID            PIC X(10).
           05  FILLER                  PIC X(64).
       01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
           05  PARM-RAW                PIC X(80).

       01  WS-EXP-DATE-WORK.
           05  WS-EXP-YYYY             PIC 9(04).
           05  FILLER                  PIC X(01).
           05  WS-EXP-MM               PIC 9(02).
           05  FILLER                  PIC X(03).
       01  WS-EXP-DATE-ALPHA REDEFINES WS-EXP-DATE-WORK.
           05  WS-EXP-DATE-CHARS       PIC X(10).

       01  WS-STRLTH-DUMP-AREA.
           05  WS-STRLTH-DUMP-TEXT     PIC X(255).
           05  WS-STRLTH-DUMP-LEN      PIC S9(4).
       01  WS-STRLTH-DUMP-R REDEFINES WS-STRLTH-DUMP-AREA.
           05  FILLER                  PIC X(259).

       01  WS-RECURRING-TOTALS.
           05  WS-SALARY-TOTAL         PIC S9(9)V99 VALUE ZERO.
           05  WS-LIVING-COST-TOTAL    PIC S9(9)V99 VALUE ZERO.
           05  WS-RECURRING-TOTAL      PIC S9(9)V99 VALUE ZERO.

       01  WS-ADHOC-TOTALS.
           05  WS-MARKETING-TOTAL      PIC S9(9)V99 VALUE ZERO.
           05  WS-DISPOSABLES-TOTAL    PIC S9(9)V99 VALUE ZERO.
           05  WS-OIL-AROMA-TOTAL      PIC S9(9)V99 VALUE ZERO.
           05  WS-ESSENTIALS-TOTAL     PIC S9(9)V99 VALUE ZERO.
           05  WS-BILL-BOOKS-TOTAL     PIC S9(9)V99 VALUE ZERO.
           05  WS-OTHER-TOTAL          PIC S9(9)V99 VALUE ZERO.
           05  WS-ADHOC-TOTAL          PIC S9(9)V99 VALUE ZERO.

       01  WS-ADHOC-TOTALS-DUMP REDEFINES WS-ADHOC-TOTALS.
           05  FILLER                  PIC X(77).

       01  WS-GRAND-TOTAL              PIC S9(9)V99 VALUE ZERO.

       01  COUNTERS-AND-ACCUMULATORS.
           05  EXPS-RECORDS-READ       PIC S9(7) COMP VALUE ZERO.
           05  EXPS-RECORDS-SELECTED   PIC S9(7) COMP VALUE ZERO.
           05  WS-LINES                PIC S9(3) COMP VALUE +99.
           05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
           05  WS-MAX-DESC-LEN         PIC S9(4) COMP VALUE ZERO.

       01  FLAGS-AND-SWITCHES.
           05  EXPS-RERUN-SW           PIC X(01) VALUE "N".
           05  EXPS-NORMAL-SW          PIC X(01) VALUE "Y".
           05  PROP-FILTER-SW          PIC X(01) VALUE "N".
               88  PROP-FILTER-ACTIVE      VALUE "Y".

       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(30) VALUE
               "NIRVAANA WELLNESS OPERATIONS".
           05  FILLER                  PIC X(30) VALUE
               " - EXPENSE SUMMARY -".
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
           05  HDR-PAGE-O              PIC ZZ9.
           05  FILLER                  PIC X(38) VALUE SPACES.

       01  WS-SECTION-LINE.
           05  SEC-TEXT-O              PIC X(30).
           05  FILLER                  PIC X(102) VALUE SPACES.

       01  WS-DETAIL-LINE.
           05  DTL-LABEL-O             PIC X(22).
           05  DTL-AMOUNT-O            PIC $$,$$$,$$9.99.
           05  FILLER                  PIC X(94) VALUE SPACES.

       01  WS-COUNT-LINE.
           05  FILLER                  PIC X(30) VALUE
               "EXPENSE RECORD COUNT:".
           05  CNT-COUNT-O             PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(20) VALUE
               "  LONGEST DESC LEN:".
           05  CNT-DESC-LEN-O          PIC ZZ9.
           05  FILLER                  PIC X(66) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       COPY NWABEND.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-EXPFILE.
           PERFORM 900-PRINT-SUMMARY THRU 900-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB EXPSUMM ********".
           ACCEPT WS-PARM-CARD FROM SYSIN.
           IF PARM-PROP-ID NOT = SPACES
              SET PROP-FILTER-ACTIVE TO TRUE.
           MOVE +99 TO WS-LINES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           PERFORM 900-READ-EXPFILE THRU 900-EXIT.
           IF NOT NO-MORE-EXPFILE
              MOVE EXP-DATE OF EXPFILE-REC TO WS-EXP-DATE-CHARS
              IF WS-EXP-YYYY = PARM-YEAR AND WS-EXP-MM = PARM-MONTH
                 IF NOT PROP-FILTER-ACTIVE
                    OR PROP-ID OF EXPFILE-REC = PARM-PROP-ID
                    ADD +1 TO EXPS-RECORDS-SELECTED
                    PERFORM 300-BUCKET-EXPENSE THRU 300-EXIT
                    PERFORM 400-CALL-STRLTH THRU 400-EXIT.
       100-EXIT.
           EXIT.

       300-BUCKET-EXPENSE.
           IF CATEGORY-RECURRING OF EXPFILE-REC
              ADD AMOUNT OF EXPFILE-REC TO WS-RECURRING-TOTAL
              IF TYPE-SALARY OF EXPFILE-REC
                 ADD AMOUNT OF EXPFILE-REC TO WS-SALARY-TOTAL
              ELSE
                 IF TYPE-LIVING-COST OF EXPFILE-REC
                    ADD AMOUNT OF EXPFILE-REC TO WS-LIVING-COST-TOTAL
           ELSE
              ADD AMOUNT OF EXPFILE-REC TO WS-ADHOC-TOTAL
              EVALUATE TRUE
                 WHEN TYPE-MARKETING OF EXPFILE-REC
                    ADD AMOUNT OF EXPFILE-REC TO WS-MARKETING-TOTAL
                 WHEN TYPE-DISPOSABLES OF EXPFILE-REC
                    ADD AMOUNT OF EXPFILE-REC TO WS-DISPOSABLES-TOTAL
                 WHEN TYPE-OIL-AROMATICS OF EXPFILE-REC
                    ADD AMOUNT OF EXPFILE-REC TO WS-OIL-AROMA-TOTAL
                 WHEN TYPE-ESSENTIALS OF EXPFILE-REC
                    ADD AMOUNT OF EXPFILE-REC TO WS-ESSENTIALS-TOTAL
                 WHEN TYPE-BILL-BOOKS OF EXPFILE-REC
                    ADD AMOUNT OF EXPFILE-REC TO WS-BILL-BOOKS-TOTAL
                 WHEN OTHER
                    ADD AMOUNT OF EXPFILE-REC TO WS-OTHER-TOTAL
              END-EVALUATE.
       300-EXIT.
           EXIT.

       400-CALL-STRLTH.
           MOVE ZERO TO WS-STRLTH-DUMP-LEN.
           MOVE SPACES TO WS-STRLTH-DUMP-TEXT.
           MOVE DESCRIPTION OF EXPFILE-REC TO WS-STRLTH-DUMP-TEXT.
           CALL "STRLTH" USING WS-STRLTH-DUMP-TEXT, WS-STRLTH-DUMP-LEN.
           IF WS-STRLTH-DUMP-LEN > WS-MAX-DESC-LEN
              MOVE WS-STRLTH-DUMP-LEN TO WS-MAX-DESC-LEN.
       400-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT EXPFILE.
           OPEN OUTPUT SYSOUT.
           OPEN EXTEND NWREPRT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE EXPFILE, NWREPRT, SYSOUT.
       850-EXIT.
           EXIT.

       900-PRINT-PAGE-HDR.
           WRITE NWREPRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-PAGES.
           MOVE WS-PAGES TO HDR-PAGE-O.
           WRITE NWREPRT-REC FROM WS-HDR-REC
               AFTER ADVANCING TOP-OF-FORM.
           MOVE ZERO TO WS-LINES.
       900-EXIT.
           EXIT.

       900-PRINT-SUMMARY.
           COMPUTE WS-GRAND-TOTAL =
               WS-RECURRING-TOTAL + WS-ADHOC-TOTAL.
           PERFORM 900-PRINT-PAGE-HDR THRU 900-EXIT.
           MOVE "RECURRING EXPENSES" TO SEC-TEXT-O.
           WRITE NWREPRT-REC FROM WS-SECTION-LINE
               AFTER ADVANCING 2.
           MOVE "  SALARY (SA)" TO DTL-LABEL-O.
           MOVE WS-SALARY-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "  LIVING COST (LC)" TO DTL-LABEL-O.
           MOVE WS-LIVING-COST-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "  RECURRING TOTAL" TO DTL-LABEL-O.
           MOVE WS-RECURRING-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "AD-HOC EXPENSES" TO SEC-TEXT-O.
           WRITE NWREPRT-REC FROM WS-SECTION-LINE
               AFTER ADVANCING 2.
           MOVE "  MARKETING (MK)" TO DTL-LABEL-O.
           MOVE WS-MARKETING-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "  DISPOSABLES (DI)" TO DTL-LABEL-O.
           MOVE WS-DISPOSABLES-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "  OIL/AROMATICS (OA)" TO DTL-LABEL-O.
           MOVE WS-OIL-AROMA-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "  ESSENTIALS (ES)" TO DTL-LABEL-O.
           MOVE WS-ESSENTIALS-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "  BILL/BOOKS (BB)" TO DTL-LABEL-O.
           MOVE WS-BILL-BOOKS-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "  OTHER (OT)" TO DTL-LABEL-O.
           MOVE WS-OTHER-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "  AD-HOC TOTAL" TO DTL-LABEL-O.
           MOVE WS-ADHOC-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           MOVE "GRAND TOTAL" TO DTL-LABEL-O.
           MOVE WS-GRAND-TOTAL TO DTL-AMOUNT-O.
           WRITE NWREPRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 2.
           MOVE EXPS-RECORDS-SELECTED TO CNT-COUNT-O.
           MOVE WS-MAX-DESC-LEN TO CNT-DESC-LEN-O.
           WRITE NWREPRT-REC FROM WS-COUNT-LINE
               AFTER ADVANCING 1.
       900-EXIT.
           EXIT.

       900-READ-EXPFILE.
           READ EXPFILE
               AT END MOVE "10" TO IFCODE
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO EXPS-RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** EXPENSE RECORDS READ **".
           DISPLAY EXPS-RECORDS-READ.
           DISPLAY "** EXPENSE RECORDS SELECTED **".
           DISPLAY EXPS-RECORDS-SELECTED.
           DISPLAY "******** NORMAL END OF JOB EXPSUMM ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REASON UPON CONSOLE.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-EXPSUMM ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
