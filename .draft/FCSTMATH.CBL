       IDENTIFICATION DIVISION.
       PROGRAM-ID.  FCSTMATH.
       AUTHOR. R S KAMBLE.
       INSTALLATION. NIRVAANA WELLNESS - DATA PROCESSING.
       DATE-WRITTEN. 05/07/97.
       DATE-COMPILED. 05/07/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *          SMALL CALLED FORMULA ROUTINE - GIVEN SIX MONTHS OF
      *          REVENUE/SERVICE HISTORY (OLDEST FIRST), RETURNS THE
      *          WEIGHTED-MOVING-AVERAGE FORECAST, THE LINEAR-REGRESSION
      *          FORECAST, THE BLENDED PREDICTED REVENUE AND SERVICE
      *          COUNT, THE TREND FLAG AND THE CONFIDENCE RATING.
      *          CALLED ONCE PER RUN FROM REVFCST, AFTER REVFCST HAS
      *          RULED OUT THE ALL-ZERO-HISTORY CASE.
      ******************************************************************
      * CHANGE LOG                                                     *
      * 05/07/97  RSK  ORIGINAL ROUTINE                                *
      * 11/17/98  RSK  Y2K READINESS REVIEW - FCST-OUT-YEAR IS 4-DIGIT *
      *                THROUGHOUT, NO WINDOWING NEEDED                 *
      * 05/14/02  TDN  ADDED SERVICE-GROWTH CLAMP PER CR0231, FORECAST *
      *                SERVICE COUNTS WERE RUNNING AWAY ON NEW SPAS    *
      * 11/09/06  PJM  ADDED COEFFICIENT-OF-VARIATION CONFIDENCE TEST  *
      *                REPLACING THE OLD FIXED-BAND GUESS      CR0187  *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       77  WS-N                        PIC S9(1) COMP VALUE 6.
       77  WS-SUM-WEIGHT               PIC S9(3)V9 COMP-3 VALUE 13.5.
       77  WS-SUBSCRIPT                PIC S9(2) COMP VALUE ZERO.

       01  WS-WEIGHT-VALUES.
           05  FILLER                  PIC S9V9 VALUE 1.0.
           05  FILLER                  PIC S9V9 VALUE 1.5.
           05  FILLER                  PIC S9V9 VALUE 2.0.
           05  FILLER                  PIC S9V9 VALUE 2.5.
           05  FILLER                  PIC S9V9 VALUE 3.0.
           05  FILLER                  PIC S9V9 VALUE 3.5.
       01  WS-WEIGHT-TABLE REDEFINES WS-WEIGHT-VALUES.
           05  WS-WEIGHT               PIC S9V9 OCCURS 6 TIMES.

       01  WS-WMA-WORK.
           05  WS-WMA-ACCUM            PIC S9(9)V99 COMP-3 VALUE ZERO.
       01  WS-WMA-DUMP REDEFINES WS-WMA-WORK.
           05  FILLER                  PIC X(06).

       01  WS-REGRESSION-WORK.
           05  WS-X                    PIC S9(2) COMP.
           05  WS-SUM-X                PIC S9(5) COMP-3 VALUE ZERO.
           05  WS-SUM-Y                PIC S9(9)V99 COMP-3 VALUE ZERO.
           05  WS-SUM-XY               PIC S9(9)V99 COMP-3 VALUE ZERO.
           05  WS-SUM-XX               PIC S9(7) COMP-3 VALUE ZERO.
           05  WS-DENOM                PIC S9(9) COMP-3 VALUE ZERO.
       01  WS-REGRESSION-DUMP REDEFINES WS-REGRESSION-WORK.
           05  FILLER                  PIC X(33).

       01  WS-CALC-RESULTS.
           05  WS-SLOPE                PIC S9(7)V9999 COMP-3 VALUE ZERO.
           05  WS-INTERCEPT            PIC S9(9)V99 COMP-3 VALUE ZERO.
           05  WS-COMBINED             PIC S9(9)V99 COMP-3 VALUE ZERO.
           05  WS-MEAN-REVENUE         PIC S9(9)V99 COMP-3 VALUE ZERO.
           05  WS-AVG-SERVICES         PIC S9(7)V99 COMP-3 VALUE ZERO.
           05  WS-SERVICE-GROWTH       PIC S9(1)V9999 COMP-3 VALUE ZERO.
       01  WS-CALC-RESULTS-DUMP REDEFINES WS-CALC-RESULTS.
           05  FILLER                  PIC X(23).

       01  WS-CONFIDENCE-WORK.
           05  WS-SUM-DEV-SQ           PIC S9(9)V99 COMP-3 VALUE ZERO.
           05  WS-VARIANCE             PIC S9(9)V99 COMP-3 VALUE ZERO.
           05  WS-STD-DEV              PIC S9(9)V99 COMP-3 VALUE ZERO.
           05  WS-COEF-VARIATION       PIC S9(5)V99 COMP-3 VALUE ZERO.
           05  WS-DEVIATION            PIC S9(9)V99 COMP-3 VALUE ZERO.

       01  WS-MISC-SWITCHES.
           05  WS-ZERO-DENOM-SW        PIC X(01) VALUE "N".
               88  ZERO-DENOM              VALUE "Y".
           05  FILLER                  PIC X(01).

       LINKAGE SECTION.
       01  FORECAST-CALC-REC.
           COPY NWFCST.

       PROCEDURE DIVISION USING FORECAST-CALC-REC.
       000-FCSTMATH-MAIN.
           PERFORM 100-WEIGHTED-AVERAGE THRU 100-EXIT.
           PERFORM 200-REGRESSION THRU 200-EXIT.
           PERFORM 300-COMBINE-AND-CLAMP THRU 300-EXIT.
           PERFORM 400-TREND-AND-CONFIDENCE THRU 400-EXIT.
           PERFORM 500-SET-FORECAST-MONTH THRU 500-EXIT.
           GOBACK.

       100-WEIGHTED-AVERAGE.
      *    WEIGHTED MOVING AVERAGE - SIX WEIGHTS, OLDEST TO NEWEST,
      *    OVER THE SUM-OF-WEIGHTS OF 13.5.
           MOVE ZERO TO WS-WMA-ACCUM.
           PERFORM 110-WMA-ONE-MONTH THRU 110-EXIT
                   VARYING WS-SUBSCRIPT FROM 1 BY 1
                   UNTIL WS-SUBSCRIPT > WS-N.
           COMPUTE FCST-WMA-FORECAST ROUNDED =
               WS-WMA-ACCUM / WS-SUM-WEIGHT.
       100-EXIT.
           EXIT.

       110-WMA-ONE-MONTH.
           COMPUTE WS-WMA-ACCUM ROUNDED = WS-WMA-ACCUM +
               (FCST-HIST-REVENUE(WS-SUBSCRIPT) *
                WS-WEIGHT(WS-SUBSCRIPT)).
       110-EXIT.
           EXIT.

       200-REGRESSION.
      *    SIMPLE LINEAR REGRESSION OVER X = 0..5 (MONTH INDEX, OLDEST
      *    FIRST), Y = MONTHLY REVENUE.  SLOPE IS ZERO WHEN THE
      *    DENOMINATOR COLLAPSES TO ZERO (SHOULD NOT HAPPEN AT N=6 BUT
      *    GUARDED PER THE SPEC ANYWAY).
           MOVE ZERO TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-XX.
           MOVE "N" TO WS-ZERO-DENOM-SW.
           PERFORM 210-SUM-ONE-MONTH THRU 210-EXIT
                   VARYING WS-SUBSCRIPT FROM 1 BY 1
                   UNTIL WS-SUBSCRIPT > WS-N.
           COMPUTE WS-DENOM = (WS-N * WS-SUM-XX) -
               (WS-SUM-X * WS-SUM-X).
           IF WS-DENOM = ZERO
               SET ZERO-DENOM TO TRUE
               MOVE ZERO TO WS-SLOPE
           ELSE
               COMPUTE WS-SLOPE ROUNDED =
                   ((WS-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y))
                    / WS-DENOM
           END-IF.
           COMPUTE WS-INTERCEPT ROUNDED =
               (WS-SUM-Y - (WS-SLOPE * WS-SUM-X)) / WS-N.
           COMPUTE FCST-REGRESSION-FORECAST ROUNDED =
               WS-INTERCEPT + (WS-SLOPE * WS-N).
           COMPUTE WS-MEAN-REVENUE ROUNDED = WS-SUM-Y / WS-N.
       200-EXIT.
           EXIT.

       210-SUM-ONE-MONTH.
           COMPUTE WS-X = WS-SUBSCRIPT - 1.
           ADD WS-X TO WS-SUM-X.
           ADD FCST-HIST-REVENUE(WS-SUBSCRIPT) TO WS-SUM-Y.
           COMPUTE WS-SUM-XY ROUNDED = WS-SUM-XY +
               (WS-X * FCST-HIST-REVENUE(WS-SUBSCRIPT)).
           COMPUTE WS-SUM-XX = WS-SUM-XX + (WS-X * WS-X).
       210-EXIT.
           EXIT.

       300-COMBINE-AND-CLAMP.
      *    BLEND 60 PERCENT REGRESSION / 40 PERCENT WMA WHEN THE
      *    REGRESSION FORECAST IS POSITIVE, ELSE FALL BACK TO WMA ALONE.
      *    PREDICTED REVENUE NEVER GOES NEGATIVE.
           IF FCST-REGRESSION-FORECAST > ZERO
               COMPUTE WS-COMBINED ROUNDED =
                   (0.6 * FCST-REGRESSION-FORECAST) +
                   (0.4 * FCST-WMA-FORECAST)
           ELSE
               MOVE FCST-WMA-FORECAST TO WS-COMBINED
           END-IF.
           IF WS-COMBINED < ZERO
               MOVE ZERO TO FCST-PREDICTED-REVENUE
           ELSE
               MOVE WS-COMBINED TO FCST-PREDICTED-REVENUE
           END-IF.

      *    SERVICE-COUNT FORECAST - GROWTH FACTOR OFF THE SLOPE, CLAMPED
      *    TO 0.8 THRU 1.5 SO A HOT OR COLD MONTH DOES NOT RUN AWAY THE
      *    NEXT MONTH'S THERAPIST STAFFING PLAN.  SEE CR0231.
           MOVE ZERO TO WS-AVG-SERVICES.
           PERFORM 310-SUM-ONE-SVC-COUNT THRU 310-EXIT
                   VARYING WS-SUBSCRIPT FROM 1 BY 1
                   UNTIL WS-SUBSCRIPT > WS-N.
           COMPUTE WS-AVG-SERVICES ROUNDED = WS-AVG-SERVICES / WS-N.
           IF WS-MEAN-REVENUE > ZERO
               COMPUTE WS-SERVICE-GROWTH ROUNDED =
                   1 + (WS-SLOPE / WS-MEAN-REVENUE)
           ELSE
               MOVE 1 TO WS-SERVICE-GROWTH
           END-IF.
           IF WS-SERVICE-GROWTH < 0.8
               MOVE 0.8 TO WS-SERVICE-GROWTH
           END-IF.
           IF WS-SERVICE-GROWTH > 1.5
               MOVE 1.5 TO WS-SERVICE-GROWTH
           END-IF.
           COMPUTE FCST-PREDICTED-SERVICES =
               WS-AVG-SERVICES * WS-SERVICE-GROWTH.
           IF FCST-PREDICTED-SERVICES < ZERO
               MOVE ZERO TO FCST-PREDICTED-SERVICES
           END-IF.
       300-EXIT.
           EXIT.

       310-SUM-ONE-SVC-COUNT.
           ADD FCST-HIST-SERVICES(WS-SUBSCRIPT) TO WS-AVG-SERVICES.
       310-EXIT.
           EXIT.

       400-TREND-AND-CONFIDENCE.
      *    TREND FOLLOWS THE SIGN OF THE REGRESSION SLOPE.  GROWTH-RATE
      *    PERCENT IS THE SLOPE EXPRESSED AS A PERCENT OF MEAN REVENUE.
           IF WS-SLOPE > ZERO
               SET TREND-GROWING TO TRUE
           ELSE
               IF WS-SLOPE < ZERO
                   SET TREND-DECLINING TO TRUE
               ELSE
                   SET TREND-STABLE TO TRUE
               END-IF
           END-IF.
           IF WS-MEAN-REVENUE > ZERO
               COMPUTE FCST-GROWTH-RATE-PCT ROUNDED =
                   (WS-SLOPE / WS-MEAN-REVENUE) * 100
           ELSE
               MOVE ZERO TO FCST-GROWTH-RATE-PCT
           END-IF.

      *    CONFIDENCE RATING - POPULATION STANDARD DEVIATION OF THE SIX
      *    MONTHLY REVENUES, EXPRESSED AS A COEFFICIENT OF VARIATION.
      *    A TIGHT SPREAD (UNDER 20 PERCENT OF THE MEAN) IS HIGH
      *    CONFIDENCE, UNDER 40 PERCENT MEDIUM, ANYTHING WIDER IS LOW.
           MOVE ZERO TO WS-SUM-DEV-SQ.
           PERFORM 410-SUM-ONE-DEVIATION THRU 410-EXIT
                   VARYING WS-SUBSCRIPT FROM 1 BY 1
                   UNTIL WS-SUBSCRIPT > WS-N.
           IF WS-MEAN-REVENUE > ZERO
               COMPUTE WS-VARIANCE ROUNDED = WS-SUM-DEV-SQ / WS-N
               COMPUTE WS-STD-DEV ROUNDED = WS-VARIANCE ** 0.5
               COMPUTE WS-COEF-VARIATION ROUNDED =
                   (WS-STD-DEV / WS-MEAN-REVENUE) * 100
           ELSE
               MOVE 100 TO WS-COEF-VARIATION
           END-IF.
           IF WS-COEF-VARIATION < 20
               SET CONF-HIGH TO TRUE
           ELSE
               IF WS-COEF-VARIATION < 40
                   SET CONF-MEDIUM TO TRUE
               ELSE
                   SET CONF-LOW TO TRUE
               END-IF
           END-IF.
       400-EXIT.
           EXIT.

       410-SUM-ONE-DEVIATION.
           COMPUTE WS-DEVIATION ROUNDED =
               FCST-HIST-REVENUE(WS-SUBSCRIPT) - WS-MEAN-REVENUE.
           COMPUTE WS-SUM-DEV-SQ ROUNDED =
               WS-SUM-DEV-SQ + (WS-DEVIATION * WS-DEVIATION).
       410-EXIT.
           EXIT.

       500-SET-FORECAST-MONTH.
      *    FORECAST MONTH IS THE PROCESSING MONTH PLUS ONE, WRAPPING
      *    DECEMBER INTO JANUARY OF THE FOLLOWING YEAR.
           IF FCST-PROC-MONTH = 12
               MOVE 1 TO FCST-OUT-MONTH
               COMPUTE FCST-OUT-YEAR = FCST-PROC-YEAR + 1
           ELSE
               COMPUTE FCST-OUT-MONTH = FCST-PROC-MONTH + 1
               MOVE FCST-PROC-YEAR TO FCST-OUT-YEAR
           END-IF.
       500-EXIT.
           EXIT.
